000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CASXTR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 04/02/94.
000700 DATE-COMPILED. 04/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS THE FIELD-RESOLUTION SUBROUTINE FOR
001400*          THE E2B MESSAGE BUILDER JOB STREAM (E2BDRIV/E2BGEN).
001500*
001600*          E2BDRIV LOADS THE CASE EXTRACT INTO THE HEADER/
001700*          PATIENT/EVENT/DRUG/TEST/CONDITION WORK TABLES IN
001800*          CASEWRK BEFORE THIS ROUTINE IS EVER CALLED.  A
001900*          CALLER NEVER ADDRESSES THOSE TABLES DIRECTLY - IT
002000*          HANDS THIS ROUTINE A GROUP CODE + FIELD CODE +
002100*          OCCURRENCE INDEX (THE LAST ONLY MEANS ANYTHING FOR
002200*          THE REPEATING GROUPS) AND GETS BACK A VALUE, A LIST
002300*          OF VALUES ACROSS ALL OCCURRENCES, OR AN OCCURRENCE
002400*          COUNT.  SAME THREE SERVICES THE OLD TABLE-SEARCH
002500*          ROUTINE THIS WAS BUILT FROM USED TO OFFER.
002600*
002700******************************************************************
002800* CHANGE LOG
002900******************************************************************
003000*    DATE     BY    TICKET     DESCRIPTION
003100*    --------  ---  ---------  --------------------------------
003200*    04/02/94  JRS  INIT       ORIGINAL VERSION - SINGLE EXTRACT
003300*    04/25/94  JRS  PV-0112    ADDED EXTRACT-MULTIPLE (FUNC "M")
003400*    05/09/94  JRS  PV-0117    ADDED GET-ARRAY-LENGTH (FUNC "C")
003500*    02/14/96  DWK  PV-0218    OUT-OF-RANGE INDEX RETURNS NOT-
003600*                              FOUND INSTEAD OF ABENDING
003700*    09/14/98  RLT  Y2K-005    REVIEWED FOR Y2K - NO DATE FIELDS
003800*                              PROCESSED HERE, NO CHANGE REQUIRED
003900*    03/30/00  PJM  PV-0301    WIDENED EX-OUT-VALUE FOR LONGER
004000*                              NARRATIVE/COMMENT FIELDS
004100******************************************************************
004200 
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS NEXT-PAGE.
004900 INPUT-OUTPUT SECTION.
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300 
005400 WORKING-STORAGE SECTION.
005500 01  MISC-WS-FLDS.
005600     05  WS-OCC-SUB               PIC 9(03) COMP.
005700     05  WS-OUT-SUB               PIC 9(03) COMP.
005800     05  WS-LIMIT                 PIC 9(03) COMP.
005900     05  FILLER                   PIC X(02).
006000 
006100 77  MORE-ROWS-SW                 PIC X(01) VALUE "Y".
006200     88  NO-MORE-ROWS             VALUE "N".
006300 
006400 COPY ABNDE2B.
006500 
006600******************************************************************
006700* LINKAGE
006800*   CALL "CASXTR" USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
006900*                        CASE-EVENT-TABLE, CASE-DRUG-TABLE,
007000*                        CASE-TEST-TABLE, CASE-CONDITION-TABLE,
007100*                        EX-FUNCTION, EX-GROUP-CODE,
007200*                        EX-FIELD-CODE, EX-OCC-INDEX,
007300*                        EX-OUT-VALUE, EX-FOUND-SW, EX-OUT-LIST,
007400*                        EX-OUT-COUNT
007500*
007600*   THE CASE WORK TABLES ARE OWNED BY THE CALLER (E2BDRIV) AND
007700*   PASSED BY REFERENCE SO CASXTR SEARCHES THE CALLER'S OWN
007800*   COPY OF THE CASE DATA - CASXTR KEEPS NONE OF ITS OWN.
007900******************************************************************
008000 LINKAGE SECTION.
008100 COPY CASEWRK.
008200 COPY EXTLNK.
008300 
008400 PROCEDURE DIVISION USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
008500           CASE-EVENT-TABLE, CASE-DRUG-TABLE, CASE-TEST-TABLE,
008600           CASE-CONDITION-TABLE, EX-FUNCTION, EX-GROUP-CODE,
008700           EX-FIELD-CODE, EX-OCC-INDEX, EX-OUT-VALUE,
008800           EX-FOUND-SW, EX-OUT-LIST, EX-OUT-COUNT.
008900     MOVE "N" TO EX-FOUND-SW.
009000     MOVE SPACES TO EX-OUT-VALUE.
009100     MOVE ZERO TO EX-OUT-COUNT.
009200 
009300     EVALUATE TRUE
009400         WHEN EX-FUNC-ARRAY-LENGTH
009500             PERFORM 100-GET-ARRAY-LENGTH THRU 100-EXIT
009600         WHEN EX-FUNC-EXTRACT-MULT
009700             PERFORM 200-EXTRACT-MULTIPLE THRU 200-EXIT
009800         WHEN OTHER
009900             PERFORM 300-EXTRACT-ONE THRU 300-EXIT
010000     END-EVALUATE.
010100 
010200     GOBACK.
010300 
010400 100-GET-ARRAY-LENGTH.
010500     MOVE "100-GET-ARRAY-LENGTH" TO PARA-NAME.
010600     EVALUATE TRUE
010700         WHEN EX-GROUP-EVENT
010800             MOVE EVENT-COUNT TO EX-OUT-COUNT
010900         WHEN EX-GROUP-DRUG
011000             MOVE DRUG-COUNT TO EX-OUT-COUNT
011100         WHEN EX-GROUP-TEST
011200             MOVE TEST-COUNT TO EX-OUT-COUNT
011300         WHEN EX-GROUP-CONDITION
011400             MOVE CONDITION-COUNT TO EX-OUT-COUNT
011500         WHEN OTHER
011600             MOVE ZERO TO EX-OUT-COUNT
011700     END-EVALUATE.
011800 100-EXIT.
011900     EXIT.
012000 
012100 200-EXTRACT-MULTIPLE.
012200     MOVE "200-EXTRACT-MULTIPLE" TO PARA-NAME.
012300     MOVE SPACES TO EX-OUT-LIST.
012400     PERFORM 100-GET-ARRAY-LENGTH THRU 100-EXIT.
012500     MOVE EX-OUT-COUNT TO WS-LIMIT.
012600     IF WS-LIMIT = ZERO
012700         GO TO 200-EXIT.
012800 
012900     PERFORM 250-EXTRACT-ROW THRU 250-EXIT
013000             VARYING WS-OCC-SUB FROM 1 BY 1
013100             UNTIL WS-OCC-SUB > WS-LIMIT.
013200 200-EXIT.
013300     EXIT.
013400 
013500 250-EXTRACT-ROW.
013600     MOVE "250-EXTRACT-ROW" TO PARA-NAME.
013700     MOVE WS-OCC-SUB TO EX-OCC-INDEX.
013800     PERFORM 300-EXTRACT-ONE THRU 300-EXIT.
013900     IF EX-VALUE-FOUND
014000         MOVE EX-OUT-VALUE(1:200)
014100             TO EX-OUT-ROW-VALUE(WS-OCC-SUB)
014200         MOVE "Y" TO EX-OUT-ROW-PRESENT(WS-OCC-SUB).
014300 250-EXIT.
014400     EXIT.
014500 
014600***  SINGLE-VALUE EXTRACT - RESOLVES (GROUP,FIELD,INDEX) AGAINST
014700***  THE FLATTENED TABLES.  OUT-OF-RANGE INDEX OR AN UNKNOWN
014800***  FIELD CODE BOTH COME BACK NOT-FOUND, NOT AN ABEND (PV-0218).
014900 300-EXTRACT-ONE.
015000     MOVE "300-EXTRACT-ONE" TO PARA-NAME.
015100     MOVE "N" TO EX-FOUND-SW.
015200     MOVE SPACES TO EX-OUT-VALUE.
015300 
015400     EVALUATE TRUE
015500         WHEN EX-GROUP-HEADER
015600             PERFORM 310-HEADER-FIELD THRU 310-EXIT
015700         WHEN EX-GROUP-PATIENT
015800             PERFORM 320-PATIENT-FIELD THRU 320-EXIT
015900         WHEN EX-GROUP-EVENT
016000             PERFORM 330-EVENT-FIELD THRU 330-EXIT
016100         WHEN EX-GROUP-DRUG
016200             PERFORM 340-DRUG-FIELD THRU 340-EXIT
016300         WHEN EX-GROUP-TEST
016400             PERFORM 350-TEST-FIELD THRU 350-EXIT
016500         WHEN EX-GROUP-CONDITION
016600             PERFORM 360-COND-FIELD THRU 360-EXIT
016700     END-EVALUATE.
016800 300-EXIT.
016900     EXIT.
017000 
017100 310-HEADER-FIELD.
017200     MOVE "310-HEADER-FIELD" TO PARA-NAME.
017300     EVALUATE EX-FIELD-CODE
017400         WHEN "CASE"
017500             MOVE CHW-CASE-ID TO EX-OUT-VALUE
017600             MOVE "Y" TO EX-FOUND-SW
017700         WHEN "NARR"
017800             IF NARRATIVE-PRESENT
017900                 MOVE CHW-NARRATIVE TO EX-OUT-VALUE
018000                 MOVE "Y" TO EX-FOUND-SW
018100             END-IF
018200         WHEN "RCPT"
018300             IF RECEIPT-DATE-PRESENT
018400                 MOVE CHW-RECEIPT-DATE TO EX-OUT-VALUE
018500                 MOVE "Y" TO EX-FOUND-SW
018600             END-IF
018700         WHEN "AUID"
018800             MOVE CHW-AUTHOR-ID TO EX-OUT-VALUE
018900             MOVE "Y" TO EX-FOUND-SW
019000         WHEN "AUNM"
019100             MOVE CHW-AUTHOR-NAME TO EX-OUT-VALUE
019200             MOVE "Y" TO EX-FOUND-SW
019300         WHEN "AUOR"
019400             IF AUTHOR-ORG-PRESENT
019500                 MOVE CHW-AUTHOR-ORG TO EX-OUT-VALUE
019600                 MOVE "Y" TO EX-FOUND-SW
019700             END-IF
019800         WHEN "AUDP"
019900             IF AUTHOR-ORG-PRESENT
020000                 MOVE CHW-AUTHOR-DEPT TO EX-OUT-VALUE
020100                 MOVE "Y" TO EX-FOUND-SW
020200             END-IF
020300     END-EVALUATE.
020400 310-EXIT.
020500     EXIT.
020600 
020700 320-PATIENT-FIELD.
020800     MOVE "320-PATIENT-FIELD" TO PARA-NAME.
020900     EVALUATE EX-FIELD-CODE
021000         WHEN "PAID"
021100             MOVE CPW-PATIENT-ID TO EX-OUT-VALUE
021200             MOVE "Y" TO EX-FOUND-SW
021300         WHEN "GNDR"
021400             IF GENDER-PRESENT
021500                 MOVE CPW-GENDER TO EX-OUT-VALUE
021600                 MOVE "Y" TO EX-FOUND-SW
021700             END-IF
021800         WHEN "AGE "
021900             IF AGE-PRESENT
022000                 MOVE CPW-AGE TO EX-OUT-VALUE
022100                 MOVE "Y" TO EX-FOUND-SW
022200             END-IF
022300         WHEN "AGEU"
022400             MOVE CPW-AGE-UNITS TO EX-OUT-VALUE
022500             MOVE "Y" TO EX-FOUND-SW
022600         WHEN "WGT "
022700             IF WEIGHT-PRESENT
022800                 MOVE CPW-WEIGHT TO EX-OUT-VALUE
022900                 MOVE "Y" TO EX-FOUND-SW
023000             END-IF
023100         WHEN "WGTU"
023200             MOVE CPW-WEIGHT-UNITS TO EX-OUT-VALUE
023300             MOVE "Y" TO EX-FOUND-SW
023400         WHEN "HGT "
023500             IF HEIGHT-PRESENT
023600                 MOVE CPW-HEIGHT TO EX-OUT-VALUE
023700                 MOVE "Y" TO EX-FOUND-SW
023800             END-IF
023900         WHEN "HGTU"
024000             MOVE CPW-HEIGHT-UNITS TO EX-OUT-VALUE
024100             MOVE "Y" TO EX-FOUND-SW
024200     END-EVALUATE.
024300 320-EXIT.
024400     EXIT.
024500 
024600***  INDEX OUT OF RANGE ON ANY TABLE GROUP COMES BACK NOT-FOUND
024700 330-EVENT-FIELD.
024800     MOVE "330-EVENT-FIELD" TO PARA-NAME.
024900     IF EX-OCC-INDEX = ZERO OR EX-OCC-INDEX > EVENT-COUNT
025000         GO TO 330-EXIT.
025100     SET EVT-IDX TO EX-OCC-INDEX.
025200 
025300     EVALUATE EX-FIELD-CODE
025400         WHEN "ID  "
025500             MOVE EVT-IDENTIFIER(EVT-IDX) TO EX-OUT-VALUE
025600             MOVE "Y" TO EX-FOUND-SW
025700         WHEN "ADV "
025800             MOVE EVT-IS-ADVERSE-F(EVT-IDX) TO EX-OUT-VALUE
025900             MOVE "Y" TO EX-FOUND-SW
026000         WHEN "MDCD"
026100             IF TBL-EVT-CODE-PRES(EVT-IDX)
026200                 MOVE EVT-MEDDRA-CODE(EVT-IDX)
026300                     TO EX-OUT-VALUE
026400                 MOVE "Y" TO EX-FOUND-SW
026500             END-IF
026600         WHEN "MDTM"
026700             MOVE EVT-MEDDRA-TERM(EVT-IDX) TO EX-OUT-VALUE
026800             MOVE "Y" TO EX-FOUND-SW
026900         WHEN "DESC"
027000             MOVE EVT-DESCRIPTION(EVT-IDX) TO EX-OUT-VALUE
027100             MOVE "Y" TO EX-FOUND-SW
027200         WHEN "STDT"
027300             IF TBL-EVT-START-PRES(EVT-IDX)
027400                 MOVE EVT-START-DATE(EVT-IDX)
027500                     TO EX-OUT-VALUE
027600                 MOVE "Y" TO EX-FOUND-SW
027700             END-IF
027800         WHEN "ENDT"
027900             IF TBL-EVT-START-PRES(EVT-IDX)
028000                 MOVE EVT-END-DATE(EVT-IDX)
028100                     TO EX-OUT-VALUE
028200                 MOVE "Y" TO EX-FOUND-SW
028300             END-IF
028400         WHEN "SER "
028500             IF TBL-EVT-SER-PRES(EVT-IDX)
028600                 MOVE EVT-SERIOUSNESS(EVT-IDX)
028700                     TO EX-OUT-VALUE
028800                 MOVE "Y" TO EX-FOUND-SW
028900             END-IF
029000         WHEN "OUTC"
029100             IF TBL-EVT-OUTC-PRES(EVT-IDX)
029200                 MOVE EVT-OUTCOME-NAME(EVT-IDX)
029300                     TO EX-OUT-VALUE
029400                 MOVE "Y" TO EX-FOUND-SW
029500             END-IF
029600         WHEN "DIED"
029700             MOVE EVT-OUTCOME-IS-DEATH(EVT-IDX)
029800                 TO EX-OUT-VALUE
029900             MOVE "Y" TO EX-FOUND-SW
030000         WHEN "COD "
030100             IF TBL-EVT-IS-DEATH(EVT-IDX)
030200                 MOVE EVT-CAUSE-OF-DEATH(EVT-IDX)
030300                     TO EX-OUT-VALUE
030400                 MOVE "Y" TO EX-FOUND-SW
030500             END-IF
030600     END-EVALUATE.
030700 330-EXIT.
030800     EXIT.
030900 
031000 340-DRUG-FIELD.
031100     MOVE "340-DRUG-FIELD" TO PARA-NAME.
031200     IF EX-OCC-INDEX = ZERO OR EX-OCC-INDEX > DRUG-COUNT
031300         GO TO 340-EXIT.
031400     SET DRG-IDX TO EX-OCC-INDEX.
031500 
031600     EVALUATE EX-FIELD-CODE
031700         WHEN "ID  "
031800             MOVE DRG-IDENTIFIER(DRG-IDX) TO EX-OUT-VALUE
031900             MOVE "Y" TO EX-FOUND-SW
032000         WHEN "NAME"
032100             MOVE DRG-NAME(DRG-IDX) TO EX-OUT-VALUE
032200             MOVE "Y" TO EX-FOUND-SW
032300         WHEN "DOSE"
032400             IF TBL-DRG-DOS-PRES(DRG-IDX)
032500                 MOVE DRG-DOSAGE(DRG-IDX) TO EX-OUT-VALUE
032600                 MOVE "Y" TO EX-FOUND-SW
032700             END-IF
032800         WHEN "DOSU"
032900             MOVE DRG-DOSAGE-UNITS(DRG-IDX) TO EX-OUT-VALUE
033000             MOVE "Y" TO EX-FOUND-SW
033100         WHEN "RTE "
033200             IF TBL-DRG-RTE-PRES(DRG-IDX)
033300                 MOVE DRG-ROUTE(DRG-IDX) TO EX-OUT-VALUE
033400                 MOVE "Y" TO EX-FOUND-SW
033500             END-IF
033600         WHEN "STDT"
033700             IF TBL-DRG-START-PRES(DRG-IDX)
033800                 MOVE DRG-START-DATE(DRG-IDX)
033900                     TO EX-OUT-VALUE
034000                 MOVE "Y" TO EX-FOUND-SW
034100             END-IF
034200         WHEN "ENDT"
034300             IF TBL-DRG-START-PRES(DRG-IDX)
034400                 MOVE DRG-END-DATE(DRG-IDX)
034500                     TO EX-OUT-VALUE
034600                 MOVE "Y" TO EX-FOUND-SW
034700             END-IF
034800         WHEN "ROLE"
034900             IF TBL-DRG-ROLE-PRES(DRG-IDX)
035000                 MOVE DRG-ROLE(DRG-IDX) TO EX-OUT-VALUE
035100                 MOVE "Y" TO EX-FOUND-SW
035200             END-IF
035300         WHEN "ACTN"
035400             IF TBL-DRG-ACT-PRES(DRG-IDX)
035500                 MOVE DRG-ACTION-TAKEN(DRG-IDX)
035600                     TO EX-OUT-VALUE
035700                 MOVE "Y" TO EX-FOUND-SW
035800             END-IF
035900     END-EVALUATE.
036000 340-EXIT.
036100     EXIT.
036200 
036300 350-TEST-FIELD.
036400     MOVE "350-TEST-FIELD" TO PARA-NAME.
036500     IF EX-OCC-INDEX = ZERO OR EX-OCC-INDEX > TEST-COUNT
036600         GO TO 350-EXIT.
036700     SET TST-IDX TO EX-OCC-INDEX.
036800 
036900     EVALUATE EX-FIELD-CODE
037000         WHEN "ID  "
037100             MOVE TST-IDENTIFIER(TST-IDX) TO EX-OUT-VALUE
037200             MOVE "Y" TO EX-FOUND-SW
037300         WHEN "MDCD"
037400             IF TBL-TST-CODE-PRES(TST-IDX)
037500                 MOVE TST-MEDDRA-CODE(TST-IDX)
037600                     TO EX-OUT-VALUE
037700                 MOVE "Y" TO EX-FOUND-SW
037800             END-IF
037900         WHEN "MDTM"
038000             MOVE TST-MEDDRA-TERM(TST-IDX) TO EX-OUT-VALUE
038100             MOVE "Y" TO EX-FOUND-SW
038200         WHEN "RSLT"
038300             IF TBL-TST-RSLT-PRES(TST-IDX)
038400                 MOVE TST-RESULT(TST-IDX) TO EX-OUT-VALUE
038500                 MOVE "Y" TO EX-FOUND-SW
038600             END-IF
038700         WHEN "UNIT"
038800             MOVE TST-UNITS(TST-IDX) TO EX-OUT-VALUE
038900             MOVE "Y" TO EX-FOUND-SW
039000         WHEN "RTXT"
039100             MOVE TST-RESULT-TEXT(TST-IDX) TO EX-OUT-VALUE
039200             MOVE "Y" TO EX-FOUND-SW
039300         WHEN "DATE"
039400             MOVE TST-DATE(TST-IDX) TO EX-OUT-VALUE
039500             MOVE "Y" TO EX-FOUND-SW
039600     END-EVALUATE.
039700 350-EXIT.
039800     EXIT.
039900 
040000 360-COND-FIELD.
040100     MOVE "360-COND-FIELD" TO PARA-NAME.
040200     IF EX-OCC-INDEX = ZERO OR EX-OCC-INDEX > CONDITION-COUNT
040300         GO TO 360-EXIT.
040400     SET CON-IDX TO EX-OCC-INDEX.
040500 
040600     EVALUATE EX-FIELD-CODE
040700         WHEN "ID  "
040800             MOVE CON-IDENTIFIER(CON-IDX) TO EX-OUT-VALUE
040900             MOVE "Y" TO EX-FOUND-SW
041000         WHEN "MDCD"
041100             IF TBL-CON-CODE-PRES(CON-IDX)
041200                 MOVE CON-MEDDRA-CODE(CON-IDX)
041300                     TO EX-OUT-VALUE
041400                 MOVE "Y" TO EX-FOUND-SW
041500             END-IF
041600         WHEN "MDTM"
041700             MOVE CON-MEDDRA-TERM(CON-IDX) TO EX-OUT-VALUE
041800             MOVE "Y" TO EX-FOUND-SW
041900         WHEN "CMNT"
042000             MOVE CON-COMMENTS(CON-IDX) TO EX-OUT-VALUE
042100             MOVE "Y" TO EX-FOUND-SW
042200         WHEN "STDT"
042300             IF TBL-CON-START-PRES(CON-IDX)
042400                 MOVE CON-START-DATE(CON-IDX)
042500                     TO EX-OUT-VALUE
042600                 MOVE "Y" TO EX-FOUND-SW
042700             END-IF
042800         WHEN "ENDT"
042900             IF TBL-CON-START-PRES(CON-IDX)
043000                 MOVE CON-END-DATE(CON-IDX)
043100                     TO EX-OUT-VALUE
043200                 MOVE "Y" TO EX-FOUND-SW
043300             END-IF
043400     END-EVALUATE.
043500 360-EXIT.
043600     EXIT.
