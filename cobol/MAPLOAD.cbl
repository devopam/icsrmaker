000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MAPLOAD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 03/11/94.
000700 DATE-COMPILED. 03/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM LOADS THE E2B TAG MAPPING CONTROL FILE
001400*          (MAPCTL) INTO THE MAPTAB LOOKUP TABLE FOR THE E2B
001500*          MESSAGE BUILDER JOB STREAM (E2BDRIV/E2BGEN).
001600*
001700*          EACH CONTROL LINE IS A TAG,PATH PAIR.  ENTRIES ARE
001800*          DROPPED WHEN THE PATH IS BLANK OR BEGINS "TBD", AND
001900*          CLASSIFIED NORMAL / REPETITIVE / INTERNAL FOR THE
002000*          BUILDER TO CONSULT WHEN IT RESOLVES AN E2B TAG.
002100*
002200*          CALLED FROM E2BDRIV STEP 100-MAINLINE AS A SUBROUTINE;
002300*          RETURNS THE LOADED TABLE AND THE LOAD SUMMARY COUNTS
002400*          IN THE LINKAGE AREA.  A SECOND ENTRY STYLE (FUNCTION
002500*          CODE "L") PERFORMS THE TAG LOOKUP SERVICE AFTER LOAD.
002600*
002700******************************************************************
002800* CHANGE LOG
002900******************************************************************
003000*    DATE     BY    TICKET     DESCRIPTION
003100*    --------  ---  ---------  --------------------------------
003200*    03/11/94  JRS  INIT       ORIGINAL VERSION - LOAD + CLASSIFY
003300*    03/29/94  JRS  PV-0103    ADDED [_ID_] MARKER STRIP FOR
003400*                              REPETITIVE PATHS
003500*    08/02/94  JRS  PV-0140    SKIP BLANK AND "TBD" PATHS ON LOAD
003600*    01/17/95  DWK  PV-0188    ADDED TAG LOOKUP ENTRY (FUNC "L")
003700*    06/06/96  DWK  PV-0221    WIDENED MAPTAB TO 300 ROWS - CLIENT
003800*                              E2B PROFILES OUTGREW 150
003900*    11/19/97  RLT  PV-0255    TRIM BOTH FIELDS BEFORE CLASSIFY -
004000*                              TRAILING BLANKS WERE MISCOUNTING
004100*                              SHORT ENTRIES AS INTERNAL
004200*    09/14/98  RLT  Y2K-004    REVIEWED FOR Y2K - NO DATE FIELDS
004300*                              IN THIS MEMBER, NO CHANGE REQUIRED
004400*    04/02/01  PJM  PV-0309    LESS THAN 2 FIELDS ON A LINE IS
004500*                              SKIPPED, NOT ABENDED
004600*    10/23/03  PJM  PV-0344    LOG SUMMARY COUNTS TO SYSOUT
004700******************************************************************
004800 
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500 
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100 
006200     SELECT MAPCTL
006300     ASSIGN TO UT-S-MAPCTL
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS IFCODE.
006600 
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 130 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC  PIC X(130).
007600 
007700****** MAPPING CONTROL FILE - ONE TAG,PATH ENTRY PER LINE
007800****** VARIABLE LENGTH COMMA-DELIMITED TEXT, BUILT BY THE E2B
007900****** PROFILE MAINTENANCE SCREEN
008000 FD  MAPCTL
008100     RECORDING MODE IS V
008200     LABEL RECORDS ARE STANDARD
008300     RECORD IS VARYING IN SIZE FROM 3 TO 166 CHARACTERS
008400     DEPENDING ON MAPCTL-LTH
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS MAPPING-ENTRY-REC.
008700 COPY MAPTAB.
008800 
008900 WORKING-STORAGE SECTION.
009000 
009100 01  FILE-STATUS-CODES.
009200     05  IFCODE                  PIC X(02).
009300         88  CODE-READ           VALUE SPACES.
009400         88  NO-MORE-DATA        VALUE "10".
009500     05  FILLER                  PIC X(02).
009600 
009700 77  MAPCTL-LTH                  PIC 9(04) COMP.
009800 
009900 01  WS-SYSOUT-REC.
010000     05  MSG                     PIC X(80).
010100     05  FILLER                  PIC X(50).
010200 
010300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010400     05  LINES-READ               PIC 9(05) COMP.
010500     05  LINES-SKIPPED            PIC 9(05) COMP.
010600     05  FILLER                   PIC X(02).
010700 
010800 01  MISC-WS-FLDS.
010900     05  WS-TAG-TRIMMED           PIC X(40).
011000     05  WS-PATH-TRIMMED          PIC X(120).
011100     05  WS-TAG-LTH               PIC 9(03) COMP.
011200     05  WS-PATH-LTH              PIC 9(03) COMP.
011300     05  WS-MARKER-POS            PIC 9(03) COMP.
011400     05  WS-BEFORE-MARKER         PIC X(120).
011500     05  WS-AFTER-MARKER          PIC X(120).
011600     05  WS-FIELD-COUNT           PIC 9(02) COMP.
011700     05  FILLER                   PIC X(02).
011800 
011900 77  MORE-MAPDATA-SW              PIC X(01) VALUE "Y".
012000     88  NO-MORE-MAPDATA          VALUE "N".
012100     88  MORE-MAPDATA             VALUE "Y".
012200 
012300 01  FLAGS-AND-SWITCHES.
012400     05  SKIP-ENTRY-SW            PIC X(01) VALUE "N".
012500         88  SKIP-THIS-ENTRY      VALUE "Y".
012600     05  FILLER                   PIC X(02).
012700 
012800 COPY ABNDE2B.
012900 
013000******************************************************************
013100* LINKAGE - TWO CALL SHAPES SHARE THIS PROGRAM:
013200*   CALL "MAPLOAD" USING MAPLOAD-FUNCTION, MAPPING-CONTROL-TABLE,
013300*                         MAPTAB-ROW-COUNT, MAPTAB-LOAD-SUMMARY
013400*   FUNCTION "L" LOADS THE TABLE FROM MAPCTL.
013500*   FUNCTION "T" LOOKS UP ML-LOOKUP-TAG AND RETURNS ML-FOUND-PATH,
013600*                ML-FOUND-SW AND ML-REPETITIVE-SW.
013700******************************************************************
013800 LINKAGE SECTION.
013900 01  MAPLOAD-FUNCTION            PIC X(01).
014000     88  ML-FUNC-LOAD            VALUE "L".
014100     88  ML-FUNC-LOOKUP          VALUE "T".
014200 
014300 01  MAPLOAD-LOOKUP-AREA.
014400     05  ML-LOOKUP-TAG           PIC X(40).
014500     05  ML-FOUND-PATH           PIC X(120).
014600     05  ML-FOUND-SW             PIC X(01).
014700         88  ML-TAG-FOUND        VALUE "Y".
014800     05  ML-REPETITIVE-SW        PIC X(01).
014900         88  ML-TAG-REPETITIVE   VALUE "Y".
015000 
015100 PROCEDURE DIVISION USING MAPLOAD-FUNCTION,
015200           MAPPING-CONTROL-TABLE, MAPTAB-ROW-COUNT,
015300           MAPTAB-LOAD-SUMMARY, MAPLOAD-LOOKUP-AREA.
015400     IF ML-FUNC-LOAD
015500         PERFORM 000-HOUSEKEEPING THRU 000-EXIT
015600         PERFORM 100-MAINLINE THRU 100-EXIT
015700                 UNTIL NO-MORE-MAPDATA
015800         PERFORM 900-CLEANUP THRU 900-EXIT
015900     ELSE
016000         PERFORM 500-LOOKUP-TAG THRU 500-EXIT.
016100 
016200     GOBACK.
016300 
016400 000-HOUSEKEEPING.
016500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016600     DISPLAY "******** BEGIN JOB MAPLOAD ********".
016700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
016800                MAPTAB-LOAD-SUMMARY.
016900     MOVE ZERO TO MAPTAB-ROW-COUNT.
017000     OPEN INPUT MAPCTL.
017100     OPEN OUTPUT SYSOUT.
017200     PERFORM 900-READ-MAPCTL THRU 900-EXIT.
017300 000-EXIT.
017400     EXIT.
017500 
017600 100-MAINLINE.
017700     MOVE "100-MAINLINE" TO PARA-NAME.
017800     MOVE "N" TO SKIP-ENTRY-SW.
017900     PERFORM 200-SPLIT-ENTRY THRU 200-EXIT.
018000 
018100     IF NOT SKIP-THIS-ENTRY
018200         PERFORM 300-CLASSIFY-ENTRY THRU 300-EXIT
018300     ELSE
018400         ADD 1 TO LINES-SKIPPED.
018500 
018600     PERFORM 900-READ-MAPCTL THRU 900-EXIT.
018700 100-EXIT.
018800     EXIT.
018900 
019000 200-SPLIT-ENTRY.
019100     MOVE "200-SPLIT-ENTRY" TO PARA-NAME.
019200     MOVE SPACES TO WS-TAG-TRIMMED, WS-PATH-TRIMMED.
019300     MOVE ZERO TO WS-FIELD-COUNT.
019400 
019500     UNSTRING MAPPING-ENTRY-REC DELIMITED BY ","
019600         INTO WS-TAG-TRIMMED, WS-PATH-TRIMMED
019700         TALLYING IN WS-FIELD-COUNT
019800     END-UNSTRING.
019900 
020000***  FEWER THAN 2 COMMA-DELIMITED FIELDS - SKIP THE LINE
020100     IF WS-FIELD-COUNT < 2
020200         MOVE "Y" TO SKIP-ENTRY-SW
020300         GO TO 200-EXIT.
020400 
020500***  TRIM BOTH FIELDS (PV-0255)
020600     PERFORM 250-TRIM-TAG   THRU 250-EXIT.
020700     PERFORM 260-TRIM-PATH  THRU 260-EXIT.
020800 
020900***  EMPTY OR "TBD..." PATH - ENTRY IS DROPPED
021000     IF WS-PATH-TRIMMED = SPACES
021100         MOVE "Y" TO SKIP-ENTRY-SW
021200         GO TO 200-EXIT.
021300     IF WS-PATH-TRIMMED(1:3) = "TBD"
021400         MOVE "Y" TO SKIP-ENTRY-SW.
021500 200-EXIT.
021600     EXIT.
021700 
021800 250-TRIM-TAG.
021900     MOVE "250-TRIM-TAG" TO PARA-NAME.
022000     MOVE ZERO TO WS-TAG-LTH.
022100     INSPECT WS-TAG-TRIMMED TALLYING WS-TAG-LTH
022200             FOR LEADING SPACES.
022300     IF WS-TAG-LTH NOT = ZERO
022400         MOVE WS-TAG-TRIMMED(WS-TAG-LTH + 1 : ) TO WS-TAG-TRIMMED.
022500 250-EXIT.
022600     EXIT.
022700 
022800 260-TRIM-PATH.
022900     MOVE "260-TRIM-PATH" TO PARA-NAME.
023000     MOVE ZERO TO WS-PATH-LTH.
023100     INSPECT WS-PATH-TRIMMED TALLYING WS-PATH-LTH
023200             FOR LEADING SPACES.
023300     IF WS-PATH-LTH NOT = ZERO
023400         MOVE WS-PATH-TRIMMED(WS-PATH-LTH + 1 : ) TO
023500              WS-PATH-TRIMMED.
023600 260-EXIT.
023700     EXIT.
023800 
023900 300-CLASSIFY-ENTRY.
024000     MOVE "300-CLASSIFY-ENTRY" TO PARA-NAME.
024100     ADD 1 TO MAPTAB-ROW-COUNT.
024200     SET MAPTAB-IDX TO MAPTAB-ROW-COUNT.
024300     MOVE WS-TAG-TRIMMED  TO MT-TAG(MAPTAB-IDX).
024400     MOVE WS-PATH-TRIMMED TO MT-PATH(MAPTAB-IDX).
024500 
024600     IF WS-TAG-TRIMMED(1:2) = "__"
024700         SET MT-INTERNAL(MAPTAB-IDX) TO TRUE
024800         ADD 1 TO MT-INTERNAL-COUNT
024900         GO TO 300-EXIT.
025000 
025100     PERFORM 350-FIND-ID-MARKER THRU 350-EXIT.
025200     IF WS-MARKER-POS NOT = ZERO
025300         SET MT-REPETITIVE(MAPTAB-IDX) TO TRUE
025400         ADD 1 TO MT-REPETITIVE-COUNT
025500     ELSE
025600         SET MT-NORMAL(MAPTAB-IDX) TO TRUE
025700         ADD 1 TO MT-NORMAL-COUNT.
025800 300-EXIT.
025900     EXIT.
026000 
026100***  STRIP THE [_ID_] OCCURRENCE MARKER OUT OF THE STORED PATH.
026200***  UNSTRING SPLITS ON THE MARKER - A TALLY OF 2 RECEIVING
026300***  FIELDS MEANS THE MARKER WAS PRESENT, 1 MEANS IT WAS NOT.
026400 350-FIND-ID-MARKER.
026500     MOVE "350-FIND-ID-MARKER" TO PARA-NAME.
026600     MOVE SPACES TO WS-BEFORE-MARKER, WS-AFTER-MARKER.
026700     MOVE ZERO TO WS-FIELD-COUNT.
026800 
026900     UNSTRING WS-PATH-TRIMMED DELIMITED BY "[_ID_]"
027000         INTO WS-BEFORE-MARKER, WS-AFTER-MARKER
027100         TALLYING IN WS-FIELD-COUNT
027200     END-UNSTRING.
027300 
027400     IF WS-FIELD-COUNT > 1
027500         MOVE 1 TO WS-MARKER-POS
027600         PERFORM 360-APPEND-REMAINDER THRU 360-EXIT
027700     ELSE
027800         MOVE ZERO TO WS-MARKER-POS.
027900 350-EXIT.
028000     EXIT.
028100 
028200 360-APPEND-REMAINDER.
028300     MOVE "360-APPEND-REMAINDER" TO PARA-NAME.
028400     MOVE WS-BEFORE-MARKER TO MT-PATH(MAPTAB-IDX).
028500     IF WS-AFTER-MARKER NOT = SPACES
028600         STRING WS-BEFORE-MARKER DELIMITED BY SPACE
028700                WS-AFTER-MARKER DELIMITED BY SPACE
028800                INTO MT-PATH(MAPTAB-IDX)
028900         END-STRING.
029000 360-EXIT.
029100     EXIT.
029200 
029300 500-LOOKUP-TAG.
029400     MOVE "500-LOOKUP-TAG" TO PARA-NAME.
029500     MOVE "N" TO ML-FOUND-SW.
029600     MOVE "N" TO ML-REPETITIVE-SW.
029700     MOVE SPACES TO ML-FOUND-PATH.
029800 
029900***  510-SEARCH-CLASS CHECKS NORMAL, THEN REPETITIVE, THEN
030000***  INTERNAL ON EVERY ROW IT LOOKS AT - THAT WAY A TAG RE-USED
030100***  ACROSS CLASSES BY MISTAKE ON MAINTENANCE ALWAYS RESOLVES
030200***  TO THE SAME CLASS.  NOT FOUND LEAVES AN EMPTY PATH,
030300***  NON-REPETITIVE.
030400     PERFORM 510-SEARCH-CLASS THRU 510-EXIT
030500             VARYING MAPTAB-IDX FROM 1 BY 1
030600             UNTIL MAPTAB-IDX > MAPTAB-ROW-COUNT
030700                OR ML-TAG-FOUND.
030800 500-EXIT.
030900     EXIT.
031000 
031100 510-SEARCH-CLASS.
031200     MOVE "510-SEARCH-CLASS" TO PARA-NAME.
031300     IF MT-TAG(MAPTAB-IDX) = ML-LOOKUP-TAG
031400                   AND MT-NORMAL(MAPTAB-IDX)
031500         MOVE MT-PATH(MAPTAB-IDX) TO ML-FOUND-PATH
031600         MOVE "Y" TO ML-FOUND-SW
031700         GO TO 510-EXIT.
031800     IF MT-TAG(MAPTAB-IDX) = ML-LOOKUP-TAG
031900                   AND MT-REPETITIVE(MAPTAB-IDX)
032000         MOVE MT-PATH(MAPTAB-IDX) TO ML-FOUND-PATH
032100         MOVE "Y" TO ML-FOUND-SW
032200         MOVE "Y" TO ML-REPETITIVE-SW
032300         GO TO 510-EXIT.
032400     IF MT-TAG(MAPTAB-IDX) = ML-LOOKUP-TAG
032500                   AND MT-INTERNAL(MAPTAB-IDX)
032600         MOVE MT-PATH(MAPTAB-IDX) TO ML-FOUND-PATH
032700         MOVE "Y" TO ML-FOUND-SW.
032800 510-EXIT.
032900     EXIT.
033000 
033100 900-READ-MAPCTL.
033200     MOVE "900-READ-MAPCTL" TO PARA-NAME.
033300     READ MAPCTL INTO MAPPING-ENTRY-REC
033400         AT END
033500         MOVE "N" TO MORE-MAPDATA-SW
033600         GO TO 900-EXIT
033700     END-READ.
033800     ADD 1 TO LINES-READ.
033900 900-EXIT.
034000     EXIT.
034100 
034200 900-CLEANUP.
034300     MOVE "900-CLEANUP" TO PARA-NAME.
034400     CLOSE MAPCTL, SYSOUT.
034500     DISPLAY "** MAPPING LINES READ    **  " LINES-READ.
034600     DISPLAY "** MAPPING LINES SKIPPED **  " LINES-SKIPPED.
034700     DISPLAY "** NORMAL ENTRIES        **  " MT-NORMAL-COUNT.
034800     DISPLAY "** REPETITIVE ENTRIES    **  " MT-REPETITIVE-COUNT.
034900     DISPLAY "** INTERNAL ENTRIES      **  " MT-INTERNAL-COUNT.
035000     DISPLAY "******** NORMAL END OF JOB MAPLOAD ********".
035100 900-EXIT.
035200     EXIT.
