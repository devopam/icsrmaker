000100******************************************************************
000200* MAPTAB      -  E2B TAG-TO-PATH MAPPING CONTROL TABLE
000300*               COPYLIB MEMBER - DDS0001.PROD.COPYLIB(MAPTAB)
000400*
000500*    ONE ENTRY PER LINE OF THE MAPPING CONTROL FILE (MAPCTL).
000600*    EACH LINE CARRIES AN E2B TAG AND THE FIELD-REFERENCE STRING
000700*    THAT LOCATES IT IN THE CASE EXTRACT.  ENTRIES ARE CLASSIFIED
000800*    ON LOAD AS NORMAL, REPETITIVE (THE REFERENCE NAMES A
000900*    REPEATING GROUP OCCURRENCE) OR INTERNAL (TAG STARTS WITH
001000*    __, NEVER MOVED TO THE OUTPUT MESSAGE).
001100*
001200*    MAINT HISTORY IS CARRIED IN MAPLOAD, THE ONLY PROGRAM THAT
001300*    BUILDS THIS TABLE - SEE MAPLOAD CHANGE LOG.
001400******************************************************************
001500 01  MAPPING-ENTRY-REC.
001600     05  ME-TAG-IN                   PIC X(40).
001700     05  ME-COMMA-1                  PIC X(01).
001800     05  ME-PATH-IN                  PIC X(120).
001900     05  FILLER                      PIC X(05).
002000***      BYTE-LEVEL VIEW OF THE RAW CONTROL LINE - HELD OVER
002100***      FROM BEFORE MAPLOAD SWITCHED TO UNSTRING FOR THE
002200***      COMMA SPLIT.
002300 01  MAPPING-ENTRY-REC-TBL REDEFINES MAPPING-ENTRY-REC.
002400     05  ME-ENTRY-BYTE OCCURS 166 TIMES
002500             PIC X(01).
002600 
002700 01  MAPPING-CONTROL-TABLE.
002800     05  MAPTAB-ROW OCCURS 300 TIMES
002900             INDEXED BY MAPTAB-IDX.
003000         10  MT-TAG                  PIC X(40).
003100         10  MT-PATH                 PIC X(120).
003200***          FIRST-SEGMENT VIEW OF THE REFERENCE STRING - LEFT
003300***          OVER FROM A PROFILE-VALIDATION SCREEN THAT FLAGGED
003400***          ENTRIES NOT ROOTED UNDER THE CASE RECORD GROUP.
003500         10  MT-PATH-TBL REDEFINES MT-PATH.
003600             15  MT-PATH-ROOT         PIC X(20).
003700             15  FILLER               PIC X(100).
003800         10  MT-CLASS                PIC X(01).
003900             88  MT-NORMAL           VALUE "N".
004000             88  MT-REPETITIVE       VALUE "R".
004100             88  MT-INTERNAL         VALUE "I".
004200         10  FILLER                  PIC X(09).
004300 
004400 01  MAPTAB-ROW-COUNT                PIC 9(04) COMP.
004500 
004600 01  MAPTAB-LOAD-SUMMARY.
004700     05  MT-NORMAL-COUNT             PIC 9(05) COMP.
004800     05  MT-REPETITIVE-COUNT         PIC 9(05) COMP.
004900     05  MT-INTERNAL-COUNT           PIC 9(05) COMP.
005000     05  FILLER                      PIC X(02).
