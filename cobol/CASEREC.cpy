000100******************************************************************
000200* CASEREC     -  ICSR CASE EXTRACT RECORD LAYOUTS
000300*               COPYLIB MEMBER - DDS0001.PROD.COPYLIB(CASEREC)
000400*
000500*    THE CASE EXTRACT FILE (CASEXTR) CARRIES ONE INDIVIDUAL CASE
000600*    SAFETY REPORT AS A SERIES OF FIXED RECORDS, ONE HEADER, ONE
000700*    PATIENT, AND ANY NUMBER OF EVENT/DRUG/TEST/CONDITION DETAIL
000800*    RECORDS, CLOSED OUT BY A TRAILER.  CASE-REC-TYPE IN THE
000900*    FIRST TWO BYTES OF EVERY RECORD SAYS WHICH LAYOUT APPLIES -
001000*    ALL LAYOUTS REDEFINE THE SAME 800-BYTE AREA.
001100*
001200*    BUILT BY THE UPSTREAM CASE-INTAKE JOB AND READ BY E2BDRIV,
001300*    WHICH LOADS EVERY RECORD FOR A CASE INTO THE CASEWRK WORK
001400*    TABLES BEFORE CASXTR OR E2BGEN ARE CALLED.
001500******************************************************************
001600 01  CASE-HDR-REC.
001700     05  CASE-REC-TYPE                PIC X(02).
001800         88  HDR-REC                  VALUE "HD".
001900         88  PAT-REC                  VALUE "PT".
002000         88  EVT-REC                  VALUE "EV".
002100         88  DRG-REC                  VALUE "DR".
002200         88  TST-REC                  VALUE "TS".
002300         88  CON-REC                  VALUE "CN".
002400         88  TRL-REC                  VALUE "TR".
002500     05  CH-CASE-ID                   PIC X(30).
002600     05  CH-NARRATIVE                 PIC X(500).
002700     05  CH-RECEIPT-DATE              PIC X(20).
002800     05  CH-AUTHOR-ID                 PIC X(30).
002900     05  CH-AUTHOR-NAME               PIC X(60).
003000     05  CH-AUTHOR-ORG                PIC X(60).
003100     05  CH-AUTHOR-DEPT               PIC X(60).
003200     05  FILLER                       PIC X(38).
003300 
003400 01  CASE-PAT-REC REDEFINES CASE-HDR-REC.
003500     05  CP-REC-TYPE                  PIC X(02).
003600     05  CP-PATIENT-ID                PIC X(30).
003700     05  CP-GENDER                    PIC X(10).
003800     05  CP-AGE                       PIC X(10).
003900     05  CP-AGE-UNITS                 PIC X(05).
004000     05  CP-WEIGHT                    PIC X(10).
004100     05  CP-WEIGHT-UNITS               PIC X(05).
004200     05  CP-HEIGHT                    PIC X(10).
004300     05  CP-HEIGHT-UNITS              PIC X(05).
004400     05  FILLER                       PIC X(713).
004500 
004600 01  CASE-EVT-REC REDEFINES CASE-HDR-REC.
004700     05  CE-REC-TYPE                  PIC X(02).
004800     05  CE-IDENTIFIER                PIC X(30).
004900     05  CE-IS-ADVERSE                PIC X(01).
005000         88  EVT-IS-ADVERSE           VALUE "Y".
005100     05  CE-MEDDRA-CODE                PIC X(10).
005200     05  CE-MEDDRA-TERM                PIC X(60).
005300     05  CE-DESCRIPTION                PIC X(200).
005400     05  CE-START-DATE                PIC X(20).
005500     05  CE-END-DATE                   PIC X(20).
005600     05  CE-SERIOUSNESS                PIC X(20).
005700     05  CE-OUTCOME-NAME               PIC X(30).
005800     05  CE-OUTCOME-IS-DEATH          PIC X(01).
005900         88  EVT-OUTCOME-DEATH        VALUE "Y".
006000     05  CE-CAUSE-OF-DEATH            PIC X(100).
006100     05  FILLER                       PIC X(306).
006200 
006300 01  CASE-DRG-REC REDEFINES CASE-HDR-REC.
006400     05  CD-REC-TYPE                  PIC X(02).
006500     05  CD-IDENTIFIER                PIC X(30).
006600     05  CD-NAME                      PIC X(70).
006700     05  CD-DOSAGE                    PIC X(15).
006800     05  CD-DOSAGE-UNITS              PIC X(10).
006900     05  CD-ROUTE                     PIC X(30).
007000     05  CD-START-DATE                PIC X(20).
007100     05  CD-END-DATE                  PIC X(20).
007200     05  CD-ROLE                      PIC X(30).
007300     05  CD-ACTION-TAKEN              PIC X(30).
007400     05  FILLER                       PIC X(543).
007500 
007600 01  CASE-TST-REC REDEFINES CASE-HDR-REC.
007700     05  CT-REC-TYPE                  PIC X(02).
007800     05  CT-IDENTIFIER                PIC X(30).
007900     05  CT-MEDDRA-CODE                PIC X(10).
008000     05  CT-MEDDRA-TERM                PIC X(60).
008100     05  CT-RESULT                    PIC X(15).
008200     05  CT-UNITS                     PIC X(10).
008300     05  CT-RESULT-TEXT                PIC X(100).
008400     05  CT-DATE                      PIC X(20).
008500     05  FILLER                       PIC X(553).
008600 
008700 01  CASE-CON-REC REDEFINES CASE-HDR-REC.
008800     05  CN-REC-TYPE                  PIC X(02).
008900     05  CN-IDENTIFIER                PIC X(30).
009000     05  CN-MEDDRA-CODE                PIC X(10).
009100     05  CN-MEDDRA-TERM                PIC X(60).
009200     05  CN-COMMENTS                  PIC X(200).
009300     05  CN-START-DATE                PIC X(20).
009400     05  CN-END-DATE                   PIC X(20).
009500     05  FILLER                       PIC X(458).
009600 
009700 01  CASE-TRL-REC REDEFINES CASE-HDR-REC.
009800     05  CX-REC-TYPE                  PIC X(02).
009900     05  CX-EVENT-COUNT                PIC 9(05).
010000     05  CX-DRUG-COUNT                 PIC 9(05).
010100     05  CX-TEST-COUNT                 PIC 9(05).
010200     05  CX-CONDITION-COUNT           PIC 9(05).
010300     05  FILLER                       PIC X(778).
010400 
