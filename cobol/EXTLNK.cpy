000100******************************************************************
000200* EXTLNK      -  CASXTR CALL INTERFACE
000300*               COPYLIB MEMBER - DDS0001.PROD.COPYLIB(EXTLNK)
000400*
000500*    SHARED SHAPE FOR THE CASXTR LINKAGE - ANY PROGRAM THAT
000600*    CALLS CASXTR COPIES THIS INTO WORKING-STORAGE TO BUILD THE
000700*    CALL ARGUMENTS; CASXTR ITSELF COPIES IT INTO ITS OWN
000800*    LINKAGE SECTION.  KEEPS BOTH SIDES OF THE CALL IN STEP.
000900******************************************************************
001000 01  EX-FUNCTION                  PIC X(01).
001100     88  EX-FUNC-EXTRACT          VALUE "E".
001200     88  EX-FUNC-EXTRACT-MULT     VALUE "M".
001300     88  EX-FUNC-ARRAY-LENGTH     VALUE "C".
001400 
001500 01  EX-GROUP-CODE                PIC X(02).
001600     88  EX-GROUP-HEADER          VALUE "HD".
001700     88  EX-GROUP-PATIENT         VALUE "PT".
001800     88  EX-GROUP-EVENT           VALUE "EV".
001900     88  EX-GROUP-DRUG            VALUE "DR".
002000     88  EX-GROUP-TEST            VALUE "TS".
002100     88  EX-GROUP-CONDITION       VALUE "CN".
002200 
002300 01  EX-FIELD-CODE                PIC X(04).
002400 01  EX-OCC-INDEX                 PIC 9(03) COMP.
002500 
002600 01  EX-OUT-VALUE                 PIC X(500).
002700 01  EX-FOUND-SW                  PIC X(01).
002800     88  EX-VALUE-FOUND           VALUE "Y".
002900 
003000 01  EX-OUT-LIST.
003100     05  EX-OUT-ROW OCCURS 20 TIMES.
003200         10  EX-OUT-ROW-VALUE     PIC X(200).
003300         10  EX-OUT-ROW-PRESENT   PIC X(01).
003400 
003500 01  EX-OUT-COUNT                 PIC 9(03) COMP.
