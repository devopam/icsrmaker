000100******************************************************************
000200* ABNDE2B     -  STANDARD SYSOUT ABEND/TRACE RECORD
000300*               COPYLIB MEMBER - DDS0001.PROD.COPYLIB(ABNDE2B)
000400*
000500*    WRITTEN TO SYSOUT WHEN A JOB STEP HITS AN UNRECOVERABLE
000600*    CONDITION.  PARA-NAME IS KEPT CURRENT BY EVERY PARAGRAPH SO
000700*    THE DUMP SHOWS WHERE PROCESSING WAS WHEN IT BLEW UP.
000800******************************************************************
000900 01  ABEND-REC.
001000     05  PARA-NAME                    PIC X(30).
001100     05  ABEND-REASON                  PIC X(60).
001200     05  EXPECTED-VAL                  PIC X(20).
001300     05  ACTUAL-VAL                    PIC X(20).
001400     05  FILLER                        PIC X(02).
001500 
001600***  BYTE-LEVEL VIEW OF THE DUMP LINE - CARRIED OVER FROM THE
001700***  OLD SYSOUT FORMATTER, WHICH RIGHT-TRIMMED ABEND-REASON
001800***  BYTE BY BYTE BEFORE THE SHOP MOVED TO FIXED-WIDTH DUMPS.
001900 01  ABEND-REC-TBL REDEFINES ABEND-REC.
002000     05  ABEND-REC-BYTE OCCURS 132 TIMES
002100             PIC X(01).
002200 
002300 01  ZERO-DIVIDE-FIELDS.
002400     05  ZERO-VAL                      PIC 9(01) VALUE ZERO.
002500     05  ONE-VAL                       PIC 9(01) VALUE 1.
002600     05  FILLER                        PIC X(02).
