000100******************************************************************
000200* CASEWRK     -  ICSR CASE WORK-TABLE LAYOUTS
000300*               COPYLIB MEMBER - DDS0001.PROD.COPYLIB(CASEWRK)
000400*
000500*    FLATTENED WORK TABLES HOLDING EVERY OCCURRENCE OF EACH
000600*    REPEATING GROUP (HEADER/PATIENT/EVENT/DRUG/TEST/CONDITION)
000700*    FOR THE CASE CURRENTLY BEING BUILT.  E2BDRIV LOADS THESE
000800*    FROM THE CASEXTR FILE (SEE CASEREC) AND PASSES THEM BY
000900*    REFERENCE ON THE CALL TO CASXTR AND TO E2BGEN, SO ALL THREE
001000*    PROGRAMS WORK AGAINST ONE COPY OF THE CASE DATA.
001100******************************************************************
001200 01  CASE-HEADER-WORK.
001300     05  CHW-CASE-ID                  PIC X(30).
001400     05  CHW-NARRATIVE                PIC X(500).
001500     05  CHW-NARRATIVE-PRESENT        PIC X(01).
001600         88  NARRATIVE-PRESENT        VALUE "Y".
001700     05  CHW-RECEIPT-DATE             PIC X(20).
001800***      CENTURY-YEAR VIEW OF THE RECEIPT DATE - LEFT OVER FROM
001900***      THE OLD REPORT-SELECTION SCREEN, WHICH FILTERED CASES
002000***      BY RECEIPT YEAR BEFORE THE DASHBOARD TOOK THAT OVER.
002100     05  CHW-RECEIPT-DATE-TBL REDEFINES CHW-RECEIPT-DATE.
002200         10  CHW-RCPT-YYYY            PIC X(04).
002300         10  FILLER                   PIC X(16).
002400     05  CHW-RECEIPT-DATE-PRESENT     PIC X(01).
002500         88  RECEIPT-DATE-PRESENT     VALUE "Y".
002600     05  CHW-AUTHOR-ID                PIC X(30).
002700     05  CHW-AUTHOR-NAME              PIC X(60).
002800     05  CHW-AUTHOR-ORG               PIC X(60).
002900     05  CHW-AUTHOR-ORG-PRESENT       PIC X(01).
003000         88  AUTHOR-ORG-PRESENT       VALUE "Y".
003100     05  CHW-AUTHOR-DEPT              PIC X(60).
003200     05  FILLER                       PIC X(10).
003300 
003400 01  CASE-PATIENT-WORK.
003500     05  CPW-PATIENT-ID               PIC X(30).
003600     05  CPW-GENDER                   PIC X(10).
003700     05  CPW-GENDER-PRESENT           PIC X(01).
003800         88  GENDER-PRESENT           VALUE "Y".
003900     05  CPW-AGE                      PIC X(10).
004000     05  CPW-AGE-PRESENT              PIC X(01).
004100         88  AGE-PRESENT              VALUE "Y".
004200     05  CPW-AGE-UNITS                PIC X(05).
004300     05  CPW-WEIGHT                   PIC X(10).
004400     05  CPW-WEIGHT-PRESENT           PIC X(01).
004500         88  WEIGHT-PRESENT           VALUE "Y".
004600     05  CPW-WEIGHT-UNITS             PIC X(05).
004700     05  CPW-HEIGHT                   PIC X(10).
004800     05  CPW-HEIGHT-PRESENT           PIC X(01).
004900         88  HEIGHT-PRESENT           VALUE "Y".
005000     05  CPW-HEIGHT-UNITS             PIC X(05).
005100     05  FILLER                       PIC X(10).
005200 
005300 01  CASE-EVENT-TABLE.
005400     05  EVENT-COUNT                  PIC 9(03) COMP.
005500     05  EVT-TABLE-ROW OCCURS 20 TIMES INDEXED BY EVT-IDX.
005600         10  EVT-IDENTIFIER           PIC X(30).
005700         10  EVT-IS-ADVERSE-F         PIC X(01).
005800             88  TBL-EVT-IS-ADVERSE   VALUE "Y".
005900         10  EVT-MEDDRA-CODE          PIC X(10).
006000         10  EVT-MEDDRA-CODE-PRES     PIC X(01).
006100             88  TBL-EVT-CODE-PRES    VALUE "Y".
006200         10  EVT-MEDDRA-TERM          PIC X(60).
006300         10  EVT-DESCRIPTION          PIC X(200).
006400         10  EVT-START-DATE           PIC X(20).
006500***          CENTURY-YEAR VIEW, SAME HABIT AS THE HEADER RECEIPT
006600***          DATE ABOVE.
006700         10  EVT-START-DATE-TBL REDEFINES EVT-START-DATE.
006800             15  EVT-START-YYYY       PIC X(04).
006900             15  FILLER               PIC X(16).
007000         10  EVT-START-PRESENT        PIC X(01).
007100             88  TBL-EVT-START-PRES   VALUE "Y".
007200         10  EVT-END-DATE             PIC X(20).
007300         10  EVT-SERIOUSNESS          PIC X(20).
007400         10  EVT-SERIOUS-PRESENT      PIC X(01).
007500             88  TBL-EVT-SER-PRES     VALUE "Y".
007600         10  EVT-OUTCOME-NAME         PIC X(30).
007700         10  EVT-OUTCOME-PRESENT      PIC X(01).
007800             88  TBL-EVT-OUTC-PRES    VALUE "Y".
007900         10  EVT-OUTCOME-IS-DEATH     PIC X(01).
008000             88  TBL-EVT-IS-DEATH     VALUE "Y".
008100         10  EVT-CAUSE-OF-DEATH       PIC X(100).
008200         10  FILLER                   PIC X(05).
008300 
008400 01  CASE-DRUG-TABLE.
008500     05  DRUG-COUNT                   PIC 9(03) COMP.
008600     05  DRG-TABLE-ROW OCCURS 20 TIMES INDEXED BY DRG-IDX.
008700         10  DRG-IDENTIFIER           PIC X(30).
008800         10  DRG-NAME                 PIC X(70).
008900         10  DRG-DOSAGE               PIC X(15).
009000         10  DRG-DOSAGE-PRESENT       PIC X(01).
009100             88  TBL-DRG-DOS-PRES     VALUE "Y".
009200         10  DRG-DOSAGE-UNITS         PIC X(10).
009300         10  DRG-ROUTE                PIC X(30).
009400         10  DRG-ROUTE-PRESENT        PIC X(01).
009500             88  TBL-DRG-RTE-PRES     VALUE "Y".
009600         10  DRG-START-DATE           PIC X(20).
009700         10  DRG-START-PRESENT        PIC X(01).
009800             88  TBL-DRG-START-PRES   VALUE "Y".
009900         10  DRG-END-DATE             PIC X(20).
010000         10  DRG-ROLE                 PIC X(30).
010100         10  DRG-ROLE-PRESENT         PIC X(01).
010200             88  TBL-DRG-ROLE-PRES    VALUE "Y".
010300         10  DRG-ACTION-TAKEN         PIC X(30).
010400         10  DRG-ACTION-PRESENT       PIC X(01).
010500             88  TBL-DRG-ACT-PRES     VALUE "Y".
010600         10  FILLER                   PIC X(10).
010700 
010800 01  CASE-TEST-TABLE.
010900     05  TEST-COUNT                   PIC 9(03) COMP.
011000     05  TST-TABLE-ROW OCCURS 20 TIMES INDEXED BY TST-IDX.
011100         10  TST-IDENTIFIER           PIC X(30).
011200         10  TST-MEDDRA-CODE          PIC X(10).
011300         10  TST-MEDDRA-CODE-PRES     PIC X(01).
011400             88  TBL-TST-CODE-PRES    VALUE "Y".
011500         10  TST-MEDDRA-TERM          PIC X(60).
011600         10  TST-RESULT               PIC X(15).
011700         10  TST-RESULT-PRESENT       PIC X(01).
011800             88  TBL-TST-RSLT-PRES    VALUE "Y".
011900         10  TST-UNITS                PIC X(10).
012000         10  TST-RESULT-TEXT          PIC X(100).
012100         10  TST-DATE                 PIC X(20).
012200         10  FILLER                   PIC X(10).
012300 
012400 01  CASE-CONDITION-TABLE.
012500     05  CONDITION-COUNT              PIC 9(03) COMP.
012600     05  CON-TABLE-ROW OCCURS 20 TIMES INDEXED BY CON-IDX.
012700         10  CON-IDENTIFIER           PIC X(30).
012800         10  CON-MEDDRA-CODE          PIC X(10).
012900         10  CON-MEDDRA-CODE-PRES     PIC X(01).
013000             88  TBL-CON-CODE-PRES    VALUE "Y".
013100         10  CON-MEDDRA-TERM          PIC X(60).
013200         10  CON-COMMENTS             PIC X(200).
013300         10  CON-START-DATE           PIC X(20).
013400         10  CON-START-PRESENT        PIC X(01).
013500             88  TBL-CON-START-PRES   VALUE "Y".
013600         10  CON-END-DATE             PIC X(20).
013700         10  FILLER                   PIC X(10).
