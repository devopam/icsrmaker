000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  E2BDRIV.
000400 AUTHOR. PAULA MORALES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 03/11/93.
000700 DATE-COMPILED. 03/11/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          BATCH MAIN LINE FOR THE E2B SAFETY-REPORT JOB STREAM.
001400*          VERIFIES THE TWO INPUT FILES ARE PRESENT, LOADS THE
001500*          TAG MAPPING CONTROL TABLE (MAPLOAD), READS THE CASE
001600*          EXTRACT (CASEXTR FILE, LAYOUTS IN CASEREC) INTO THE
001700*          FLATTENED CASEWRK WORK TABLES, CALLS THE MESSAGE
001800*          BUILDER (E2BGEN) TO WRITE THE E2B(R3) DOCUMENT, AND
001900*          PRINTS THE RUN LOG - MAPPING LOAD SUMMARY, CASE
002000*          SUMMARY, SUCCESS OR ERROR LINE.
002100*
002200*          ONE CASE PER RUN.  DEFAULTED IDENTIFIERS (UNKNOWN ON
002300*          THE CASE/PATIENT/AUTHOR, EVT-N/DRG-N/DIA-N/CON-N ON
002400*          THE REPEATING GROUPS) ARE APPLIED RIGHT HERE AS THE
002500*          WORK TABLES ARE LOADED, NOT DOWNSTREAM - CASXTR HANDS
002600*          BACK WHATEVER IS SITTING IN THE TABLE, SO A BLANK
002700*          IDENTIFIER HAS TO BE FIXED UP BEFORE THE TABLE IS
002800*          BUILT, NOT AFTER.
002900*
003000*          ADAPTED FROM THE OLD DAILY-EDIT DRIVER - SAME
003100*          HOUSEKEEPING / MAINLINE / CLEANUP / ABEND SHAPE, BUT
003200*          ONE CASE INSTEAD OF A TRANSACTION FILE, NO VSAM
003300*          MASTER LOOKUP AND NO DB2 EDITS.
003400*
003500******************************************************************
003600* CHANGE LOG
003700******************************************************************
003800*    DATE     BY    TICKET     DESCRIPTION
003900*    --------  ---  ---------  --------------------------------
004000*    03/11/93  PJM  INIT       ORIGINAL VERSION
004100*    08/19/94  PJM  PV-0129    TRAILER RECORD BALANCE CHECK
004200*                              ADDED AGAINST THE LOADED TABLE
004300*                              COUNTS
004400*    02/02/96  DWK  PV-0221    MAPCTL PROBE-OPEN ADDED SO A
004500*                              MISSING PROFILE FAILS HERE, NOT
004600*                              DOWN IN MAPLOAD
004700*    09/14/98  RLT  Y2K-007    REVIEWED FOR Y2K - NO DATE FIELDS
004800*                              HELD IN THIS PROGRAM, NO CHANGE
004900*                              REQUIRED
005000*    04/18/01  PJM  PV-0333    PASSES A BLANK MESSAGE-ID-IN TO
005100*                              E2BGEN SO THE BUILDER GENERATES
005200*                              ITS OWN - NO CALLER-SUPPLIED ID
005300*                              WIRED UP ON THIS JOB STREAM YET
005400*    11/07/03  KTB  PV-0390    CASE SUMMARY NOW SHOWS EVENT/DRUG/
005500*                              TEST/CONDITION COUNTS FOR THE
005600*                              MEDDRA HISTORY PROJECT
005700******************************************************************
005800 
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS NEXT-PAGE.
006500 
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CASEXTR ASSIGN TO UT-S-CASEXTR
006900       ORGANIZATION IS SEQUENTIAL
007000       FILE STATUS IS CX-STATUS.
007100 
007200     SELECT MAPCTL ASSIGN TO UT-S-MAPCTL
007300       ORGANIZATION IS SEQUENTIAL
007400       FILE STATUS IS MC-STATUS.
007500 
007600     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800 
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  CASEXTR
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 800 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS CASE-HDR-REC.
008700 COPY CASEREC.
008800 
008900****** MAPCTL IS ONLY PROBE-OPENED HERE (STEP 050) SO A MISSING
009000****** PROFILE FAILS BEFORE MAPLOAD EVER TRIES TO READ IT - THE
009100****** RECORD ITSELF IS NEVER LOOKED AT, MAPLOAD RE-OPENS THE
009200****** FILE FOR THE REAL READ.
009300 FD  MAPCTL
009400     RECORDING MODE IS V
009500     LABEL RECORDS ARE STANDARD
009600     RECORD IS VARYING IN SIZE FROM 3 TO 166 CHARACTERS
009700     DEPENDING ON WS-MAPCTL-LTH
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS MC-PROBE-REC.
010000 01  MC-PROBE-REC                PIC X(166).
010100 
010200 FD  SYSOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 132 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SYSOUT-REC.
010800 01  SYSOUT-REC                  PIC X(132).
010900 
011000 WORKING-STORAGE SECTION.
011100 
011200 01  FILE-STATUS-CODES.
011300     05  CX-STATUS                PIC X(02).
011400         88  CX-OK                 VALUE "00".
011500         88  CX-AT-END             VALUE "10".
011600     05  MC-STATUS                 PIC X(02).
011700         88  MC-OK                 VALUE "00".
011800     05  FILLER                    PIC X(02).
011900 
012000 77  WS-MAPCTL-LTH                PIC 9(04) COMP.
012100 
012200 COPY CASEWRK.
012300 
012400 COPY MAPTAB.
012500 01  WS-MAPLOAD-FUNCTION          PIC X(01).
012600 01  WS-MAPLOAD-LOOKUP-AREA.
012700     05  WS-ML-LOOKUP-TAG         PIC X(40).
012800     05  WS-ML-FOUND-PATH         PIC X(120).
012900     05  WS-ML-FOUND-SW           PIC X(01).
013000     05  WS-ML-REPETITIVE-SW      PIC X(01).
013100     05  FILLER                   PIC X(02).
013200 
013300 01  WS-MSG-ID-IN                 PIC X(40) VALUE SPACES.
013400 01  WS-RETURN-CODE               PIC X(01).
013500     88  WS-GEN-OK                VALUE "S".
013600 
013700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013800     05  WS-LOADED-EVT-CNT        PIC 9(05) COMP.
013900     05  WS-LOADED-DRG-CNT        PIC 9(05) COMP.
014000     05  WS-LOADED-TST-CNT        PIC 9(05) COMP.
014100     05  WS-LOADED-CON-CNT        PIC 9(05) COMP.
014200     05  FILLER                   PIC X(02).
014300 
014400 01  MISC-WS-FLDS.
014500     05  WS-ID-SUFFIX             PIC 9(03).
014600     05  FILLER                   PIC X(02).
014700 
014800 77  MORE-CASE-DATA-SW            PIC X(01) VALUE "Y".
014900     88  NO-MORE-CASE-DATA        VALUE "N".
015000     88  MORE-CASE-DATA           VALUE "Y".
015100 
015200 COPY ABNDE2B.
015300 
015400 PROCEDURE DIVISION.
015500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015600     PERFORM 100-MAINLINE THRU 100-EXIT.
015700     PERFORM 900-CLEANUP THRU 900-EXIT.
015800     MOVE +0 TO RETURN-CODE.
015900     GOBACK.
016000 
016100***  OPEN THE RUN, PROBE BOTH INPUT FILES EXIST BEFORE ANY
016200***  REAL WORK STARTS (PV-0221).
016300 000-HOUSEKEEPING.
016400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016500     DISPLAY "******** BEGIN JOB E2BDRIV ********".
016600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016700     OPEN OUTPUT SYSOUT.
016800     PERFORM 050-VERIFY-FILES THRU 050-EXIT.
016900 000-EXIT.
017000     EXIT.
017100 
017200 050-VERIFY-FILES.
017300     MOVE "050-VERIFY-FILES" TO PARA-NAME.
017400     OPEN INPUT CASEXTR.
017500     IF NOT CX-OK
017600         MOVE "CASE EXTRACT FILE NOT FOUND" TO ABEND-REASON
017700         MOVE "STATUS 00" TO EXPECTED-VAL
017800         MOVE CX-STATUS TO ACTUAL-VAL
017900         GO TO 1000-ABEND-RTN.
018000 
018100     OPEN INPUT MAPCTL.
018200     IF NOT MC-OK
018300         MOVE "MAPPING CONTROL FILE NOT FOUND" TO ABEND-REASON
018400         MOVE "STATUS 00" TO EXPECTED-VAL
018500         MOVE MC-STATUS TO ACTUAL-VAL
018600         GO TO 1000-ABEND-RTN.
018700     CLOSE MAPCTL.
018800 050-EXIT.
018900     EXIT.
019000 
019100***  ONE CASE PER RUN - LOAD THE MAPPING TABLE, LOAD THE CASE,
019200***  BUILD THE MESSAGE, REPORT THE RESULT.
019300 100-MAINLINE.
019400     MOVE "100-MAINLINE" TO PARA-NAME.
019500     PERFORM 200-LOAD-MAPPING THRU 200-EXIT.
019600     PERFORM 300-LOAD-CASE THRU 300-EXIT.
019700     PERFORM 400-RUN-GENERATOR THRU 400-EXIT.
019800     PERFORM 500-WRITE-SUMMARY THRU 500-EXIT.
019900 100-EXIT.
020000     EXIT.
020100 
020200 200-LOAD-MAPPING.
020300     MOVE "200-LOAD-MAPPING" TO PARA-NAME.
020400     MOVE "L" TO WS-MAPLOAD-FUNCTION.
020500     CALL "MAPLOAD" USING WS-MAPLOAD-FUNCTION,
020600         MAPPING-CONTROL-TABLE, MAPTAB-ROW-COUNT,
020700         MAPTAB-LOAD-SUMMARY, WS-MAPLOAD-LOOKUP-AREA.
020800     DISPLAY "MAPPING LOAD - NORMAL="
020900         MT-NORMAL-COUNT " REPETITIVE=" MT-REPETITIVE-COUNT
021000         " INTERNAL=" MT-INTERNAL-COUNT.
021100 200-EXIT.
021200     EXIT.
021300 
021400***  READ THE CASE EXTRACT AND LOAD EACH RECORD TYPE INTO THE
021500***  MATCHING CASEWRK GROUP, DEFAULTING BLANK IDENTIFIERS AS WE
021600***  GO (BUSINESS RULE - DEFAULTED IDENTIFIERS).
021700 300-LOAD-CASE.
021800     MOVE "300-LOAD-CASE" TO PARA-NAME.
021900     INITIALIZE CASE-HEADER-WORK, CASE-PATIENT-WORK,
022000         CASE-EVENT-TABLE, CASE-DRUG-TABLE, CASE-TEST-TABLE,
022100         CASE-CONDITION-TABLE.
022200     PERFORM 310-READ-CASEXTR THRU 310-EXIT.
022300     PERFORM 320-PROCESS-CASE-REC THRU 320-EXIT
022400         UNTIL NO-MORE-CASE-DATA.
022500 300-EXIT.
022600     EXIT.
022700 
022800 310-READ-CASEXTR.
022900     MOVE "310-READ-CASEXTR" TO PARA-NAME.
023000     READ CASEXTR
023100         AT END MOVE "N" TO MORE-CASE-DATA-SW.
023200 310-EXIT.
023300     EXIT.
023400 
023500 320-PROCESS-CASE-REC.
023600     MOVE "320-PROCESS-CASE-REC" TO PARA-NAME.
023700     EVALUATE TRUE
023800         WHEN HDR-REC
023900             PERFORM 330-LOAD-HEADER THRU 330-EXIT
024000         WHEN PAT-REC
024100             PERFORM 340-LOAD-PATIENT THRU 340-EXIT
024200         WHEN EVT-REC
024300             PERFORM 350-LOAD-EVENT THRU 350-EXIT
024400         WHEN DRG-REC
024500             PERFORM 360-LOAD-DRUG THRU 360-EXIT
024600         WHEN TST-REC
024700             PERFORM 370-LOAD-TEST THRU 370-EXIT
024800         WHEN CON-REC
024900             PERFORM 380-LOAD-CONDITION THRU 380-EXIT
025000         WHEN TRL-REC
025100             PERFORM 390-LOAD-TRAILER THRU 390-EXIT
025200     END-EVALUATE.
025300     PERFORM 310-READ-CASEXTR THRU 310-EXIT.
025400 320-EXIT.
025500     EXIT.
025600 
025700***  CASE-ID AND AUTHOR-ID DEFAULT TO UNKNOWN WHEN BLANK.
025800 330-LOAD-HEADER.
025900     MOVE "330-LOAD-HEADER" TO PARA-NAME.
026000     IF CH-CASE-ID = SPACES
026100         MOVE "UNKNOWN" TO CHW-CASE-ID
026200     ELSE
026300         MOVE CH-CASE-ID TO CHW-CASE-ID.
026400     MOVE CH-NARRATIVE TO CHW-NARRATIVE.
026500     IF CH-NARRATIVE NOT = SPACES
026600         MOVE "Y" TO CHW-NARRATIVE-PRESENT.
026700     MOVE CH-RECEIPT-DATE TO CHW-RECEIPT-DATE.
026800     IF CH-RECEIPT-DATE NOT = SPACES
026900         MOVE "Y" TO CHW-RECEIPT-DATE-PRESENT.
027000     IF CH-AUTHOR-ID = SPACES
027100         MOVE "UNKNOWN" TO CHW-AUTHOR-ID
027200     ELSE
027300         MOVE CH-AUTHOR-ID TO CHW-AUTHOR-ID.
027400     MOVE CH-AUTHOR-NAME TO CHW-AUTHOR-NAME.
027500     MOVE CH-AUTHOR-ORG TO CHW-AUTHOR-ORG.
027600     MOVE CH-AUTHOR-DEPT TO CHW-AUTHOR-DEPT.
027700     IF CH-AUTHOR-ORG NOT = SPACES
027800         MOVE "Y" TO CHW-AUTHOR-ORG-PRESENT.
027900 330-EXIT.
028000     EXIT.
028100 
028200***  PATIENT-ID DEFAULTS TO UNKNOWN WHEN BLANK.
028300 340-LOAD-PATIENT.
028400     MOVE "340-LOAD-PATIENT" TO PARA-NAME.
028500     IF CP-PATIENT-ID = SPACES
028600         MOVE "UNKNOWN" TO CPW-PATIENT-ID
028700     ELSE
028800         MOVE CP-PATIENT-ID TO CPW-PATIENT-ID.
028900     MOVE CP-GENDER TO CPW-GENDER.
029000     IF CP-GENDER NOT = SPACES
029100         MOVE "Y" TO CPW-GENDER-PRESENT.
029200     MOVE CP-AGE TO CPW-AGE.
029300     IF CP-AGE NOT = SPACES
029400         MOVE "Y" TO CPW-AGE-PRESENT.
029500     MOVE CP-AGE-UNITS TO CPW-AGE-UNITS.
029600     MOVE CP-WEIGHT TO CPW-WEIGHT.
029700     IF CP-WEIGHT NOT = SPACES
029800         MOVE "Y" TO CPW-WEIGHT-PRESENT.
029900     MOVE CP-WEIGHT-UNITS TO CPW-WEIGHT-UNITS.
030000     MOVE CP-HEIGHT TO CPW-HEIGHT.
030100     IF CP-HEIGHT NOT = SPACES
030200         MOVE "Y" TO CPW-HEIGHT-PRESENT.
030300     MOVE CP-HEIGHT-UNITS TO CPW-HEIGHT-UNITS.
030400 340-EXIT.
030500     EXIT.
030600 
030700***  EVT-IDENTIFIER DEFAULTS TO EVT-N, N = 0-BASED OCCURRENCE
030800***  NUMBER (COUNT BEFORE THIS ROW IS ADDED).
030900 350-LOAD-EVENT.
031000     MOVE "350-LOAD-EVENT" TO PARA-NAME.
031100     ADD 1 TO EVENT-COUNT.
031200     SET EVT-IDX TO EVENT-COUNT.
031300     IF CE-IDENTIFIER = SPACES
031400         COMPUTE WS-ID-SUFFIX = EVENT-COUNT - 1
031500         STRING "EVT-" WS-ID-SUFFIX DELIMITED BY SIZE
031600             INTO EVT-IDENTIFIER(EVT-IDX)
031700     ELSE
031800         MOVE CE-IDENTIFIER TO EVT-IDENTIFIER(EVT-IDX).
031900     MOVE CE-IS-ADVERSE TO EVT-IS-ADVERSE-F(EVT-IDX).
032000     MOVE CE-MEDDRA-CODE TO EVT-MEDDRA-CODE(EVT-IDX).
032100     IF CE-MEDDRA-CODE NOT = SPACES
032200         MOVE "Y" TO EVT-MEDDRA-CODE-PRES(EVT-IDX).
032300     MOVE CE-MEDDRA-TERM TO EVT-MEDDRA-TERM(EVT-IDX).
032400     MOVE CE-DESCRIPTION TO EVT-DESCRIPTION(EVT-IDX).
032500     MOVE CE-START-DATE TO EVT-START-DATE(EVT-IDX).
032600     IF CE-START-DATE NOT = SPACES
032700         MOVE "Y" TO EVT-START-PRESENT(EVT-IDX).
032800     MOVE CE-END-DATE TO EVT-END-DATE(EVT-IDX).
032900     MOVE CE-SERIOUSNESS TO EVT-SERIOUSNESS(EVT-IDX).
033000     IF CE-SERIOUSNESS NOT = SPACES
033100         MOVE "Y" TO EVT-SERIOUS-PRESENT(EVT-IDX).
033200     MOVE CE-OUTCOME-NAME TO EVT-OUTCOME-NAME(EVT-IDX).
033300     IF CE-OUTCOME-NAME NOT = SPACES
033400         MOVE "Y" TO EVT-OUTCOME-PRESENT(EVT-IDX).
033500     MOVE CE-OUTCOME-IS-DEATH TO EVT-OUTCOME-IS-DEATH(EVT-IDX).
033600     MOVE CE-CAUSE-OF-DEATH TO EVT-CAUSE-OF-DEATH(EVT-IDX).
033700 350-EXIT.
033800     EXIT.
033900 
034000***  DRG-IDENTIFIER DEFAULTS TO DRG-N, N = 0-BASED OCCURRENCE
034100***  NUMBER.
034200 360-LOAD-DRUG.
034300     MOVE "360-LOAD-DRUG" TO PARA-NAME.
034400     ADD 1 TO DRUG-COUNT.
034500     SET DRG-IDX TO DRUG-COUNT.
034600     IF CD-IDENTIFIER = SPACES
034700         COMPUTE WS-ID-SUFFIX = DRUG-COUNT - 1
034800         STRING "DRG-" WS-ID-SUFFIX DELIMITED BY SIZE
034900             INTO DRG-IDENTIFIER(DRG-IDX)
035000     ELSE
035100         MOVE CD-IDENTIFIER TO DRG-IDENTIFIER(DRG-IDX).
035200     MOVE CD-NAME TO DRG-NAME(DRG-IDX).
035300     MOVE CD-DOSAGE TO DRG-DOSAGE(DRG-IDX).
035400     IF CD-DOSAGE NOT = SPACES
035500         MOVE "Y" TO DRG-DOSAGE-PRESENT(DRG-IDX).
035600     MOVE CD-DOSAGE-UNITS TO DRG-DOSAGE-UNITS(DRG-IDX).
035700     MOVE CD-ROUTE TO DRG-ROUTE(DRG-IDX).
035800     IF CD-ROUTE NOT = SPACES
035900         MOVE "Y" TO DRG-ROUTE-PRESENT(DRG-IDX).
036000     MOVE CD-START-DATE TO DRG-START-DATE(DRG-IDX).
036100     IF CD-START-DATE NOT = SPACES
036200         MOVE "Y" TO DRG-START-PRESENT(DRG-IDX).
036300     MOVE CD-END-DATE TO DRG-END-DATE(DRG-IDX).
036400     MOVE CD-ROLE TO DRG-ROLE(DRG-IDX).
036500     IF CD-ROLE NOT = SPACES
036600         MOVE "Y" TO DRG-ROLE-PRESENT(DRG-IDX).
036700     MOVE CD-ACTION-TAKEN TO DRG-ACTION-TAKEN(DRG-IDX).
036800     IF CD-ACTION-TAKEN NOT = SPACES
036900         MOVE "Y" TO DRG-ACTION-PRESENT(DRG-IDX).
037000 360-EXIT.
037100     EXIT.
037200 
037300***  TST-IDENTIFIER DEFAULTS TO DIA-N, N = 0-BASED OCCURRENCE
037400***  NUMBER.  THE PREFIX IS DIA, NOT TST, TO MATCH THE GATEWAY'S
037500***  OWN DIAGNOSTIC-TEST NUMBERING ON THE RECEIVING END - DON'T
037600***  "FIX" THIS BACK TO TST, THE RECEIVING SIDE EXPECTS DIA.
037700 370-LOAD-TEST.
037800     MOVE "370-LOAD-TEST" TO PARA-NAME.
037900     ADD 1 TO TEST-COUNT.
038000     SET TST-IDX TO TEST-COUNT.
038100     IF CT-IDENTIFIER = SPACES
038200         COMPUTE WS-ID-SUFFIX = TEST-COUNT - 1
038300         STRING "DIA-" WS-ID-SUFFIX DELIMITED BY SIZE
038400             INTO TST-IDENTIFIER(TST-IDX)
038500     ELSE
038600         MOVE CT-IDENTIFIER TO TST-IDENTIFIER(TST-IDX).
038700     MOVE CT-MEDDRA-CODE TO TST-MEDDRA-CODE(TST-IDX).
038800     IF CT-MEDDRA-CODE NOT = SPACES
038900         MOVE "Y" TO TST-MEDDRA-CODE-PRES(TST-IDX).
039000     MOVE CT-MEDDRA-TERM TO TST-MEDDRA-TERM(TST-IDX).
039100     MOVE CT-RESULT TO TST-RESULT(TST-IDX).
039200     IF CT-RESULT NOT = SPACES
039300         MOVE "Y" TO TST-RESULT-PRESENT(TST-IDX).
039400     MOVE CT-UNITS TO TST-UNITS(TST-IDX).
039500     MOVE CT-RESULT-TEXT TO TST-RESULT-TEXT(TST-IDX).
039600     MOVE CT-DATE TO TST-DATE(TST-IDX).
039700 370-EXIT.
039800     EXIT.
039900 
040000***  CON-IDENTIFIER DEFAULTS TO CON-N, N = 0-BASED OCCURRENCE
040100***  NUMBER.
040200 380-LOAD-CONDITION.
040300     MOVE "380-LOAD-CONDITION" TO PARA-NAME.
040400     ADD 1 TO CONDITION-COUNT.
040500     SET CON-IDX TO CONDITION-COUNT.
040600     IF CN-IDENTIFIER = SPACES
040700         COMPUTE WS-ID-SUFFIX = CONDITION-COUNT - 1
040800         STRING "CON-" WS-ID-SUFFIX DELIMITED BY SIZE
040900             INTO CON-IDENTIFIER(CON-IDX)
041000     ELSE
041100         MOVE CN-IDENTIFIER TO CON-IDENTIFIER(CON-IDX).
041200     MOVE CN-MEDDRA-CODE TO CON-MEDDRA-CODE(CON-IDX).
041300     IF CN-MEDDRA-CODE NOT = SPACES
041400         MOVE "Y" TO CON-MEDDRA-CODE-PRES(CON-IDX).
041500     MOVE CN-MEDDRA-TERM TO CON-MEDDRA-TERM(CON-IDX).
041600     MOVE CN-COMMENTS TO CON-COMMENTS(CON-IDX).
041700     MOVE CN-START-DATE TO CON-START-DATE(CON-IDX).
041800     IF CN-START-DATE NOT = SPACES
041900         MOVE "Y" TO CON-START-PRESENT(CON-IDX).
042000     MOVE CN-END-DATE TO CON-END-DATE(CON-IDX).
042100 380-EXIT.
042200     EXIT.
042300 
042400***  TRAILER CLOSES OUT THE CASE - BALANCE THE RECORD COUNTS IT
042500***  CARRIES AGAINST WHAT WE ACTUALLY LOADED (PV-0129), SAME
042600***  HABIT AS THE OLD DAILY-EDIT TRAILER CHECK.
042700 390-LOAD-TRAILER.
042800     MOVE "390-LOAD-TRAILER" TO PARA-NAME.
042900     MOVE EVENT-COUNT TO WS-LOADED-EVT-CNT.
043000     MOVE DRUG-COUNT TO WS-LOADED-DRG-CNT.
043100     MOVE TEST-COUNT TO WS-LOADED-TST-CNT.
043200     MOVE CONDITION-COUNT TO WS-LOADED-CON-CNT.
043300     IF CX-EVENT-COUNT NOT = WS-LOADED-EVT-CNT
043400         OR CX-DRUG-COUNT NOT = WS-LOADED-DRG-CNT
043500         OR CX-TEST-COUNT NOT = WS-LOADED-TST-CNT
043600         OR CX-CONDITION-COUNT NOT = WS-LOADED-CON-CNT
043700         MOVE "TRAILER COUNTS DO NOT BALANCE" TO ABEND-REASON
043800         MOVE "TRAILER RECORD COUNTS" TO EXPECTED-VAL
043900         MOVE "LOADED TABLE COUNTS" TO ACTUAL-VAL
044000         GO TO 1000-ABEND-RTN.
044100 390-EXIT.
044200     EXIT.
044300 
044400 400-RUN-GENERATOR.
044500     MOVE "400-RUN-GENERATOR" TO PARA-NAME.
044600     CALL "E2BGEN" USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
044700         CASE-EVENT-TABLE, CASE-DRUG-TABLE, CASE-TEST-TABLE,
044800         CASE-CONDITION-TABLE, WS-MSG-ID-IN, WS-RETURN-CODE.
044900     IF NOT WS-GEN-OK
045000         MOVE "E2BGEN RETURNED FAILURE" TO ABEND-REASON
045100         MOVE "S" TO EXPECTED-VAL
045200         MOVE WS-RETURN-CODE TO ACTUAL-VAL
045300         GO TO 1000-ABEND-RTN.
045400 400-EXIT.
045500     EXIT.
045600 
045700***  CONSOLE CASE SUMMARY AND SUCCESS LINE (REPORTS).
045800 500-WRITE-SUMMARY.
045900     MOVE "500-WRITE-SUMMARY" TO PARA-NAME.
046000     DISPLAY "CASE SUMMARY - CASE=" CHW-CASE-ID
046100         " PATIENT=" CPW-PATIENT-ID
046200         " AGE=" CPW-AGE " GENDER=" CPW-GENDER.
046300     DISPLAY "CASE SUMMARY - EVENTS=" EVENT-COUNT
046400         " DRUGS=" DRUG-COUNT " TESTS=" TEST-COUNT
046500         " CONDITIONS=" CONDITION-COUNT.
046600     DISPLAY "E2BDRIV - MESSAGE BUILD SUCCESSFUL".
046700 500-EXIT.
046800     EXIT.
046900 
047000 900-CLEANUP.
047100     MOVE "900-CLEANUP" TO PARA-NAME.
047200     CLOSE CASEXTR, SYSOUT.
047300     DISPLAY "******** END JOB E2BDRIV ********".
047400 900-EXIT.
047500     EXIT.
047600 
047700***  SAME FORCED-ABEND TRICK AS THE REST OF THE JOB STREAM -
047800***  WRITE THE DUMP LINE, CLOSE UP, DIVIDE BY ZERO TO FORCE A
047900***  NON-ZERO CONDITION CODE.
048000 1000-ABEND-RTN.
048100     MOVE "1000-ABEND-RTN" TO PARA-NAME.
048200     WRITE SYSOUT-REC FROM ABEND-REC.
048300     DISPLAY "******** E2BDRIV ABEND - " ABEND-REASON
048400         " ********" UPON CONSOLE.
048500     CLOSE CASEXTR, SYSOUT.
048600     DIVIDE ZERO-VAL INTO ONE-VAL.
