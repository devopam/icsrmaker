000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  E2BGEN.
000400 AUTHOR. PAULA MORALES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 03/11/93.
000700 DATE-COMPILED. 03/11/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          MESSAGE-BUILDER SUBROUTINE FOR THE E2B JOB STREAM.
001400*          GIVEN ONE CASE (ALREADY LOADED BY E2BDRIV INTO THE
001500*          CASEWRK TABLES) THIS PROGRAM WRITES ONE COMPLETE
001600*          ICH E2B(R3) / HL7 MCCI_IN200100UV01 SAFETY REPORT
001700*          MESSAGE TO THE E2BMSG OUTPUT FILE, ONE TAGGED LINE
001800*          PER DATA ELEMENT, IN THE FIXED ELEMENT ORDER THE
001900*          RECEIVING GATEWAY EXPECTS.  FIELD VALUES AND
002000*          OCCURRENCE COUNTS COME FROM CASXTR; DATES ARE
002100*          RESHAPED BY DATENORM.  THIS PROGRAM HOLDS NO CASE
002200*          DATA OF ITS OWN.
002300*
002400*          ADAPTED FROM THE OLD PATIENT-LIST REPORT WRITER -
002500*          SAME "BUILD A DETAIL LINE, WRITE IT, MOVE ON" SHAPE,
002600*          DIFFERENT OUTPUT (A MESSAGE, NOT A PRINTED REPORT)
002700*          AND NO VSAM LOOKUPS - EVERYTHING NEEDED IS ALREADY
002800*          IN THE CASE EXTRACT.
002900*
003000******************************************************************
003100* CHANGE LOG
003200******************************************************************
003300*    DATE     BY    TICKET     DESCRIPTION
003400*    --------  ---  ---------  --------------------------------
003500*    03/11/93  PJM  INIT       ORIGINAL VERSION
003600*    08/19/94  PJM  PV-0129    ADDED DEATH SUB-BLOCK UNDER EVENT
003700*                              OUTCOME
003800*    02/02/96  DWK  PV-0221    DRUG ROLE/ROUTE/ACTION CODE LISTS
003900*                              WIDENED PER NEW GATEWAY EDITS
004000*    09/14/98  RLT  Y2K-007    REVIEWED FOR Y2K - CREATION TIME
004100*                              NOW WINDOWS THE 2-DIGIT ACCEPT
004200*                              YEAR INTO A 4-DIGIT CENTURY-DATED
004300*                              YEAR BEFORE IT GOES ON THE WIRE
004400*    04/18/01  PJM  PV-0333    CALLS DATENORM FOR EVERY DATE
004500*                              ELEMENT INSTEAD OF WRITING THE
004600*                              RAW RECEIPT/EVENT TEXT
004700*    11/07/03  KTB  PV-0390    DIAGNOSTIC-TEST AND CONDITION
004800*                              BLOCKS ADDED FOR THE MEDDRA
004900*                              HISTORY PROJECT
005000******************************************************************
005100 
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS NEXT-PAGE.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT E2BMSG ASSIGN TO UT-S-E2BMSG
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS E2BMSG-STATUS.
006300 
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  E2BMSG
006700     RECORD CONTAINS 200 CHARACTERS
006800     LABEL RECORDS ARE STANDARD.
006900 01  E2B-OUT-REC                  PIC X(200).
007000 
007100 WORKING-STORAGE SECTION.
007200 01  FILE-STATUS-CODES.
007300     05  E2BMSG-STATUS            PIC X(02).
007400         88  E2BMSG-OK            VALUE "00".
007500     05  FILLER                   PIC X(02).
007600 
007700*    GENERIC LINE-BUILD AREA - EVERY OUTPUT LINE IS STRUNG
007800*    TOGETHER HERE THEN WRITTEN BY 9100-WRITE-LINE.
007900 01  WS-OUT-LINE                  PIC X(200).
008000 01  WS-OUT-LINE-TBL REDEFINES WS-OUT-LINE.
008100     05  WS-OUT-CHAR OCCURS 200 TIMES
008200             INDEXED BY WS-OUT-IDX
008300             PIC X(01).
008400 
008500*    CLASSIC WINDOWED-CENTURY BUILD OF THE CREATION TIMESTAMP -
008600*    ACCEPT FROM DATE/TIME ONLY GIVE 2-DIGIT YEAR AND HUNDREDTHS,
008700*    SO THE 4-DIGIT YEAR IS DERIVED, NOT ACCEPTED DIRECTLY.
008800 01  WS-ACCEPT-DATE                PIC 9(06).
008900 01  WS-DATE-TBL REDEFINES WS-ACCEPT-DATE.
009000     05  WS-AD-YY                 PIC 9(02).
009100     05  WS-AD-MM                 PIC 9(02).
009200     05  WS-AD-DD                 PIC 9(02).
009300 01  WS-ACCEPT-TIME                PIC 9(08).
009400 01  WS-TIME-TBL REDEFINES WS-ACCEPT-TIME.
009500     05  WS-AT-HH                 PIC 9(02).
009600     05  WS-AT-MM                 PIC 9(02).
009700     05  WS-AT-SS                 PIC 9(02).
009800     05  WS-AT-CC                 PIC 9(02).
009900 01  WS-CENTURY-FLDS.
010000     05  WS-CENTURY               PIC 9(02) COMP.
010100     05  WS-FULL-YEAR              PIC 9(04).
010200     05  FILLER                    PIC X(02).
010300 01  WS-CREATION-TIME              PIC X(14).
010400 
010500*    SCRATCH FIELDS FOR ONE EXTRACTED/NORMALIZED VALUE AT A TIME.
010600 01  WS-SCRATCH-FLDS.
010700     05  WS-DATE-RAW              PIC X(20).
010800     05  WS-DATE-NORM             PIC X(08).
010900     05  WS-GEN-ID                PIC X(60).
011000     05  WS-OUT-LEN               PIC 9(03) COMP.
011100     05  WS-TALLY                 PIC 9(03) COMP.
011200     05  WS-SUB-DISPLAY           PIC 9(03).
011300     05  FILLER                   PIC X(02).
011400 
011500*    HEADER/AUTHOR/PATIENT SINGLE-VALUE HOLDING AREA.
011600 01  WS-CASE-FLDS.
011700     05  WS-CASE-ID               PIC X(30).
011800     05  WS-NARRATIVE             PIC X(500).
011900     05  WS-RECEIPT-DATE-N        PIC X(08).
012000     05  WS-AUTHOR-ID             PIC X(30).
012100     05  WS-AUTHOR-NAME           PIC X(60).
012200     05  WS-AUTHOR-ORG            PIC X(60).
012300     05  WS-AUTHOR-DEPT           PIC X(60).
012400     05  FILLER                   PIC X(02).
012500 01  WS-PATIENT-FLDS.
012600     05  WS-PATIENT-ID            PIC X(30).
012700     05  WS-GENDER-TXT            PIC X(10).
012800     05  WS-GENDER-CODE           PIC X(01).
012900     05  WS-AGE                   PIC X(10).
013000     05  WS-AGE-UNITS             PIC X(05).
013100     05  WS-WEIGHT                PIC X(10).
013200     05  WS-WEIGHT-UNITS          PIC X(05).
013300     05  WS-HEIGHT                PIC X(10).
013400     05  WS-HEIGHT-UNITS          PIC X(05).
013500     05  FILLER                   PIC X(02).
013600 
013700*    REPEATING-GROUP LOOP CONTROL AND PER-OCCURRENCE SCRATCH.
013800 01  WS-LOOP-FLDS.
013900     05  WS-EVT-SUB               PIC 9(03) COMP.
014000     05  WS-EVT-LIMIT             PIC 9(03) COMP.
014100     05  WS-DRG-SUB               PIC 9(03) COMP.
014200     05  WS-DRG-LIMIT             PIC 9(03) COMP.
014300     05  WS-TST-SUB               PIC 9(03) COMP.
014400     05  WS-TST-LIMIT             PIC 9(03) COMP.
014500     05  WS-CON-SUB               PIC 9(03) COMP.
014600     05  WS-CON-LIMIT             PIC 9(03) COMP.
014700     05  FILLER                   PIC X(02).
014800 
014900 01  WS-EVT-FLDS.
015000     05  WS-EVT-ID                PIC X(30).
015100     05  WS-EVT-ADV               PIC X(01).
015200         88  WS-EVT-IS-ADV        VALUE "Y".
015300     05  WS-EVT-CODE              PIC X(10).
015400     05  WS-EVT-TERM              PIC X(60).
015500     05  WS-EVT-DESC              PIC X(200).
015600     05  WS-EVT-START-N           PIC X(08).
015700     05  WS-EVT-END-N             PIC X(08).
015800     05  WS-EVT-SER               PIC X(20).
015900     05  WS-EVT-SER-BOOL          PIC X(05).
016000     05  WS-EVT-OUTC              PIC X(30).
016100     05  WS-EVT-OUTC-CODE         PIC X(01).
016200     05  WS-EVT-DIED              PIC X(01).
016300         88  WS-EVT-IS-DEATH      VALUE "Y".
016400     05  WS-EVT-COD               PIC X(100).
016500     05  FILLER                   PIC X(02).
016600 
016700 01  WS-DRG-FLDS.
016800     05  WS-DRG-ID                PIC X(30).
016900     05  WS-DRG-NAME              PIC X(70).
017000     05  WS-DRG-DOSE              PIC X(15).
017100     05  WS-DRG-DOSE-U            PIC X(10).
017200     05  WS-DRG-ROUTE-TXT         PIC X(30).
017300     05  WS-DRG-ROUTE-CODE        PIC X(03).
017400     05  WS-DRG-START-N           PIC X(08).
017500     05  WS-DRG-END-N             PIC X(08).
017600     05  WS-DRG-ROLE-TXT          PIC X(30).
017700     05  WS-DRG-ROLE-CODE         PIC X(01).
017800     05  WS-DRG-ACTN-TXT          PIC X(30).
017900     05  WS-DRG-ACTN-CODE         PIC X(01).
018000     05  FILLER                   PIC X(02).
018100 
018200 01  WS-TST-FLDS.
018300     05  WS-TST-ID                PIC X(30).
018400     05  WS-TST-CODE              PIC X(10).
018500     05  WS-TST-TERM              PIC X(60).
018600     05  WS-TST-RSLT              PIC X(15).
018700     05  WS-TST-UNIT              PIC X(10).
018800     05  WS-TST-RTXT              PIC X(100).
018900     05  WS-TST-DATE-N            PIC X(08).
019000     05  FILLER                   PIC X(02).
019100 
019200 01  WS-CON-FLDS.
019300     05  WS-CON-ID                PIC X(30).
019400     05  WS-CON-CODE              PIC X(10).
019500     05  WS-CON-TERM              PIC X(60).
019600     05  WS-CON-CMNT              PIC X(200).
019700     05  WS-CON-START-N           PIC X(08).
019800     05  WS-CON-END-N             PIC X(08).
019900     05  FILLER                   PIC X(02).
020000 
020100 COPY EXTLNK.
020200 COPY ABNDE2B.
020300 
020400******************************************************************
020500* LINKAGE
020600*   CALL "E2BGEN" USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
020700*                        CASE-EVENT-TABLE, CASE-DRUG-TABLE,
020800*                        CASE-TEST-TABLE, CASE-CONDITION-TABLE,
020900*                        EG-MESSAGE-ID-IN, EG-RETURN-CODE
021000*
021100*   CASEWRK IS PASSED THROUGH UNCHANGED TO CASXTR ON EVERY
021200*   FIELD-RESOLUTION CALL - E2BGEN NEVER TOUCHES THE TABLES
021300*   DIRECTLY, IT ONLY ASKS CASXTR FOR VALUES AND COUNTS.
021400******************************************************************
021500 LINKAGE SECTION.
021600 COPY CASEWRK.
021700 01  EG-MESSAGE-ID-IN              PIC X(40).
021800 01  EG-RETURN-CODE                PIC X(01).
021900     88  EG-SUCCESSFUL             VALUE "S".
022000     88  EG-FAILED                 VALUE "F".
022100 
022200 PROCEDURE DIVISION USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
022300         CASE-EVENT-TABLE, CASE-DRUG-TABLE, CASE-TEST-TABLE,
022400         CASE-CONDITION-TABLE, EG-MESSAGE-ID-IN, EG-RETURN-CODE.
022500 000-MAINLINE.
022600     MOVE "F" TO EG-RETURN-CODE.
022700     OPEN OUTPUT E2BMSG.
022800     IF NOT E2BMSG-OK
022900         MOVE "E2BMSG OPEN FAILED" TO ABEND-REASON
023000         GO TO 1000-ABEND-RTN.
023100 
023200     PERFORM 050-BUILD-MESSAGE-ID THRU 050-EXIT.
023300     PERFORM 100-BUILD-ENVELOPE THRU 100-EXIT.
023400     PERFORM 200-BUILD-CTL-ACT THRU 200-EXIT.
023500     PERFORM 300-BUILD-PATIENT THRU 300-EXIT.
023600     PERFORM 400-BUILD-EVENTS THRU 400-EXIT.
023700     PERFORM 500-BUILD-DRUGS THRU 500-EXIT.
023800     PERFORM 600-BUILD-TESTS THRU 600-EXIT.
023900     PERFORM 700-BUILD-CONDITIONS THRU 700-EXIT.
024000     PERFORM 800-BUILD-AUTHOR THRU 800-EXIT.
024100     PERFORM 900-CLOSE-CTL-ACT THRU 900-EXIT.
024200 
024300     CLOSE E2BMSG.
024400     MOVE "S" TO EG-RETURN-CODE.
024500     GOBACK.
024600 
024700***  BUILDS THE OUTGOING MESSAGE-ID - THE CALLER'S OWN ID WHEN
024800***  ONE WAS SUPPLIED, OTHERWISE A GENERATED ONE BUILT FROM THE
024900***  CASE-ID AND THE RUN'S CREATION TIMESTAMP (PV-0333 LEAVES
025000***  THE UUID ALGORITHM ITSELF TO THE ORIGINAL FEED - THIS SHOP
025100***  ONLY NEEDS THE RESULT TO BE UNIQUE PER RUN).
025200 050-BUILD-MESSAGE-ID.
025300     MOVE "050-BUILD-MESSAGE-ID" TO PARA-NAME.
025400     ACCEPT WS-ACCEPT-DATE FROM DATE.
025500     ACCEPT WS-ACCEPT-TIME FROM TIME.
025600     IF WS-AD-YY < 50
025700         MOVE 20 TO WS-CENTURY
025800     ELSE
025900         MOVE 19 TO WS-CENTURY.
026000     COMPUTE WS-FULL-YEAR = WS-CENTURY * 100 + WS-AD-YY.
026100     STRING WS-FULL-YEAR WS-AD-MM WS-AD-DD
026200             WS-AT-HH WS-AT-MM WS-AT-SS
026300             DELIMITED BY SIZE INTO WS-CREATION-TIME.
026400 
026500     IF EG-MESSAGE-ID-IN NOT = SPACES
026600         MOVE EG-MESSAGE-ID-IN TO WS-GEN-ID
026700     ELSE
026800         MOVE SPACES TO WS-GEN-ID
026900         MOVE "CASE" TO EX-FIELD-CODE
027000         MOVE "HD" TO EX-GROUP-CODE
027100         MOVE "E" TO EX-FUNCTION
027200         CALL "CASXTR" USING CASE-HEADER-WORK,
027300                 CASE-PATIENT-WORK, CASE-EVENT-TABLE,
027400                 CASE-DRUG-TABLE, CASE-TEST-TABLE,
027500                 CASE-CONDITION-TABLE, EX-FUNCTION,
027600                 EX-GROUP-CODE, EX-FIELD-CODE, EX-OCC-INDEX,
027700                 EX-OUT-VALUE, EX-FOUND-SW, EX-OUT-LIST,
027800                 EX-OUT-COUNT
027900         STRING "MSG-" EX-OUT-VALUE(1:30) "-"
028000                 WS-CREATION-TIME DELIMITED BY SIZE
028100                 INTO WS-GEN-ID.
028200 050-EXIT.
028300     EXIT.
028400 
028500***  STEP 1-7 OF THE BATCH FLOW - THE TRANSMISSION WRAPPER
028600***  (MESSAGE TYPE, ID, CREATION TIME, INTERACTION ID,
028700***  PROCESSING CODES, RECEIVER, SENDER).
028800 100-BUILD-ENVELOPE.
028900     MOVE "100-BUILD-ENVELOPE" TO PARA-NAME.
029000     MOVE SPACES TO WS-OUT-LINE.
029100     STRING "MESSAGE-TYPE=MCCI_IN200100UV01" DELIMITED BY SIZE
029200             INTO WS-OUT-LINE.
029300     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
029400 
029500     MOVE SPACES TO WS-OUT-LINE.
029600     STRING "ITS-VERSION=XML_1.0" DELIMITED BY SIZE
029700             INTO WS-OUT-LINE.
029800     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
029900 
030000     MOVE SPACES TO WS-OUT-LINE.
030100     STRING "SCHEMA-LOCATION=urn:hl7-org:v3 "
030200             "MCCI_IN200100UV01.xsd" DELIMITED BY SIZE
030300             INTO WS-OUT-LINE.
030400     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
030500 
030600     MOVE SPACES TO WS-OUT-LINE.
030700     STRING "ID EXTENSION=" WS-GEN-ID
030800             " ROOT=2.16.840.1.113883.3.989.2.1.3.1"
030900             DELIMITED BY SIZE INTO WS-OUT-LINE.
031000     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
031100 
031200     MOVE SPACES TO WS-OUT-LINE.
031300     STRING "CREATION-TIME=" WS-CREATION-TIME
031400             DELIMITED BY SIZE INTO WS-OUT-LINE.
031500     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
031600 
031700     MOVE SPACES TO WS-OUT-LINE.
031800     STRING "INTERACTION-ID EXTENSION=MCCI_IN200100UV01"
031900             " ROOT=2.16.840.1.113883.1.6"
032000             DELIMITED BY SIZE INTO WS-OUT-LINE.
032100     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
032200 
032300     MOVE SPACES TO WS-OUT-LINE.
032400     STRING "PROCESSING-CODE=P"
032500             " PROCESSING-MODE-CODE=T ACCEPT-ACK-CODE=AL"
032600             DELIMITED BY SIZE INTO WS-OUT-LINE.
032700     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
032800 
032900     MOVE SPACES TO WS-OUT-LINE.
033000     STRING "RECEIVER DEVICE-ID EXTENSION=RECEIVER"
033100             " ROOT=2.16.840.1.113883.3.989.2.1.3.2"
033200             DELIMITED BY SIZE INTO WS-OUT-LINE.
033300     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
033400 
033500     MOVE SPACES TO WS-OUT-LINE.
033600     STRING "SENDER DEVICE-ID EXTENSION=SENDER"
033700             " ROOT=2.16.840.1.113883.3.989.2.1.3.3"
033800             DELIMITED BY SIZE INTO WS-OUT-LINE.
033900     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
034000 100-EXIT.
034100     EXIT.
034200 
034300***  STEP 8.A-C - OPENS THE CONTROL-ACT PROCESS AND WRITES THE
034400***  INVESTIGATION ID/CODE, NARRATIVE, AND RECEIPT DATE.
034500 200-BUILD-CTL-ACT.
034600     MOVE "200-BUILD-CTL-ACT" TO PARA-NAME.
034700     MOVE SPACES TO WS-OUT-LINE.
034800     STRING "CONTROL-ACT-PROCESS CODE=PORR_TE049018UV"
034900             " CODE-SYSTEM=2.16.840.1.113883.1.18"
035000             DELIMITED BY SIZE INTO WS-OUT-LINE.
035100     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
035200 
035300     MOVE "HD" TO EX-GROUP-CODE.
035400     MOVE "E" TO EX-FUNCTION.
035500     MOVE "CASE" TO EX-FIELD-CODE.
035600     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
035700     IF EX-VALUE-FOUND
035800         MOVE EX-OUT-VALUE(1:30) TO WS-CASE-ID
035900     ELSE
036000         MOVE "UNKNOWN" TO WS-CASE-ID.
036100 
036200     MOVE SPACES TO WS-OUT-LINE.
036300     STRING "INVESTIGATION-EVENT ID=" WS-CASE-ID
036400             " ROOT=2.16.840.1.113883.3.989.2.1.3.4"
036500             " CODE=PAT_ADV_EVNT"
036600             " CODE-SYSTEM=2.16.840.1.113883.5.4"
036700             DELIMITED BY SIZE INTO WS-OUT-LINE.
036800     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
036900 
037000     MOVE "NARR" TO EX-FIELD-CODE.
037100     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
037200     IF EX-VALUE-FOUND
037300         MOVE SPACES TO WS-OUT-LINE
037400         STRING "TEXT=" EX-OUT-VALUE(1:190)
037500                 DELIMITED BY SIZE INTO WS-OUT-LINE
037600         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
037700 
037800     MOVE "RCPT" TO EX-FIELD-CODE.
037900     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
038000     IF EX-VALUE-FOUND
038100         MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
038200         PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
038300         MOVE SPACES TO WS-OUT-LINE
038400         STRING "EFFECTIVE-TIME LOW=" WS-DATE-NORM
038500                 DELIMITED BY SIZE INTO WS-OUT-LINE
038600         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
038700 200-EXIT.
038800     EXIT.
038900 
039000***  STEP 8.D - PATIENT SUBJECT: GENDER, AGE, WEIGHT, HEIGHT.
039100 300-BUILD-PATIENT.
039200     MOVE "300-BUILD-PATIENT" TO PARA-NAME.
039300     MOVE "PT" TO EX-GROUP-CODE.
039400     MOVE "E" TO EX-FUNCTION.
039500 
039600     MOVE "PAID" TO EX-FIELD-CODE.
039700     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
039800     IF EX-VALUE-FOUND
039900         MOVE EX-OUT-VALUE(1:30) TO WS-PATIENT-ID
040000     ELSE
040100         MOVE "UNKNOWN" TO WS-PATIENT-ID.
040200     MOVE SPACES TO WS-OUT-LINE.
040300     STRING "PATIENT ID=" WS-PATIENT-ID
040400             DELIMITED BY SIZE INTO WS-OUT-LINE.
040500     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
040600 
040700     MOVE "GNDR" TO EX-FIELD-CODE.
040800     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
040900     IF EX-VALUE-FOUND
041000         MOVE EX-OUT-VALUE(1:10) TO WS-GENDER-TXT
041100         PERFORM 9400-MAP-GENDER THRU 9400-EXIT
041200         MOVE SPACES TO WS-OUT-LINE
041300         STRING "ADMINISTRATIVE-GENDER-CODE="
041400                 WS-GENDER-CODE
041500                 " CODE-SYSTEM=2.16.840.1.113883.3.989"
041600                 ".2.1.1.20 QUALIFIER=C16576"
041700                 DELIMITED BY SIZE INTO WS-OUT-LINE
041800         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
041900 
042000     MOVE "AGE " TO EX-FIELD-CODE.
042100     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
042200     IF EX-VALUE-FOUND
042300         MOVE EX-OUT-VALUE(1:10) TO WS-AGE
042400         MOVE "AGEU" TO EX-FIELD-CODE
042500         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
042600         MOVE EX-OUT-VALUE(1:5) TO WS-AGE-UNITS
042700         IF WS-AGE-UNITS = SPACES
042800             MOVE "a" TO WS-AGE-UNITS
042900         END-IF
043000         MOVE SPACES TO WS-OUT-LINE
043100         STRING "AGE VALUE=" WS-AGE " UNIT=" WS-AGE-UNITS
043200                 " QUALIFIER=C25150" DELIMITED BY SIZE
043300                 INTO WS-OUT-LINE
043400         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
043500 
043600     MOVE "WGT " TO EX-FIELD-CODE.
043700     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
043800     IF EX-VALUE-FOUND
043900         MOVE EX-OUT-VALUE(1:10) TO WS-WEIGHT
044000         MOVE "WGTU" TO EX-FIELD-CODE
044100         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
044200         MOVE EX-OUT-VALUE(1:5) TO WS-WEIGHT-UNITS
044300         IF WS-WEIGHT-UNITS = SPACES
044400             MOVE "kg" TO WS-WEIGHT-UNITS
044500         END-IF
044600         MOVE SPACES TO WS-OUT-LINE
044700         STRING "WEIGHT VALUE=" WS-WEIGHT
044800                 " UNIT=" WS-WEIGHT-UNITS
044900                 " QUALIFIER=C25208" DELIMITED BY SIZE
045000                 INTO WS-OUT-LINE
045100         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
045200 
045300     MOVE "HGT " TO EX-FIELD-CODE.
045400     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
045500     IF EX-VALUE-FOUND
045600         MOVE EX-OUT-VALUE(1:10) TO WS-HEIGHT
045700         MOVE "HGTU" TO EX-FIELD-CODE
045800         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
045900         MOVE EX-OUT-VALUE(1:5) TO WS-HEIGHT-UNITS
046000         IF WS-HEIGHT-UNITS = SPACES
046100             MOVE "cm" TO WS-HEIGHT-UNITS
046200         END-IF
046300         MOVE SPACES TO WS-OUT-LINE
046400         STRING "HEIGHT VALUE=" WS-HEIGHT
046500                 " UNIT=" WS-HEIGHT-UNITS
046600                 " QUALIFIER=C25347" DELIMITED BY SIZE
046700                 INTO WS-OUT-LINE
046800         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
046900 300-EXIT.
047000     EXIT.
047100 
047200***  STEP 8.E - ONE BLOCK PER ADVERSE EVENT (NON-ADVERSE
047300***  EVENTS ARE SKIPPED ENTIRELY, PER THE CASE-INTAKE FLAG).
047400 400-BUILD-EVENTS.
047500     MOVE "400-BUILD-EVENTS" TO PARA-NAME.
047600     MOVE "EV" TO EX-GROUP-CODE.
047700     MOVE "C" TO EX-FUNCTION.
047800     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
047900     MOVE EX-OUT-COUNT TO WS-EVT-LIMIT.
048000     IF WS-EVT-LIMIT = ZERO
048100         GO TO 400-EXIT.
048200 
048300     PERFORM 410-ONE-EVENT THRU 410-EXIT
048400             VARYING WS-EVT-SUB FROM 1 BY 1
048500             UNTIL WS-EVT-SUB > WS-EVT-LIMIT.
048600 400-EXIT.
048700     EXIT.
048800 
048900 410-ONE-EVENT.
049000     MOVE "410-ONE-EVENT" TO PARA-NAME.
049100     MOVE "E" TO EX-FUNCTION.
049200     MOVE WS-EVT-SUB TO EX-OCC-INDEX.
049300     MOVE "ADV " TO EX-FIELD-CODE.
049400     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
049500     MOVE EX-OUT-VALUE(1:1) TO WS-EVT-ADV.
049600     IF NOT WS-EVT-IS-ADV
049700         GO TO 410-EXIT.
049800 
049900     MOVE "ID  " TO EX-FIELD-CODE.
050000     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
050100     IF EX-VALUE-FOUND
050200         MOVE EX-OUT-VALUE(1:30) TO WS-EVT-ID
050300     ELSE
050400         COMPUTE WS-SUB-DISPLAY = WS-EVT-SUB - 1
050500         STRING "EVT-" WS-SUB-DISPLAY DELIMITED BY SIZE
050600                 INTO WS-EVT-ID.
050700 
050800     MOVE SPACES TO WS-OUT-LINE.
050900     STRING "ADVERSE-EFFECT ID=" WS-EVT-ID
051000             DELIMITED BY SIZE INTO WS-OUT-LINE.
051100     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
051200 
051300     MOVE "MDCD" TO EX-FIELD-CODE.
051400     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
051500     IF EX-VALUE-FOUND
051600         MOVE EX-OUT-VALUE(1:10) TO WS-EVT-CODE
051700         MOVE "MDTM" TO EX-FIELD-CODE
051800         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
051900         MOVE EX-OUT-VALUE(1:60) TO WS-EVT-TERM
052000         MOVE SPACES TO WS-OUT-LINE
052100         STRING "REACTION-CODE=" WS-EVT-CODE
052200                 " CODE-SYSTEM=2.16.840.1.113883.6.163"
052300                 " DISPLAY-NAME=" WS-EVT-TERM
052400                 DELIMITED BY SIZE INTO WS-OUT-LINE
052500         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
052600 
052700     MOVE "DESC" TO EX-FIELD-CODE.
052800     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
052900     IF EX-VALUE-FOUND
053000         MOVE SPACES TO WS-OUT-LINE
053100         STRING "TEXT=" EX-OUT-VALUE(1:190)
053200                 DELIMITED BY SIZE INTO WS-OUT-LINE
053300         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
053400 
053500     MOVE "STDT" TO EX-FIELD-CODE.
053600     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
053700     IF EX-VALUE-FOUND
053800         MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
053900         PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
054000         MOVE WS-DATE-NORM TO WS-EVT-START-N
054100         MOVE SPACES TO WS-OUT-LINE
054200         STRING "EFFECTIVE-TIME LOW=" WS-EVT-START-N
054300                 DELIMITED BY SIZE INTO WS-OUT-LINE
054400         PERFORM 9100-WRITE-LINE THRU 9100-EXIT
054500         MOVE "ENDT" TO EX-FIELD-CODE
054600         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
054700         IF EX-VALUE-FOUND
054800             MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
054900             PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
055000             MOVE SPACES TO WS-OUT-LINE
055100             STRING "EFFECTIVE-TIME HIGH=" WS-DATE-NORM
055200                     DELIMITED BY SIZE INTO WS-OUT-LINE
055300             PERFORM 9100-WRITE-LINE THRU 9100-EXIT
055400         END-IF.
055500 
055600     MOVE "SER " TO EX-FIELD-CODE.
055700     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
055800     IF EX-VALUE-FOUND
055900         MOVE EX-OUT-VALUE(1:20) TO WS-EVT-SER
056000         IF WS-EVT-SER = "Serious"
056100             MOVE "true" TO WS-EVT-SER-BOOL
056200         ELSE
056300             MOVE "false" TO WS-EVT-SER-BOOL
056400         END-IF
056500         MOVE SPACES TO WS-OUT-LINE
056600         STRING "SERIOUSNESS=" WS-EVT-SER-BOOL
056700                 " QUALIFIER=C48275" DELIMITED BY SIZE
056800                 INTO WS-OUT-LINE
056900         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
057000 
057100     MOVE "OUTC" TO EX-FIELD-CODE.
057200     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
057300     IF EX-VALUE-FOUND
057400         MOVE EX-OUT-VALUE(1:30) TO WS-EVT-OUTC
057500         PERFORM 9500-MAP-OUTCOME THRU 9500-EXIT
057600         MOVE SPACES TO WS-OUT-LINE
057700         STRING "OUTCOME=" WS-EVT-OUTC-CODE
057800                 " QUALIFIER=C49496"
057900                 " CODE-SYSTEM=2.16.840.1.113883.3.989"
058000                 ".2.1.1.19" DELIMITED BY SIZE
058100                 INTO WS-OUT-LINE
058200         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
058300 
058400     MOVE "DIED" TO EX-FIELD-CODE.
058500     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
058600     MOVE EX-OUT-VALUE(1:1) TO WS-EVT-DIED.
058700     IF WS-EVT-IS-DEATH
058800         MOVE SPACES TO WS-OUT-LINE
058900         STRING "DEATH QUALIFIER=C48275"
059000                 DELIMITED BY SIZE INTO WS-OUT-LINE
059100         PERFORM 9100-WRITE-LINE THRU 9100-EXIT
059200         MOVE "COD " TO EX-FIELD-CODE
059300         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
059400         IF EX-VALUE-FOUND
059500             MOVE SPACES TO WS-OUT-LINE
059600             STRING "CAUSE-OF-DEATH=" EX-OUT-VALUE(1:100)
059700                     DELIMITED BY SIZE INTO WS-OUT-LINE
059800             PERFORM 9100-WRITE-LINE THRU 9100-EXIT
059900         END-IF.
060000 410-EXIT.
060100     EXIT.
060200 
060300***  STEP 8.F - ONE SUBSTANCE-ADMINISTRATION BLOCK PER DRUG,
060400***  NO FILTER - SUSPECT AND CONCOMITANT DRUGS ALIKE.
060500 500-BUILD-DRUGS.
060600     MOVE "500-BUILD-DRUGS" TO PARA-NAME.
060700     MOVE "DR" TO EX-GROUP-CODE.
060800     MOVE "C" TO EX-FUNCTION.
060900     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
061000     MOVE EX-OUT-COUNT TO WS-DRG-LIMIT.
061100     IF WS-DRG-LIMIT = ZERO
061200         GO TO 500-EXIT.
061300 
061400     PERFORM 510-ONE-DRUG THRU 510-EXIT
061500             VARYING WS-DRG-SUB FROM 1 BY 1
061600             UNTIL WS-DRG-SUB > WS-DRG-LIMIT.
061700 500-EXIT.
061800     EXIT.
061900 
062000 510-ONE-DRUG.
062100     MOVE "510-ONE-DRUG" TO PARA-NAME.
062200     MOVE "E" TO EX-FUNCTION.
062300     MOVE WS-DRG-SUB TO EX-OCC-INDEX.
062400 
062500     MOVE "ID  " TO EX-FIELD-CODE.
062600     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
062700     IF EX-VALUE-FOUND
062800         MOVE EX-OUT-VALUE(1:30) TO WS-DRG-ID
062900     ELSE
063000         COMPUTE WS-SUB-DISPLAY = WS-DRG-SUB - 1
063100         STRING "DRG-" WS-SUB-DISPLAY DELIMITED BY SIZE
063200                 INTO WS-DRG-ID.
063300 
063400     MOVE "NAME" TO EX-FIELD-CODE.
063500     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
063600     MOVE EX-OUT-VALUE(1:70) TO WS-DRG-NAME.
063700     MOVE SPACES TO WS-OUT-LINE.
063800     STRING "SUBSTANCE-ADMINISTRATION ID=" WS-DRG-ID
063900             " NAME=" WS-DRG-NAME
064000             DELIMITED BY SIZE INTO WS-OUT-LINE.
064100     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
064200 
064300     MOVE "DOSE" TO EX-FIELD-CODE.
064400     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
064500     IF EX-VALUE-FOUND
064600         MOVE EX-OUT-VALUE(1:15) TO WS-DRG-DOSE
064700         MOVE "DOSU" TO EX-FIELD-CODE
064800         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
064900         MOVE EX-OUT-VALUE(1:10) TO WS-DRG-DOSE-U
065000         MOVE SPACES TO WS-OUT-LINE
065100         STRING "DOSE VALUE=" WS-DRG-DOSE
065200                 " UNIT=" WS-DRG-DOSE-U
065300                 DELIMITED BY SIZE INTO WS-OUT-LINE
065400         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
065500 
065600     MOVE "RTE " TO EX-FIELD-CODE.
065700     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
065800     IF EX-VALUE-FOUND
065900         MOVE EX-OUT-VALUE(1:30) TO WS-DRG-ROUTE-TXT
066000         PERFORM 9600-MAP-ROUTE THRU 9600-EXIT
066100         MOVE SPACES TO WS-OUT-LINE
066200         STRING "ROUTE-CODE=" WS-DRG-ROUTE-CODE
066300                 " CODE-SYSTEM=2.16.840.1.113883.5.112"
066400                 DELIMITED BY SIZE INTO WS-OUT-LINE
066500         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
066600 
066700     MOVE "STDT" TO EX-FIELD-CODE.
066800     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
066900     IF EX-VALUE-FOUND
067000         MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
067100         PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
067200         MOVE WS-DATE-NORM TO WS-DRG-START-N
067300         MOVE SPACES TO WS-OUT-LINE
067400         STRING "EFFECTIVE-TIME LOW=" WS-DRG-START-N
067500                 DELIMITED BY SIZE INTO WS-OUT-LINE
067600         PERFORM 9100-WRITE-LINE THRU 9100-EXIT
067700         MOVE "ENDT" TO EX-FIELD-CODE
067800         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
067900         IF EX-VALUE-FOUND
068000             MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
068100             PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
068200             MOVE SPACES TO WS-OUT-LINE
068300             STRING "EFFECTIVE-TIME HIGH=" WS-DATE-NORM
068400                     DELIMITED BY SIZE INTO WS-OUT-LINE
068500             PERFORM 9100-WRITE-LINE THRU 9100-EXIT
068600         END-IF.
068700 
068800     MOVE "ROLE" TO EX-FIELD-CODE.
068900     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
069000     IF EX-VALUE-FOUND
069100         MOVE EX-OUT-VALUE(1:30) TO WS-DRG-ROLE-TXT
069200         PERFORM 9700-MAP-ROLE THRU 9700-EXIT
069300         MOVE SPACES TO WS-OUT-LINE
069400         STRING "DRUG-CHARACTERIZATION="
069500                 WS-DRG-ROLE-CODE
069600                 " QUALIFIER=C53261"
069700                 " CODE-SYSTEM=2.16.840.1.113883.3.989"
069800                 ".2.1.1.19" DELIMITED BY SIZE
069900                 INTO WS-OUT-LINE
070000         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
070100 
070200     MOVE "ACTN" TO EX-FIELD-CODE.
070300     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
070400     IF EX-VALUE-FOUND
070500         MOVE EX-OUT-VALUE(1:30) TO WS-DRG-ACTN-TXT
070600         PERFORM 9800-MAP-ACTION THRU 9800-EXIT
070700         MOVE SPACES TO WS-OUT-LINE
070800         STRING "ACTION-TAKEN=" WS-DRG-ACTN-CODE
070900                 " QUALIFIER=C49647"
071000                 " CODE-SYSTEM=2.16.840.1.113883.3.989"
071100                 ".2.1.1.17" DELIMITED BY SIZE
071200                 INTO WS-OUT-LINE
071300         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
071400 510-EXIT.
071500     EXIT.
071600 
071700***  STEP 8.G - ONE OBSERVATION BLOCK PER DIAGNOSTIC TEST.
071800 600-BUILD-TESTS.
071900     MOVE "600-BUILD-TESTS" TO PARA-NAME.
072000     MOVE "TS" TO EX-GROUP-CODE.
072100     MOVE "C" TO EX-FUNCTION.
072200     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
072300     MOVE EX-OUT-COUNT TO WS-TST-LIMIT.
072400     IF WS-TST-LIMIT = ZERO
072500         GO TO 600-EXIT.
072600 
072700     PERFORM 610-ONE-TEST THRU 610-EXIT
072800             VARYING WS-TST-SUB FROM 1 BY 1
072900             UNTIL WS-TST-SUB > WS-TST-LIMIT.
073000 600-EXIT.
073100     EXIT.
073200 
073300 610-ONE-TEST.
073400     MOVE "610-ONE-TEST" TO PARA-NAME.
073500     MOVE "E" TO EX-FUNCTION.
073600     MOVE WS-TST-SUB TO EX-OCC-INDEX.
073700 
073800     MOVE "ID  " TO EX-FIELD-CODE.
073900     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
074000     IF EX-VALUE-FOUND
074100         MOVE EX-OUT-VALUE(1:30) TO WS-TST-ID
074200     ELSE
074300         COMPUTE WS-SUB-DISPLAY = WS-TST-SUB - 1
074400         STRING "DIA-" WS-SUB-DISPLAY DELIMITED BY SIZE
074500                 INTO WS-TST-ID.
074600 
074700     MOVE SPACES TO WS-OUT-LINE.
074800     STRING "OBSERVATION-TEST ID=" WS-TST-ID
074900             DELIMITED BY SIZE INTO WS-OUT-LINE.
075000     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
075100 
075200     MOVE "MDCD" TO EX-FIELD-CODE.
075300     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
075400     IF EX-VALUE-FOUND
075500         MOVE EX-OUT-VALUE(1:10) TO WS-TST-CODE
075600         MOVE "MDTM" TO EX-FIELD-CODE
075700         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
075800         MOVE EX-OUT-VALUE(1:60) TO WS-TST-TERM
075900         MOVE SPACES TO WS-OUT-LINE
076000         STRING "TEST-CODE=" WS-TST-CODE
076100                 " CODE-SYSTEM=2.16.840.1.113883.6.163"
076200                 " DISPLAY-NAME=" WS-TST-TERM
076300                 DELIMITED BY SIZE INTO WS-OUT-LINE
076400         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
076500 
076600     MOVE "RSLT" TO EX-FIELD-CODE.
076700     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
076800     IF EX-VALUE-FOUND
076900         MOVE EX-OUT-VALUE(1:15) TO WS-TST-RSLT
077000         MOVE "UNIT" TO EX-FIELD-CODE
077100         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
077200         MOVE EX-OUT-VALUE(1:10) TO WS-TST-UNIT
077300         MOVE SPACES TO WS-OUT-LINE
077400         STRING "RESULT VALUE=" WS-TST-RSLT
077500                 " UNIT=" WS-TST-UNIT
077600                 DELIMITED BY SIZE INTO WS-OUT-LINE
077700         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
077800 
077900     MOVE "RTXT" TO EX-FIELD-CODE.
078000     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
078100     IF EX-VALUE-FOUND
078200         MOVE SPACES TO WS-OUT-LINE
078300         STRING "RESULT-TEXT=" EX-OUT-VALUE(1:100)
078400                 DELIMITED BY SIZE INTO WS-OUT-LINE
078500         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
078600 
078700     MOVE "DATE" TO EX-FIELD-CODE.
078800     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
078900     IF EX-VALUE-FOUND
079000         MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
079100         PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
079200         MOVE SPACES TO WS-OUT-LINE
079300         STRING "EFFECTIVE-TIME VALUE=" WS-DATE-NORM
079400                 DELIMITED BY SIZE INTO WS-OUT-LINE
079500         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
079600 610-EXIT.
079700     EXIT.
079800 
079900***  STEP 8.H - ONE OBSERVATION BLOCK PER MEDICAL-HISTORY
080000***  CONDITION.
080100 700-BUILD-CONDITIONS.
080200     MOVE "700-BUILD-CONDITIONS" TO PARA-NAME.
080300     MOVE "CN" TO EX-GROUP-CODE.
080400     MOVE "C" TO EX-FUNCTION.
080500     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
080600     MOVE EX-OUT-COUNT TO WS-CON-LIMIT.
080700     IF WS-CON-LIMIT = ZERO
080800         GO TO 700-EXIT.
080900 
081000     PERFORM 710-ONE-CONDITION THRU 710-EXIT
081100             VARYING WS-CON-SUB FROM 1 BY 1
081200             UNTIL WS-CON-SUB > WS-CON-LIMIT.
081300 700-EXIT.
081400     EXIT.
081500 
081600 710-ONE-CONDITION.
081700     MOVE "710-ONE-CONDITION" TO PARA-NAME.
081800     MOVE "E" TO EX-FUNCTION.
081900     MOVE WS-CON-SUB TO EX-OCC-INDEX.
082000 
082100     MOVE "ID  " TO EX-FIELD-CODE.
082200     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
082300     IF EX-VALUE-FOUND
082400         MOVE EX-OUT-VALUE(1:30) TO WS-CON-ID
082500     ELSE
082600         COMPUTE WS-SUB-DISPLAY = WS-CON-SUB - 1
082700         STRING "CON-" WS-SUB-DISPLAY DELIMITED BY SIZE
082800                 INTO WS-CON-ID.
082900 
083000     MOVE SPACES TO WS-OUT-LINE.
083100     STRING "OBSERVATION-HISTORY ID=" WS-CON-ID
083200             DELIMITED BY SIZE INTO WS-OUT-LINE.
083300     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
083400 
083500     MOVE "MDCD" TO EX-FIELD-CODE.
083600     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
083700     IF EX-VALUE-FOUND
083800         MOVE EX-OUT-VALUE(1:10) TO WS-CON-CODE
083900         MOVE "MDTM" TO EX-FIELD-CODE
084000         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
084100         MOVE EX-OUT-VALUE(1:60) TO WS-CON-TERM
084200         MOVE SPACES TO WS-OUT-LINE
084300         STRING "CONDITION-CODE=" WS-CON-CODE
084400                 " CODE-SYSTEM=2.16.840.1.113883.6.163"
084500                 " DISPLAY-NAME=" WS-CON-TERM
084600                 DELIMITED BY SIZE INTO WS-OUT-LINE
084700         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
084800 
084900     MOVE "CMNT" TO EX-FIELD-CODE.
085000     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
085100     IF EX-VALUE-FOUND
085200         MOVE SPACES TO WS-OUT-LINE
085300         STRING "TEXT=" EX-OUT-VALUE(1:190)
085400                 DELIMITED BY SIZE INTO WS-OUT-LINE
085500         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
085600 
085700     MOVE "STDT" TO EX-FIELD-CODE.
085800     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
085900     IF EX-VALUE-FOUND
086000         MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
086100         PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
086200         MOVE WS-DATE-NORM TO WS-CON-START-N
086300         MOVE SPACES TO WS-OUT-LINE
086400         STRING "EFFECTIVE-TIME LOW=" WS-CON-START-N
086500                 DELIMITED BY SIZE INTO WS-OUT-LINE
086600         PERFORM 9100-WRITE-LINE THRU 9100-EXIT
086700         MOVE "ENDT" TO EX-FIELD-CODE
086800         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
086900         IF EX-VALUE-FOUND
087000             MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
087100             PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
087200             MOVE SPACES TO WS-OUT-LINE
087300             STRING "EFFECTIVE-TIME HIGH=" WS-DATE-NORM
087400                     DELIMITED BY SIZE INTO WS-OUT-LINE
087500             PERFORM 9100-WRITE-LINE THRU 9100-EXIT
087600         END-IF.
087700 710-EXIT.
087800     EXIT.
087900 
088000***  STEP 8.I - AUTHOR/REPORTER BLOCK.
088100 800-BUILD-AUTHOR.
088200     MOVE "800-BUILD-AUTHOR" TO PARA-NAME.
088300     MOVE "HD" TO EX-GROUP-CODE.
088400     MOVE "E" TO EX-FUNCTION.
088500 
088600     MOVE "AUID" TO EX-FIELD-CODE.
088700     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
088800     IF EX-VALUE-FOUND
088900         MOVE EX-OUT-VALUE(1:30) TO WS-AUTHOR-ID
089000     ELSE
089100         MOVE "UNKNOWN" TO WS-AUTHOR-ID.
089200 
089300     MOVE SPACES TO WS-OUT-LINE.
089400     STRING "AUTHOR ID=" WS-AUTHOR-ID DELIMITED BY SIZE
089500             INTO WS-OUT-LINE.
089600     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
089700 
089800     MOVE "AUNM" TO EX-FIELD-CODE.
089900     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
090000     IF EX-VALUE-FOUND
090100         MOVE SPACES TO WS-OUT-LINE
090200         STRING "NAME=" EX-OUT-VALUE(1:60)
090300                 DELIMITED BY SIZE INTO WS-OUT-LINE
090400         PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
090500 
090600     MOVE "AUOR" TO EX-FIELD-CODE.
090700     PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
090800     IF EX-VALUE-FOUND
090900         MOVE EX-OUT-VALUE(1:60) TO WS-AUTHOR-ORG
091000         MOVE SPACES TO WS-OUT-LINE
091100         STRING "ORGANIZATION=" WS-AUTHOR-ORG(1:60)
091200                 DELIMITED BY SIZE INTO WS-OUT-LINE
091300         PERFORM 9100-WRITE-LINE THRU 9100-EXIT
091400         MOVE "AUDP" TO EX-FIELD-CODE
091500         PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
091600         IF EX-VALUE-FOUND
091700             MOVE SPACES TO WS-OUT-LINE
091800             STRING "DEPARTMENT=" EX-OUT-VALUE(1:60)
091900                     DELIMITED BY SIZE INTO WS-OUT-LINE
092000             PERFORM 9100-WRITE-LINE THRU 9100-EXIT
092100         END-IF.
092200 800-EXIT.
092300     EXIT.
092400 
092500 900-CLOSE-CTL-ACT.
092600     MOVE "900-CLOSE-CTL-ACT" TO PARA-NAME.
092700     MOVE SPACES TO WS-OUT-LINE.
092800     STRING "END-CONTROL-ACT-PROCESS" DELIMITED BY SIZE
092900             INTO WS-OUT-LINE.
093000     PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
093100 900-EXIT.
093200     EXIT.
093300 
093400***  TRIMS TRAILING SPACES OFF WS-OUT-LINE USING THE CHARACTER
093500***  TABLE REDEFINITION, THEN WRITES WHATEVER IS LEFT.
093600 9100-WRITE-LINE.
093700     MOVE "9100-WRITE-LINE" TO PARA-NAME.
093800     SET WS-OUT-IDX TO 200.
093900     PERFORM 9150-FIND-LAST-CHAR THRU 9150-EXIT
094000         UNTIL WS-OUT-IDX = 1
094100             OR WS-OUT-CHAR(WS-OUT-IDX) NOT = SPACE.
094200     MOVE WS-OUT-IDX TO WS-OUT-LEN.
094300     MOVE SPACES TO E2B-OUT-REC.
094400     MOVE WS-OUT-LINE(1:WS-OUT-LEN) TO E2B-OUT-REC.
094500     WRITE E2B-OUT-REC.
094600 9100-EXIT.
094700     EXIT.
094800 
094900***  BACKS WS-OUT-IDX DOWN ONE POSITION - SPLIT OUT OF
095000***  9100-WRITE-LINE SO THE TRIM IS A PERFORMED PARAGRAPH,
095100***  NOT AN INLINE LOOP.
095200 9150-FIND-LAST-CHAR.
095300     SET WS-OUT-IDX DOWN BY 1.
095400 9150-EXIT.
095500     EXIT.
095600 
095700 9200-CALL-CASXTR.
095800     MOVE "9200-CALL-CASXTR" TO PARA-NAME.
095900     CALL "CASXTR" USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
096000             CASE-EVENT-TABLE, CASE-DRUG-TABLE,
096100             CASE-TEST-TABLE, CASE-CONDITION-TABLE,
096200             EX-FUNCTION, EX-GROUP-CODE, EX-FIELD-CODE,
096300             EX-OCC-INDEX, EX-OUT-VALUE, EX-FOUND-SW,
096400             EX-OUT-LIST, EX-OUT-COUNT.
096500 9200-EXIT.
096600     EXIT.
096700 
096800 9300-NORMALIZE-DATE.
096900     MOVE "9300-NORMALIZE-DATE" TO PARA-NAME.
097000     MOVE SPACES TO WS-DATE-NORM.
097100     CALL "DATENORM" USING WS-DATE-RAW, WS-DATE-NORM.
097200 9300-EXIT.
097300     EXIT.
097400 
097500***  D.5 - CASE-INSENSITIVE, "MALE"/"M" -> 1, ELSE 2.  THE
097600***  UPPERCASE FOLD IS DONE WITH INSPECT CONVERTING, NOT A
097700***  LANGUAGE FUNCTION - THIS COMPILER HAS NONE OF THOSE.
097800 9400-MAP-GENDER.
097900     MOVE "9400-MAP-GENDER" TO PARA-NAME.
098000     INSPECT WS-GENDER-TXT
098100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
098200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
098300     EVALUATE TRUE
098400         WHEN WS-GENDER-TXT = "MALE"
098500             MOVE "1" TO WS-GENDER-CODE
098600         WHEN WS-GENDER-TXT = "M"
098700             MOVE "1" TO WS-GENDER-CODE
098800         WHEN OTHER
098900             MOVE "2" TO WS-GENDER-CODE
099000     END-EVALUATE.
099100 9400-EXIT.
099200     EXIT.
099300 
099400***  E.I.7 - CASE-INSENSITIVE OUTCOME-NAME LOOKUP, 1-6.
099500 9500-MAP-OUTCOME.
099600     MOVE "9500-MAP-OUTCOME" TO PARA-NAME.
099700     INSPECT WS-EVT-OUTC
099800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
099900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
100000     EVALUATE TRUE
100100         WHEN WS-EVT-OUTC = "RECOVERED"
100200             MOVE "1" TO WS-EVT-OUTC-CODE
100300         WHEN WS-EVT-OUTC = "RECOVERING"
100400             MOVE "2" TO WS-EVT-OUTC-CODE
100500         WHEN WS-EVT-OUTC = "NOT RECOVERED"
100600             MOVE "3" TO WS-EVT-OUTC-CODE
100700         WHEN WS-EVT-OUTC = "RECOVERED WITH SEQUELAE"
100800             MOVE "4" TO WS-EVT-OUTC-CODE
100900         WHEN WS-EVT-OUTC = "FATAL"
101000             MOVE "5" TO WS-EVT-OUTC-CODE
101100         WHEN OTHER
101200             MOVE "6" TO WS-EVT-OUTC-CODE
101300     END-EVALUATE.
101400 9500-EXIT.
101500     EXIT.
101600 
101700***  G.K.4.R.10.1 - CASE-INSENSITIVE EXACT ROUTE LOOKUP.
101800 9600-MAP-ROUTE.
101900     MOVE "9600-MAP-ROUTE" TO PARA-NAME.
102000     INSPECT WS-DRG-ROUTE-TXT
102100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
102200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
102300     EVALUATE TRUE
102400         WHEN WS-DRG-ROUTE-TXT = "ORAL"
102500             MOVE "PO" TO WS-DRG-ROUTE-CODE
102600         WHEN WS-DRG-ROUTE-TXT = "INTRAVENOUS"
102700             MOVE "IV" TO WS-DRG-ROUTE-CODE
102800         WHEN WS-DRG-ROUTE-TXT = "INTRAMUSCULAR"
102900             MOVE "IM" TO WS-DRG-ROUTE-CODE
103000         WHEN WS-DRG-ROUTE-TXT = "SUBCUTANEOUS"
103100             MOVE "SC" TO WS-DRG-ROUTE-CODE
103200         WHEN WS-DRG-ROUTE-TXT = "TOPICAL"
103300             MOVE "TOP" TO WS-DRG-ROUTE-CODE
103400         WHEN WS-DRG-ROUTE-TXT = "RECTAL"
103500             MOVE "PR" TO WS-DRG-ROUTE-CODE
103600         WHEN OTHER
103700             MOVE "OTH" TO WS-DRG-ROUTE-CODE
103800     END-EVALUATE.
103900 9600-EXIT.
104000     EXIT.
104100 
104200***  G.K.1 - CASE-INSENSITIVE SUBSTRING MATCH ON DRUG ROLE.
104300***  INSPECT TALLYING FOR ALL STANDS IN FOR A SUBSTRING TEST -
104400***  THERE IS NO INDEX-OF FUNCTION ON THIS COMPILER EITHER.
104500 9700-MAP-ROLE.
104600     MOVE "9700-MAP-ROLE" TO PARA-NAME.
104700     INSPECT WS-DRG-ROLE-TXT
104800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
104900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
105000     MOVE ZERO TO WS-TALLY.
105100     INSPECT WS-DRG-ROLE-TXT TALLYING WS-TALLY
105200             FOR ALL "SUSPECT".
105300     IF WS-TALLY > ZERO
105400         MOVE "1" TO WS-DRG-ROLE-CODE
105500     ELSE
105600         MOVE ZERO TO WS-TALLY
105700         INSPECT WS-DRG-ROLE-TXT TALLYING WS-TALLY
105800                 FOR ALL "CONCOMITANT"
105900         IF WS-TALLY > ZERO
106000             MOVE "2" TO WS-DRG-ROLE-CODE
106100         ELSE
106200             MOVE "3" TO WS-DRG-ROLE-CODE
106300         END-IF
106400     END-IF.
106500 9700-EXIT.
106600     EXIT.
106700 
106800***  G.K.8 - CASE-INSENSITIVE EXACT ACTION-TAKEN LOOKUP.
106900 9800-MAP-ACTION.
107000     MOVE "9800-MAP-ACTION" TO PARA-NAME.
107100     INSPECT WS-DRG-ACTN-TXT
107200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
107300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
107400     EVALUATE TRUE
107500         WHEN WS-DRG-ACTN-TXT = "PERMANENTLY DISCONTINUED"
107600             MOVE "1" TO WS-DRG-ACTN-CODE
107700         WHEN WS-DRG-ACTN-TXT = "DOSE REDUCED"
107800             MOVE "2" TO WS-DRG-ACTN-CODE
107900         WHEN WS-DRG-ACTN-TXT = "DOSE INCREASED"
108000             MOVE "3" TO WS-DRG-ACTN-CODE
108100         WHEN WS-DRG-ACTN-TXT = "DOSE NOT CHANGED"
108200             MOVE "4" TO WS-DRG-ACTN-CODE
108300         WHEN WS-DRG-ACTN-TXT = "UNKNOWN"
108400             MOVE "5" TO WS-DRG-ACTN-CODE
108500         WHEN WS-DRG-ACTN-TXT = "NOT APPLICABLE"
108600             MOVE "6" TO WS-DRG-ACTN-CODE
108700         WHEN OTHER
108800             MOVE "5" TO WS-DRG-ACTN-CODE
108900     END-EVALUATE.
109000 9800-EXIT.
109100     EXIT.
109200 
109300 1000-ABEND-RTN.
109400     DISPLAY "E2BGEN ABEND - " ABEND-REASON.
109500     MOVE "F" TO EG-RETURN-CODE.
109600     GOBACK.
