000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DATENORM.
000400 AUTHOR. R L TAYLOR.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 06/14/89.
000700 DATE-COMPILED. 06/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          GENERAL-PURPOSE DATE-TEXT NORMALIZATION ROUTINE.
001400*          CALLERS PASS A RAW DATE FIELD OF UP TO 20 CHARACTERS
001500*          IN ANY PUNCTUATION (SLASHES, DASHES, TIME SUFFIXES,
001600*          FREE TEXT) AND GET BACK AN 8-DIGIT YYYYMMDD STRING
001700*          WHEN ENOUGH DIGITS ARE PRESENT, OR WHATEVER SHORTER
001800*          DIGIT STRING IS AVAILABLE OTHERWISE.  NON-DIGIT
001900*          CHARACTERS ARE SIMPLY DROPPED - THIS ROUTINE DOES NOT
002000*          VALIDATE CALENDAR VALUES, ONLY RESHAPES THE TEXT.
002100*
002200*          BORN OUT OF THE OLD LENGTH-TRIM UTILITY (STRLTH) BUT
002300*          REWRITTEN FROM SCRATCH FOR THE E2B REPORTING WORK -
002400*          STRLTH MEASURED TRAILING BLANKS, THIS ONE RESHAPES
002500*          DATE PUNCTUATION, SO THE LOGIC DOES NOT CARRY OVER.
002600*
002700******************************************************************
002800* CHANGE LOG
002900******************************************************************
003000*    DATE     BY    TICKET     DESCRIPTION
003100*    --------  ---  ---------  --------------------------------
003200*    06/14/89  RLT  INIT       ORIGINAL VERSION
003300*    11/02/90  RLT  PV-0029    DROPPED TIME-OF-DAY SUFFIX DIGITS
003400*                              BEYOND THE 8TH BY TRUNCATING, NOT
003500*                              REJECTING THE FIELD
003600*    09/14/98  RLT  Y2K-006    REVIEWED FOR Y2K - OUTPUT IS ALWAYS
003700*                              A 4-DIGIT-YEAR YYYYMMDD STRING, NO
003800*                              2-DIGIT YEAR STORAGE ANYWHERE IN
003900*                              THIS ROUTINE, NO CHANGE REQUIRED
004000*    04/18/01  PJM  PV-0333    CALLED BY E2BGEN FOR EVERY E2B
004100*                              DATE ELEMENT (RECEIPT, EVENT,
004200*                              DRUG, TEST, CONDITION DATES)
004300******************************************************************
004400 
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100 INPUT-OUTPUT SECTION.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 
005600 WORKING-STORAGE SECTION.
005700 01  WS-DIGIT-WORK                PIC X(20).
005800 01  WS-DIGIT-TBL REDEFINES WS-DIGIT-WORK.
005900     05  WS-DIGIT-CHAR OCCURS 20 TIMES
006000             INDEXED BY WS-DIGIT-IDX
006100             PIC X(01).
006200 
006300 01  MISC-FIELDS.
006400     05  WS-DIGIT-COUNT           PIC 9(02) COMP.
006500     05  WS-OUT-LIMIT             PIC 9(02) COMP.
006600     05  FILLER                   PIC X(02).
006700 
006800 LINKAGE SECTION.
006900 01  DN-DATE-IN                   PIC X(20).
007000 01  DN-DATE-IN-TBL REDEFINES DN-DATE-IN.
007100     05  DN-IN-CHAR OCCURS 20 TIMES
007200             INDEXED BY DN-IN-IDX
007300             PIC X(01).
007400 
007500 01  DN-DATE-OUT                  PIC X(08).
007600 01  DN-DATE-OUT-TBL REDEFINES DN-DATE-OUT.
007700     05  DN-OUT-CHAR OCCURS 8 TIMES
007800             INDEXED BY DN-OUT-IDX
007900             PIC X(01).
008000 
008100 PROCEDURE DIVISION USING DN-DATE-IN, DN-DATE-OUT.
008200     MOVE SPACES TO WS-DIGIT-WORK.
008300     MOVE SPACES TO DN-DATE-OUT.
008400     MOVE ZERO TO WS-DIGIT-COUNT.
008500 
008600     PERFORM 200-SCAN-CHAR THRU 200-EXIT
008700             VARYING DN-IN-IDX FROM 1 BY 1
008800             UNTIL DN-IN-IDX > 20.
008900 
009000     PERFORM 300-BUILD-OUTPUT THRU 300-EXIT.
009100 
009200     GOBACK.
009300 
009400***  KEEP ONLY THE DIGITS - EVERY OTHER CHARACTER (SLASHES,
009500***  DASHES, SPACES, LETTERS, TIME-SUFFIX PUNCTUATION) IS
009600***  SIMPLY DROPPED FROM THE ACCUMULATED STRING.
009700 200-SCAN-CHAR.
009800     IF DN-IN-CHAR(DN-IN-IDX) >= "0"
009900             AND DN-IN-CHAR(DN-IN-IDX) <= "9"
010000         ADD 1 TO WS-DIGIT-COUNT
010100         SET WS-DIGIT-IDX TO WS-DIGIT-COUNT
010200         MOVE DN-IN-CHAR(DN-IN-IDX)
010300             TO WS-DIGIT-CHAR(WS-DIGIT-IDX).
010400 200-EXIT.
010500     EXIT.
010600 
010700***  8 OR MORE DIGITS -> FIRST 8 (YYYYMMDD).  FEWER THAN 8 ->
010800***  WHATEVER DIGITS WERE FOUND.  NO DIGITS -> OUTPUT STAYS
010900***  BLANK (ALREADY SET IN THE MAINLINE).
011000 300-BUILD-OUTPUT.
011100     IF WS-DIGIT-COUNT = ZERO
011200         GO TO 300-EXIT.
011300     IF WS-DIGIT-COUNT > 8
011400         MOVE 8 TO WS-OUT-LIMIT
011500     ELSE
011600         MOVE WS-DIGIT-COUNT TO WS-OUT-LIMIT.
011700 
011800     PERFORM 310-COPY-DIGIT THRU 310-EXIT
011900             VARYING DN-OUT-IDX FROM 1 BY 1
012000             UNTIL DN-OUT-IDX > WS-OUT-LIMIT.
012100 300-EXIT.
012200     EXIT.
012300 
012400 310-COPY-DIGIT.
012500     MOVE WS-DIGIT-CHAR(DN-OUT-IDX) TO DN-OUT-CHAR(DN-OUT-IDX).
012600 310-EXIT.
012700     EXIT.
