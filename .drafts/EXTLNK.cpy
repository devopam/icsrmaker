      ******************************************************************
      * EXTLNK      -  CASXTR CALL INTERFACE
      *               COPYLIB MEMBER - DDS0001.PROD.COPYLIB(EXTLNK)
      *
      *    SHARED SHAPE FOR THE CASXTR LINKAGE - ANY PROGRAM THAT
      *    CALLS CASXTR COPIES THIS INTO WORKING-STORAGE TO BUILD THE
      *    CALL ARGUMENTS; CASXTR ITSELF COPIES IT INTO ITS OWN
      *    LINKAGE SECTION.  KEEPS BOTH SIDES OF THE CALL IN STEP.
      ******************************************************************
       01  EX-FUNCTION                  PIC X(01).
           88  EX-FUNC-EXTRACT          VALUE "E".
           88  EX-FUNC-EXTRACT-MULT     VALUE "M".
           88  EX-FUNC-ARRAY-LENGTH     VALUE "C".

       01  EX-GROUP-CODE                PIC X(02).
           88  EX-GROUP-HEADER          VALUE "HD".
           88  EX-GROUP-PATIENT         VALUE "PT".
           88  EX-GROUP-EVENT           VALUE "EV".
           88  EX-GROUP-DRUG            VALUE "DR".
           88  EX-GROUP-TEST            VALUE "TS".
           88  EX-GROUP-CONDITION       VALUE "CN".

       01  EX-FIELD-CODE                PIC X(04).
       01  EX-OCC-INDEX                 PIC 9(03) COMP.

       01  EX-OUT-VALUE                 PIC X(500).
       01  EX-FOUND-SW                  PIC X(01).
           88  EX-VALUE-FOUND           VALUE "Y".

       01  EX-OUT-LIST.
           05  EX-OUT-ROW OCCURS 20 TIMES.
               10  EX-OUT-ROW-VALUE     PIC X(200).
               10  EX-OUT-ROW-PRESENT   PIC X(01).

       01  EX-OUT-COUNT                 PIC 9(03) COMP.
