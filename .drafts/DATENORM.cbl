       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  DATENORM.
       AUTHOR. R L TAYLOR.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 06/14/89.
       DATE-COMPILED. 06/14/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          GENERAL-PURPOSE DATE-TEXT NORMALIZATION ROUTINE.
      *          CALLERS PASS A RAW DATE FIELD OF UP TO 20 CHARACTERS
      *          IN ANY PUNCTUATION (SLASHES, DASHES, TIME SUFFIXES,
      *          FREE TEXT) AND GET BACK AN 8-DIGIT YYYYMMDD STRING
      *          WHEN ENOUGH DIGITS ARE PRESENT, OR WHATEVER SHORTER
      *          DIGIT STRING IS AVAILABLE OTHERWISE.  NON-DIGIT
      *          CHARACTERS ARE SIMPLY DROPPED - THIS ROUTINE DOES NOT
      *          VALIDATE CALENDAR VALUES, ONLY RESHAPES THE TEXT.
      *
      *          BORN OUT OF THE OLD LENGTH-TRIM UTILITY (STRLTH) BUT
      *          REWRITTEN FROM SCRATCH FOR THE E2B REPORTING WORK -
      *          STRLTH MEASURED TRAILING BLANKS, THIS ONE RESHAPES
      *          DATE PUNCTUATION, SO THE LOGIC DOES NOT CARRY OVER.
      *
      ******************************************************************
      * CHANGE LOG
      ******************************************************************
      *    DATE     BY    TICKET     DESCRIPTION
      *    --------  ---  ---------  --------------------------------
      *    06/14/89  RLT  INIT       ORIGINAL VERSION
      *    11/02/90  RLT  PV-0029    DROPPED TIME-OF-DAY SUFFIX DIGITS
      *                              BEYOND THE 8TH BY TRUNCATING, NOT
      *                              REJECTING THE FIELD
      *    09/14/98  RLT  Y2K-006    REVIEWED FOR Y2K - OUTPUT IS ALWAYS
      *                              A 4-DIGIT-YEAR YYYYMMDD STRING, NO
      *                              2-DIGIT YEAR STORAGE ANYWHERE IN
      *                              THIS ROUTINE, NO CHANGE REQUIRED
      *    04/18/01  PJM  PV-0333    CALLED BY E2BGEN FOR EVERY E2B
      *                              DATE ELEMENT (RECEIPT, EVENT,
      *                              DRUG, TEST, CONDITION DATES)
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  WS-DIGIT-WORK                PIC X(20).
       01  WS-DIGIT-TBL REDEFINES WS-DIGIT-WORK.
           05  WS-DIGIT-CHAR OCCURS 20 TIMES
                   INDEXED BY WS-DIGIT-IDX
                   PIC X(01).

       01  MISC-FIELDS.
           05  WS-DIGIT-COUNT           PIC 9(02) COMP.
           05  WS-OUT-LIMIT             PIC 9(02) COMP.
           05  FILLER                   PIC X(02).

       LINKAGE SECTION.
       01  DN-DATE-IN                   PIC X(20).
       01  DN-DATE-IN-TBL REDEFINES DN-DATE-IN.
           05  DN-IN-CHAR OCCURS 20 TIMES
                   INDEXED BY DN-IN-IDX
                   PIC X(01).

       01  DN-DATE-OUT                  PIC X(08).
       01  DN-DATE-OUT-TBL REDEFINES DN-DATE-OUT.
           05  DN-OUT-CHAR OCCURS 8 TIMES
                   INDEXED BY DN-OUT-IDX
                   PIC X(01).

       PROCEDURE DIVISION USING DN-DATE-IN, DN-DATE-OUT.
           MOVE SPACES TO WS-DIGIT-WORK.
           MOVE SPACES TO DN-DATE-OUT.
           MOVE ZERO TO WS-DIGIT-COUNT.

           PERFORM 200-SCAN-CHAR THRU 200-EXIT
                   VARYING DN-IN-IDX FROM 1 BY 1
                   UNTIL DN-IN-IDX > 20.

           PERFORM 300-BUILD-OUTPUT THRU 300-EXIT.

           GOBACK.

      ***  KEEP ONLY THE DIGITS - EVERY OTHER CHARACTER (SLASHES,
      ***  DASHES, SPACES, LETTERS, TIME-SUFFIX PUNCTUATION) IS
      ***  SIMPLY DROPPED FROM THE ACCUMULATED STRING.
       200-SCAN-CHAR.
           IF DN-IN-CHAR(DN-IN-IDX) >= "0"
                   AND DN-IN-CHAR(DN-IN-IDX) <= "9"
               ADD 1 TO WS-DIGIT-COUNT
               SET WS-DIGIT-IDX TO WS-DIGIT-COUNT
               MOVE DN-IN-CHAR(DN-IN-IDX)
                   TO WS-DIGIT-CHAR(WS-DIGIT-IDX).
       200-EXIT.
           EXIT.

      ***  8 OR MORE DIGITS -> FIRST 8 (YYYYMMDD).  FEWER THAN 8 ->
      ***  WHATEVER DIGITS WERE FOUND.  NO DIGITS -> OUTPUT STAYS
      ***  BLANK (ALREADY SET IN THE MAINLINE).
       300-BUILD-OUTPUT.
           IF WS-DIGIT-COUNT = ZERO
               GO TO 300-EXIT.
           IF WS-DIGIT-COUNT > 8
               MOVE 8 TO WS-OUT-LIMIT
           ELSE
               MOVE WS-DIGIT-COUNT TO WS-OUT-LIMIT.

           PERFORM 310-COPY-DIGIT THRU 310-EXIT
                   VARYING DN-OUT-IDX FROM 1 BY 1
                   UNTIL DN-OUT-IDX > WS-OUT-LIMIT.
       300-EXIT.
           EXIT.

       310-COPY-DIGIT.
           MOVE WS-DIGIT-CHAR(DN-OUT-IDX) TO DN-OUT-CHAR(DN-OUT-IDX).
       310-EXIT.
           EXIT.
