      ******************************************************************
      * CASEREC     -  ICSR CASE EXTRACT RECORD LAYOUTS
      *               COPYLIB MEMBER - DDS0001.PROD.COPYLIB(CASEREC)
      *
      *    THE CASE EXTRACT FILE (CASEXTR) CARRIES ONE INDIVIDUAL CASE
      *    SAFETY REPORT AS A SERIES OF FIXED RECORDS, ONE HEADER, ONE
      *    PATIENT, AND ANY NUMBER OF EVENT/DRUG/TEST/CONDITION DETAIL
      *    RECORDS, CLOSED OUT BY A TRAILER.  CASE-REC-TYPE IN THE
      *    FIRST TWO BYTES OF EVERY RECORD SAYS WHICH LAYOUT APPLIES -
      *    ALL LAYOUTS REDEFINE THE SAME 800-BYTE AREA.
      *
      *    BUILT BY THE UPSTREAM CASE-INTAKE JOB AND READ BY E2BDRIV,
      *    WHICH LOADS EVERY RECORD FOR A CASE INTO THE CASEWRK WORK
      *    TABLES BEFORE CASXTR OR E2BGEN ARE CALLED.
      ******************************************************************
       01  CASE-HDR-REC.
           05  CASE-REC-TYPE                PIC X(02).
               88  HDR-REC                  VALUE "HD".
               88  PAT-REC                  VALUE "PT".
               88  EVT-REC                  VALUE "EV".
               88  DRG-REC                  VALUE "DR".
               88  TST-REC                  VALUE "TS".
               88  CON-REC                  VALUE "CN".
               88  TRL-REC                  VALUE "TR".
           05  CH-CASE-ID                   PIC X(30).
           05  CH-NARRATIVE                 PIC X(500).
           05  CH-RECEIPT-DATE              PIC X(20).
           05  CH-AUTHOR-ID                 PIC X(30).
           05  CH-AUTHOR-NAME               PIC X(60).
           05  CH-AUTHOR-ORG                PIC X(60).
           05  CH-AUTHOR-DEPT               PIC X(60).
           05  FILLER                       PIC X(38).

       01  CASE-PAT-REC REDEFINES CASE-HDR-REC.
           05  CP-REC-TYPE                  PIC X(02).
           05  CP-PATIENT-ID                PIC X(30).
           05  CP-GENDER                    PIC X(10).
           05  CP-AGE                       PIC X(10).
           05  CP-AGE-UNITS                 PIC X(05).
           05  CP-WEIGHT                    PIC X(10).
           05  CP-WEIGHT-UNITS               PIC X(05).
           05  CP-HEIGHT                    PIC X(10).
           05  CP-HEIGHT-UNITS              PIC X(05).
           05  FILLER                       PIC X(713).

       01  CASE-EVT-REC REDEFINES CASE-HDR-REC.
           05  CE-REC-TYPE                  PIC X(02).
           05  CE-IDENTIFIER                PIC X(30).
           05  CE-IS-ADVERSE                PIC X(01).
               88  EVT-IS-ADVERSE           VALUE "Y".
           05  CE-MEDDRA-CODE                PIC X(10).
           05  CE-MEDDRA-TERM                PIC X(60).
           05  CE-DESCRIPTION                PIC X(200).
           05  CE-START-DATE                PIC X(20).
           05  CE-END-DATE                   PIC X(20).
           05  CE-SERIOUSNESS                PIC X(20).
           05  CE-OUTCOME-NAME               PIC X(30).
           05  CE-OUTCOME-IS-DEATH          PIC X(01).
               88  EVT-OUTCOME-DEATH        VALUE "Y".
           05  CE-CAUSE-OF-DEATH            PIC X(100).
           05  FILLER                       PIC X(306).

       01  CASE-DRG-REC REDEFINES CASE-HDR-REC.
           05  CD-REC-TYPE                  PIC X(02).
           05  CD-IDENTIFIER                PIC X(30).
           05  CD-NAME                      PIC X(70).
           05  CD-DOSAGE                    PIC X(15).
           05  CD-DOSAGE-UNITS              PIC X(10).
           05  CD-ROUTE                     PIC X(30).
           05  CD-START-DATE                PIC X(20).
           05  CD-END-DATE                  PIC X(20).
           05  CD-ROLE                      PIC X(30).
           05  CD-ACTION-TAKEN              PIC X(30).
           05  FILLER                       PIC X(543).

       01  CASE-TST-REC REDEFINES CASE-HDR-REC.
           05  CT-REC-TYPE                  PIC X(02).
           05  CT-IDENTIFIER                PIC X(30).
           05  CT-MEDDRA-CODE                PIC X(10).
           05  CT-MEDDRA-TERM                PIC X(60).
           05  CT-RESULT                    PIC X(15).
           05  CT-UNITS                     PIC X(10).
           05  CT-RESULT-TEXT                PIC X(100).
           05  CT-DATE                      PIC X(20).
           05  FILLER                       PIC X(553).

       01  CASE-CON-REC REDEFINES CASE-HDR-REC.
           05  CN-REC-TYPE                  PIC X(02).
           05  CN-IDENTIFIER                PIC X(30).
           05  CN-MEDDRA-CODE                PIC X(10).
           05  CN-MEDDRA-TERM                PIC X(60).
           05  CN-COMMENTS                  PIC X(200).
           05  CN-START-DATE                PIC X(20).
           05  CN-END-DATE                   PIC X(20).
           05  FILLER                       PIC X(458).

       01  CASE-TRL-REC REDEFINES CASE-HDR-REC.
           05  CX-REC-TYPE                  PIC X(02).
           05  CX-EVENT-COUNT                PIC 9(05).
           05  CX-DRUG-COUNT                 PIC 9(05).
           05  CX-TEST-COUNT                 PIC 9(05).
           05  CX-CONDITION-COUNT           PIC 9(05).
           05  FILLER                       PIC X(778).

