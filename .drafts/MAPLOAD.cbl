       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  MAPLOAD.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 03/11/94.
       DATE-COMPILED. 03/11/94.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM LOADS THE E2B TAG MAPPING CONTROL FILE
      *          (MAPCTL) INTO THE MAPTAB LOOKUP TABLE FOR THE E2B
      *          MESSAGE BUILDER JOB STREAM (E2BDRIV/E2BGEN).
      *
      *          EACH CONTROL LINE IS A TAG,PATH PAIR.  ENTRIES ARE
      *          DROPPED WHEN THE PATH IS BLANK OR BEGINS "TBD", AND
      *          CLASSIFIED NORMAL / REPETITIVE / INTERNAL FOR THE
      *          BUILDER TO CONSULT WHEN IT RESOLVES AN E2B TAG.
      *
      *          CALLED FROM E2BDRIV STEP 100-MAINLINE AS A SUBROUTINE;
      *          RETURNS THE LOADED TABLE AND THE LOAD SUMMARY COUNTS
      *          IN THE LINKAGE AREA.  A SECOND ENTRY STYLE (FUNCTION
      *          CODE "L") PERFORMS THE TAG LOOKUP SERVICE AFTER LOAD.
      *
      ******************************************************************
      * CHANGE LOG
      ******************************************************************
      *    DATE     BY    TICKET     DESCRIPTION
      *    --------  ---  ---------  --------------------------------
      *    03/11/94  JRS  INIT       ORIGINAL VERSION - LOAD + CLASSIFY
      *    03/29/94  JRS  PV-0103    ADDED [_ID_] MARKER STRIP FOR
      *                              REPETITIVE PATHS
      *    08/02/94  JRS  PV-0140    SKIP BLANK AND "TBD" PATHS ON LOAD
      *    01/17/95  DWK  PV-0188    ADDED TAG LOOKUP ENTRY (FUNC "L")
      *    06/06/96  DWK  PV-0221    WIDENED MAPTAB TO 300 ROWS - CLIENT
      *                              E2B PROFILES OUTGREW 150
      *    11/19/97  RLT  PV-0255    TRIM BOTH FIELDS BEFORE CLASSIFY -
      *                              TRAILING BLANKS WERE MISCOUNTING
      *                              SHORT ENTRIES AS INTERNAL
      *    09/14/98  RLT  Y2K-004    REVIEWED FOR Y2K - NO DATE FIELDS
      *                              IN THIS MEMBER, NO CHANGE REQUIRED
      *    04/02/01  PJM  PV-0309    LESS THAN 2 FIELDS ON A LINE IS
      *                              SKIPPED, NOT ABENDED
      *    10/23/03  PJM  PV-0344    LOG SUMMARY COUNTS TO SYSOUT
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT MAPCTL
           ASSIGN TO UT-S-MAPCTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** MAPPING CONTROL FILE - ONE TAG,PATH ENTRY PER LINE
      ****** VARIABLE LENGTH COMMA-DELIMITED TEXT, BUILT BY THE E2B
      ****** PROFILE MAINTENANCE SCREEN
       FD  MAPCTL
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 3 TO 166 CHARACTERS
           DEPENDING ON MAPCTL-LTH
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS MAPPING-ENTRY-REC.
       COPY MAPTAB.

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(02).
               88  CODE-READ           VALUE SPACES.
               88  NO-MORE-DATA        VALUE "10".
           05  FILLER                  PIC X(02).

       77  MAPCTL-LTH                  PIC 9(04) COMP.

       01  WS-SYSOUT-REC.
           05  MSG                     PIC X(80).
           05  FILLER                  PIC X(50).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  LINES-READ               PIC 9(05) COMP.
           05  LINES-SKIPPED            PIC 9(05) COMP.
           05  FILLER                   PIC X(02).

       01  MISC-WS-FLDS.
           05  WS-TAG-TRIMMED           PIC X(40).
           05  WS-PATH-TRIMMED          PIC X(120).
           05  WS-TAG-LTH               PIC 9(03) COMP.
           05  WS-PATH-LTH              PIC 9(03) COMP.
           05  WS-MARKER-POS            PIC 9(03) COMP.
           05  WS-BEFORE-MARKER         PIC X(120).
           05  WS-AFTER-MARKER          PIC X(120).
           05  WS-FIELD-COUNT           PIC 9(02) COMP.
           05  FILLER                   PIC X(02).

       77  MORE-MAPDATA-SW              PIC X(01) VALUE "Y".
           88  NO-MORE-MAPDATA          VALUE "N".
           88  MORE-MAPDATA             VALUE "Y".

       01  FLAGS-AND-SWITCHES.
           05  SKIP-ENTRY-SW            PIC X(01) VALUE "N".
               88  SKIP-THIS-ENTRY      VALUE "Y".
           05  FILLER                   PIC X(02).

       COPY ABNDE2B.

      ******************************************************************
      * LINKAGE - TWO CALL SHAPES SHARE THIS PROGRAM:
      *   CALL "MAPLOAD" USING MAPLOAD-FUNCTION, MAPPING-CONTROL-TABLE,
      *                         MAPTAB-ROW-COUNT, MAPTAB-LOAD-SUMMARY
      *   FUNCTION "L" LOADS THE TABLE FROM MAPCTL.
      *   FUNCTION "T" LOOKS UP ML-LOOKUP-TAG AND RETURNS ML-FOUND-PATH,
      *                ML-FOUND-SW AND ML-REPETITIVE-SW.
      ******************************************************************
       LINKAGE SECTION.
       01  MAPLOAD-FUNCTION            PIC X(01).
           88  ML-FUNC-LOAD            VALUE "L".
           88  ML-FUNC-LOOKUP          VALUE "T".

       01  MAPLOAD-LOOKUP-AREA.
           05  ML-LOOKUP-TAG           PIC X(40).
           05  ML-FOUND-PATH           PIC X(120).
           05  ML-FOUND-SW             PIC X(01).
               88  ML-TAG-FOUND        VALUE "Y".
           05  ML-REPETITIVE-SW        PIC X(01).
               88  ML-TAG-REPETITIVE   VALUE "Y".

       PROCEDURE DIVISION USING MAPLOAD-FUNCTION,
                 MAPPING-CONTROL-TABLE, MAPTAB-ROW-COUNT,
                 MAPTAB-LOAD-SUMMARY, MAPLOAD-LOOKUP-AREA.
           IF ML-FUNC-LOAD
               PERFORM 000-HOUSEKEEPING THRU 000-EXIT
               PERFORM 100-MAINLINE THRU 100-EXIT
                       UNTIL NO-MORE-MAPDATA
               PERFORM 900-CLEANUP THRU 900-EXIT
           ELSE
               PERFORM 500-LOOKUP-TAG THRU 500-EXIT.

           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB MAPLOAD ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
                      MAPTAB-LOAD-SUMMARY.
           MOVE ZERO TO MAPTAB-ROW-COUNT.
           OPEN INPUT MAPCTL.
           OPEN OUTPUT SYSOUT.
           PERFORM 900-READ-MAPCTL THRU 900-EXIT.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           MOVE "N" TO SKIP-ENTRY-SW.
           PERFORM 200-SPLIT-ENTRY THRU 200-EXIT.

           IF NOT SKIP-THIS-ENTRY
               PERFORM 300-CLASSIFY-ENTRY THRU 300-EXIT
           ELSE
               ADD 1 TO LINES-SKIPPED.

           PERFORM 900-READ-MAPCTL THRU 900-EXIT.
       100-EXIT.
           EXIT.

       200-SPLIT-ENTRY.
           MOVE "200-SPLIT-ENTRY" TO PARA-NAME.
           MOVE SPACES TO WS-TAG-TRIMMED, WS-PATH-TRIMMED.
           MOVE ZERO TO WS-FIELD-COUNT.

           UNSTRING MAPPING-ENTRY-REC DELIMITED BY ","
               INTO WS-TAG-TRIMMED, WS-PATH-TRIMMED
               TALLYING IN WS-FIELD-COUNT
           END-UNSTRING.

      ***  FEWER THAN 2 COMMA-DELIMITED FIELDS - SKIP THE LINE
           IF WS-FIELD-COUNT < 2
               MOVE "Y" TO SKIP-ENTRY-SW
               GO TO 200-EXIT.

      ***  TRIM BOTH FIELDS (PV-0255)
           PERFORM 250-TRIM-TAG   THRU 250-EXIT.
           PERFORM 260-TRIM-PATH  THRU 260-EXIT.

      ***  EMPTY OR "TBD..." PATH - ENTRY IS DROPPED
           IF WS-PATH-TRIMMED = SPACES
               MOVE "Y" TO SKIP-ENTRY-SW
               GO TO 200-EXIT.
           IF WS-PATH-TRIMMED(1:3) = "TBD"
               MOVE "Y" TO SKIP-ENTRY-SW.
       200-EXIT.
           EXIT.

       250-TRIM-TAG.
           MOVE "250-TRIM-TAG" TO PARA-NAME.
           MOVE ZERO TO WS-TAG-LTH.
           INSPECT WS-TAG-TRIMMED TALLYING WS-TAG-LTH
                   FOR LEADING SPACES.
           IF WS-TAG-LTH NOT = ZERO
               MOVE WS-TAG-TRIMMED(WS-TAG-LTH + 1 : ) TO WS-TAG-TRIMMED.
       250-EXIT.
           EXIT.

       260-TRIM-PATH.
           MOVE "260-TRIM-PATH" TO PARA-NAME.
           MOVE ZERO TO WS-PATH-LTH.
           INSPECT WS-PATH-TRIMMED TALLYING WS-PATH-LTH
                   FOR LEADING SPACES.
           IF WS-PATH-LTH NOT = ZERO
               MOVE WS-PATH-TRIMMED(WS-PATH-LTH + 1 : ) TO
                    WS-PATH-TRIMMED.
       260-EXIT.
           EXIT.

       300-CLASSIFY-ENTRY.
           MOVE "300-CLASSIFY-ENTRY" TO PARA-NAME.
           ADD 1 TO MAPTAB-ROW-COUNT.
           SET MAPTAB-IDX TO MAPTAB-ROW-COUNT.
           MOVE WS-TAG-TRIMMED  TO MT-TAG(MAPTAB-IDX).
           MOVE WS-PATH-TRIMMED TO MT-PATH(MAPTAB-IDX).

           IF WS-TAG-TRIMMED(1:2) = "__"
               SET MT-INTERNAL(MAPTAB-IDX) TO TRUE
               ADD 1 TO MT-INTERNAL-COUNT
               GO TO 300-EXIT.

           PERFORM 350-FIND-ID-MARKER THRU 350-EXIT.
           IF WS-MARKER-POS NOT = ZERO
               SET MT-REPETITIVE(MAPTAB-IDX) TO TRUE
               ADD 1 TO MT-REPETITIVE-COUNT
           ELSE
               SET MT-NORMAL(MAPTAB-IDX) TO TRUE
               ADD 1 TO MT-NORMAL-COUNT.
       300-EXIT.
           EXIT.

      ***  STRIP THE [_ID_] OCCURRENCE MARKER OUT OF THE STORED PATH.
      ***  UNSTRING SPLITS ON THE MARKER - A TALLY OF 2 RECEIVING
      ***  FIELDS MEANS THE MARKER WAS PRESENT, 1 MEANS IT WAS NOT.
       350-FIND-ID-MARKER.
           MOVE "350-FIND-ID-MARKER" TO PARA-NAME.
           MOVE SPACES TO WS-BEFORE-MARKER, WS-AFTER-MARKER.
           MOVE ZERO TO WS-FIELD-COUNT.

           UNSTRING WS-PATH-TRIMMED DELIMITED BY "[_ID_]"
               INTO WS-BEFORE-MARKER, WS-AFTER-MARKER
               TALLYING IN WS-FIELD-COUNT
           END-UNSTRING.

           IF WS-FIELD-COUNT > 1
               MOVE 1 TO WS-MARKER-POS
               PERFORM 360-APPEND-REMAINDER THRU 360-EXIT
           ELSE
               MOVE ZERO TO WS-MARKER-POS.
       350-EXIT.
           EXIT.

       360-APPEND-REMAINDER.
           MOVE "360-APPEND-REMAINDER" TO PARA-NAME.
           MOVE WS-BEFORE-MARKER TO MT-PATH(MAPTAB-IDX).
           IF WS-AFTER-MARKER NOT = SPACES
               STRING WS-BEFORE-MARKER DELIMITED BY SPACE
                      WS-AFTER-MARKER DELIMITED BY SPACE
                      INTO MT-PATH(MAPTAB-IDX)
               END-STRING.
       360-EXIT.
           EXIT.

       500-LOOKUP-TAG.
           MOVE "500-LOOKUP-TAG" TO PARA-NAME.
           MOVE "N" TO ML-FOUND-SW.
           MOVE "N" TO ML-REPETITIVE-SW.
           MOVE SPACES TO ML-FOUND-PATH.

      ***  510-SEARCH-CLASS CHECKS NORMAL, THEN REPETITIVE, THEN
      ***  INTERNAL ON EVERY ROW IT LOOKS AT - THAT WAY A TAG RE-USED
      ***  ACROSS CLASSES BY MISTAKE ON MAINTENANCE ALWAYS RESOLVES
      ***  TO THE SAME CLASS.  NOT FOUND LEAVES AN EMPTY PATH,
      ***  NON-REPETITIVE.
           PERFORM 510-SEARCH-CLASS THRU 510-EXIT
                   VARYING MAPTAB-IDX FROM 1 BY 1
                   UNTIL MAPTAB-IDX > MAPTAB-ROW-COUNT
                      OR ML-TAG-FOUND.
       500-EXIT.
           EXIT.

       510-SEARCH-CLASS.
           MOVE "510-SEARCH-CLASS" TO PARA-NAME.
           IF MT-TAG(MAPTAB-IDX) = ML-LOOKUP-TAG
                         AND MT-NORMAL(MAPTAB-IDX)
               MOVE MT-PATH(MAPTAB-IDX) TO ML-FOUND-PATH
               MOVE "Y" TO ML-FOUND-SW
               GO TO 510-EXIT.
           IF MT-TAG(MAPTAB-IDX) = ML-LOOKUP-TAG
                         AND MT-REPETITIVE(MAPTAB-IDX)
               MOVE MT-PATH(MAPTAB-IDX) TO ML-FOUND-PATH
               MOVE "Y" TO ML-FOUND-SW
               MOVE "Y" TO ML-REPETITIVE-SW
               GO TO 510-EXIT.
           IF MT-TAG(MAPTAB-IDX) = ML-LOOKUP-TAG
                         AND MT-INTERNAL(MAPTAB-IDX)
               MOVE MT-PATH(MAPTAB-IDX) TO ML-FOUND-PATH
               MOVE "Y" TO ML-FOUND-SW.
       510-EXIT.
           EXIT.

       900-READ-MAPCTL.
           MOVE "900-READ-MAPCTL" TO PARA-NAME.
           READ MAPCTL INTO MAPPING-ENTRY-REC
               AT END
               MOVE "N" TO MORE-MAPDATA-SW
               GO TO 900-EXIT
           END-READ.
           ADD 1 TO LINES-READ.
       900-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           CLOSE MAPCTL, SYSOUT.
           DISPLAY "** MAPPING LINES READ    **  " LINES-READ.
           DISPLAY "** MAPPING LINES SKIPPED **  " LINES-SKIPPED.
           DISPLAY "** NORMAL ENTRIES        **  " MT-NORMAL-COUNT.
           DISPLAY "** REPETITIVE ENTRIES    **  " MT-REPETITIVE-COUNT.
           DISPLAY "** INTERNAL ENTRIES      **  " MT-INTERNAL-COUNT.
           DISPLAY "******** NORMAL END OF JOB MAPLOAD ********".
       900-EXIT.
           EXIT.
