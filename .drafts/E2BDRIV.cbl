       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  E2BDRIV.
       AUTHOR. PAULA MORALES.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 03/11/93.
       DATE-COMPILED. 03/11/93.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          BATCH MAIN LINE FOR THE E2B SAFETY-REPORT JOB STREAM.
      *          VERIFIES THE TWO INPUT FILES ARE PRESENT, LOADS THE
      *          TAG MAPPING CONTROL TABLE (MAPLOAD), READS THE CASE
      *          EXTRACT (CASEXTR FILE, LAYOUTS IN CASEREC) INTO THE
      *          FLATTENED CASEWRK WORK TABLES, CALLS THE MESSAGE
      *          BUILDER (E2BGEN) TO WRITE THE E2B(R3) DOCUMENT, AND
      *          PRINTS THE RUN LOG - MAPPING LOAD SUMMARY, CASE
      *          SUMMARY, SUCCESS OR ERROR LINE.
      *
      *          ONE CASE PER RUN.  DEFAULTED IDENTIFIERS (UNKNOWN ON
      *          THE CASE/PATIENT/AUTHOR, EVT-N/DRG-N/DIA-N/CON-N ON
      *          THE REPEATING GROUPS) ARE APPLIED RIGHT HERE AS THE
      *          WORK TABLES ARE LOADED, NOT DOWNSTREAM - CASXTR HANDS
      *          BACK WHATEVER IS SITTING IN THE TABLE, SO A BLANK
      *          IDENTIFIER HAS TO BE FIXED UP BEFORE THE TABLE IS
      *          BUILT, NOT AFTER.
      *
      *          ADAPTED FROM THE OLD DAILY-EDIT DRIVER - SAME
      *          HOUSEKEEPING / MAINLINE / CLEANUP / ABEND SHAPE, BUT
      *          ONE CASE INSTEAD OF A TRANSACTION FILE, NO VSAM
      *          MASTER LOOKUP AND NO DB2 EDITS.
      *
      ******************************************************************
      * CHANGE LOG
      ******************************************************************
      *    DATE     BY    TICKET     DESCRIPTION
      *    --------  ---  ---------  --------------------------------
      *    03/11/93  PJM  INIT       ORIGINAL VERSION
      *    08/19/94  PJM  PV-0129    TRAILER RECORD BALANCE CHECK
      *                              ADDED AGAINST THE LOADED TABLE
      *                              COUNTS
      *    02/02/96  DWK  PV-0221    MAPCTL PROBE-OPEN ADDED SO A
      *                              MISSING PROFILE FAILS HERE, NOT
      *                              DOWN IN MAPLOAD
      *    09/14/98  RLT  Y2K-007    REVIEWED FOR Y2K - NO DATE FIELDS
      *                              HELD IN THIS PROGRAM, NO CHANGE
      *                              REQUIRED
      *    04/18/01  PJM  PV-0333    PASSES A BLANK MESSAGE-ID-IN TO
      *                              E2BGEN SO THE BUILDER GENERATES
      *                              ITS OWN - NO CALLER-SUPPLIED ID
      *                              WIRED UP ON THIS JOB STREAM YET
      *    11/07/03  KTB  PV-0390    CASE SUMMARY NOW SHOWS EVENT/DRUG/
      *                              TEST/CONDITION COUNTS FOR THE
      *                              MEDDRA HISTORY PROJECT
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CASEXTR ASSIGN TO UT-S-CASEXTR
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS CX-STATUS.

           SELECT MAPCTL ASSIGN TO UT-S-MAPCTL
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS MC-STATUS.

           SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  CASEXTR
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 800 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS CASE-HDR-REC.
       COPY CASEREC.

      ****** MAPCTL IS ONLY PROBE-OPENED HERE (STEP 050) SO A MISSING
      ****** PROFILE FAILS BEFORE MAPLOAD EVER TRIES TO READ IT - THE
      ****** RECORD ITSELF IS NEVER LOOKED AT, MAPLOAD RE-OPENS THE
      ****** FILE FOR THE REAL READ.
       FD  MAPCTL
           RECORDING MODE IS V
           LABEL RECORDS ARE STANDARD
           RECORD IS VARYING IN SIZE FROM 3 TO 166 CHARACTERS
           DEPENDING ON WS-MAPCTL-LTH
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS MC-PROBE-REC.
       01  MC-PROBE-REC                PIC X(166).

       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC                  PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  CX-STATUS                PIC X(02).
               88  CX-OK                 VALUE "00".
               88  CX-AT-END             VALUE "10".
           05  MC-STATUS                 PIC X(02).
               88  MC-OK                 VALUE "00".
           05  FILLER                    PIC X(02).

       77  WS-MAPCTL-LTH                PIC 9(04) COMP.

       COPY CASEWRK.

       COPY MAPTAB.
       01  WS-MAPLOAD-FUNCTION          PIC X(01).
       01  WS-MAPLOAD-LOOKUP-AREA.
           05  WS-ML-LOOKUP-TAG         PIC X(40).
           05  WS-ML-FOUND-PATH         PIC X(120).
           05  WS-ML-FOUND-SW           PIC X(01).
           05  WS-ML-REPETITIVE-SW      PIC X(01).
           05  FILLER                   PIC X(02).

       01  WS-MSG-ID-IN                 PIC X(40) VALUE SPACES.
       01  WS-RETURN-CODE               PIC X(01).
           88  WS-GEN-OK                VALUE "S".

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  WS-LOADED-EVT-CNT        PIC 9(05) COMP.
           05  WS-LOADED-DRG-CNT        PIC 9(05) COMP.
           05  WS-LOADED-TST-CNT        PIC 9(05) COMP.
           05  WS-LOADED-CON-CNT        PIC 9(05) COMP.
           05  FILLER                   PIC X(02).

       01  MISC-WS-FLDS.
           05  WS-ID-SUFFIX             PIC 9(03).
           05  FILLER                   PIC X(02).

       77  MORE-CASE-DATA-SW            PIC X(01) VALUE "Y".
           88  NO-MORE-CASE-DATA        VALUE "N".
           88  MORE-CASE-DATA           VALUE "Y".

       COPY ABNDE2B.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

      ***  OPEN THE RUN, PROBE BOTH INPUT FILES EXIST BEFORE ANY
      ***  REAL WORK STARTS (PV-0221).
       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB E2BDRIV ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           OPEN OUTPUT SYSOUT.
           PERFORM 050-VERIFY-FILES THRU 050-EXIT.
       000-EXIT.
           EXIT.

       050-VERIFY-FILES.
           MOVE "050-VERIFY-FILES" TO PARA-NAME.
           OPEN INPUT CASEXTR.
           IF NOT CX-OK
               MOVE "CASE EXTRACT FILE NOT FOUND" TO ABEND-REASON
               MOVE "STATUS 00" TO EXPECTED-VAL
               MOVE CX-STATUS TO ACTUAL-VAL
               GO TO 1000-ABEND-RTN.

           OPEN INPUT MAPCTL.
           IF NOT MC-OK
               MOVE "MAPPING CONTROL FILE NOT FOUND" TO ABEND-REASON
               MOVE "STATUS 00" TO EXPECTED-VAL
               MOVE MC-STATUS TO ACTUAL-VAL
               GO TO 1000-ABEND-RTN.
           CLOSE MAPCTL.
       050-EXIT.
           EXIT.

      ***  ONE CASE PER RUN - LOAD THE MAPPING TABLE, LOAD THE CASE,
      ***  BUILD THE MESSAGE, REPORT THE RESULT.
       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           PERFORM 200-LOAD-MAPPING THRU 200-EXIT.
           PERFORM 300-LOAD-CASE THRU 300-EXIT.
           PERFORM 400-RUN-GENERATOR THRU 400-EXIT.
           PERFORM 500-WRITE-SUMMARY THRU 500-EXIT.
       100-EXIT.
           EXIT.

       200-LOAD-MAPPING.
           MOVE "200-LOAD-MAPPING" TO PARA-NAME.
           MOVE "L" TO WS-MAPLOAD-FUNCTION.
           CALL "MAPLOAD" USING WS-MAPLOAD-FUNCTION,
               MAPPING-CONTROL-TABLE, MAPTAB-ROW-COUNT,
               MAPTAB-LOAD-SUMMARY, WS-MAPLOAD-LOOKUP-AREA.
           DISPLAY "MAPPING LOAD - NORMAL="
               MT-NORMAL-COUNT " REPETITIVE=" MT-REPETITIVE-COUNT
               " INTERNAL=" MT-INTERNAL-COUNT.
       200-EXIT.
           EXIT.

      ***  READ THE CASE EXTRACT AND LOAD EACH RECORD TYPE INTO THE
      ***  MATCHING CASEWRK GROUP, DEFAULTING BLANK IDENTIFIERS AS WE
      ***  GO (BUSINESS RULE - DEFAULTED IDENTIFIERS).
       300-LOAD-CASE.
           MOVE "300-LOAD-CASE" TO PARA-NAME.
           INITIALIZE CASE-HEADER-WORK, CASE-PATIENT-WORK,
               CASE-EVENT-TABLE, CASE-DRUG-TABLE, CASE-TEST-TABLE,
               CASE-CONDITION-TABLE.
           PERFORM 310-READ-CASEXTR THRU 310-EXIT.
           PERFORM 320-PROCESS-CASE-REC THRU 320-EXIT
               UNTIL NO-MORE-CASE-DATA.
       300-EXIT.
           EXIT.

       310-READ-CASEXTR.
           MOVE "310-READ-CASEXTR" TO PARA-NAME.
           READ CASEXTR
               AT END MOVE "N" TO MORE-CASE-DATA-SW.
       310-EXIT.
           EXIT.

       320-PROCESS-CASE-REC.
           MOVE "320-PROCESS-CASE-REC" TO PARA-NAME.
           EVALUATE TRUE
               WHEN HDR-REC
                   PERFORM 330-LOAD-HEADER THRU 330-EXIT
               WHEN PAT-REC
                   PERFORM 340-LOAD-PATIENT THRU 340-EXIT
               WHEN EVT-REC
                   PERFORM 350-LOAD-EVENT THRU 350-EXIT
               WHEN DRG-REC
                   PERFORM 360-LOAD-DRUG THRU 360-EXIT
               WHEN TST-REC
                   PERFORM 370-LOAD-TEST THRU 370-EXIT
               WHEN CON-REC
                   PERFORM 380-LOAD-CONDITION THRU 380-EXIT
               WHEN TRL-REC
                   PERFORM 390-LOAD-TRAILER THRU 390-EXIT
           END-EVALUATE.
           PERFORM 310-READ-CASEXTR THRU 310-EXIT.
       320-EXIT.
           EXIT.

      ***  CASE-ID AND AUTHOR-ID DEFAULT TO UNKNOWN WHEN BLANK.
       330-LOAD-HEADER.
           MOVE "330-LOAD-HEADER" TO PARA-NAME.
           IF CH-CASE-ID = SPACES
               MOVE "UNKNOWN" TO CHW-CASE-ID
           ELSE
               MOVE CH-CASE-ID TO CHW-CASE-ID.
           MOVE CH-NARRATIVE TO CHW-NARRATIVE.
           IF CH-NARRATIVE NOT = SPACES
               MOVE "Y" TO CHW-NARRATIVE-PRESENT.
           MOVE CH-RECEIPT-DATE TO CHW-RECEIPT-DATE.
           IF CH-RECEIPT-DATE NOT = SPACES
               MOVE "Y" TO CHW-RECEIPT-DATE-PRESENT.
           IF CH-AUTHOR-ID = SPACES
               MOVE "UNKNOWN" TO CHW-AUTHOR-ID
           ELSE
               MOVE CH-AUTHOR-ID TO CHW-AUTHOR-ID.
           MOVE CH-AUTHOR-NAME TO CHW-AUTHOR-NAME.
           MOVE CH-AUTHOR-ORG TO CHW-AUTHOR-ORG.
           MOVE CH-AUTHOR-DEPT TO CHW-AUTHOR-DEPT.
           IF CH-AUTHOR-ORG NOT = SPACES
               MOVE "Y" TO CHW-AUTHOR-ORG-PRESENT.
       330-EXIT.
           EXIT.

      ***  PATIENT-ID DEFAULTS TO UNKNOWN WHEN BLANK.
       340-LOAD-PATIENT.
           MOVE "340-LOAD-PATIENT" TO PARA-NAME.
           IF CP-PATIENT-ID = SPACES
               MOVE "UNKNOWN" TO CPW-PATIENT-ID
           ELSE
               MOVE CP-PATIENT-ID TO CPW-PATIENT-ID.
           MOVE CP-GENDER TO CPW-GENDER.
           IF CP-GENDER NOT = SPACES
               MOVE "Y" TO CPW-GENDER-PRESENT.
           MOVE CP-AGE TO CPW-AGE.
           IF CP-AGE NOT = SPACES
               MOVE "Y" TO CPW-AGE-PRESENT.
           MOVE CP-AGE-UNITS TO CPW-AGE-UNITS.
           MOVE CP-WEIGHT TO CPW-WEIGHT.
           IF CP-WEIGHT NOT = SPACES
               MOVE "Y" TO CPW-WEIGHT-PRESENT.
           MOVE CP-WEIGHT-UNITS TO CPW-WEIGHT-UNITS.
           MOVE CP-HEIGHT TO CPW-HEIGHT.
           IF CP-HEIGHT NOT = SPACES
               MOVE "Y" TO CPW-HEIGHT-PRESENT.
           MOVE CP-HEIGHT-UNITS TO CPW-HEIGHT-UNITS.
       340-EXIT.
           EXIT.

      ***  EVT-IDENTIFIER DEFAULTS TO EVT-N, N = 0-BASED OCCURRENCE
      ***  NUMBER (COUNT BEFORE THIS ROW IS ADDED).
       350-LOAD-EVENT.
           MOVE "350-LOAD-EVENT" TO PARA-NAME.
           ADD 1 TO EVENT-COUNT.
           SET EVT-IDX TO EVENT-COUNT.
           IF CE-IDENTIFIER = SPACES
               COMPUTE WS-ID-SUFFIX = EVENT-COUNT - 1
               STRING "EVT-" WS-ID-SUFFIX DELIMITED BY SIZE
                   INTO EVT-IDENTIFIER(EVT-IDX)
           ELSE
               MOVE CE-IDENTIFIER TO EVT-IDENTIFIER(EVT-IDX).
           MOVE CE-IS-ADVERSE TO EVT-IS-ADVERSE-F(EVT-IDX).
           MOVE CE-MEDDRA-CODE TO EVT-MEDDRA-CODE(EVT-IDX).
           IF CE-MEDDRA-CODE NOT = SPACES
               MOVE "Y" TO EVT-MEDDRA-CODE-PRES(EVT-IDX).
           MOVE CE-MEDDRA-TERM TO EVT-MEDDRA-TERM(EVT-IDX).
           MOVE CE-DESCRIPTION TO EVT-DESCRIPTION(EVT-IDX).
           MOVE CE-START-DATE TO EVT-START-DATE(EVT-IDX).
           IF CE-START-DATE NOT = SPACES
               MOVE "Y" TO EVT-START-PRESENT(EVT-IDX).
           MOVE CE-END-DATE TO EVT-END-DATE(EVT-IDX).
           MOVE CE-SERIOUSNESS TO EVT-SERIOUSNESS(EVT-IDX).
           IF CE-SERIOUSNESS NOT = SPACES
               MOVE "Y" TO EVT-SERIOUS-PRESENT(EVT-IDX).
           MOVE CE-OUTCOME-NAME TO EVT-OUTCOME-NAME(EVT-IDX).
           IF CE-OUTCOME-NAME NOT = SPACES
               MOVE "Y" TO EVT-OUTCOME-PRESENT(EVT-IDX).
           MOVE CE-OUTCOME-IS-DEATH TO EVT-OUTCOME-IS-DEATH(EVT-IDX).
           MOVE CE-CAUSE-OF-DEATH TO EVT-CAUSE-OF-DEATH(EVT-IDX).
       350-EXIT.
           EXIT.

      ***  DRG-IDENTIFIER DEFAULTS TO DRG-N, N = 0-BASED OCCURRENCE
      ***  NUMBER.
       360-LOAD-DRUG.
           MOVE "360-LOAD-DRUG" TO PARA-NAME.
           ADD 1 TO DRUG-COUNT.
           SET DRG-IDX TO DRUG-COUNT.
           IF CD-IDENTIFIER = SPACES
               COMPUTE WS-ID-SUFFIX = DRUG-COUNT - 1
               STRING "DRG-" WS-ID-SUFFIX DELIMITED BY SIZE
                   INTO DRG-IDENTIFIER(DRG-IDX)
           ELSE
               MOVE CD-IDENTIFIER TO DRG-IDENTIFIER(DRG-IDX).
           MOVE CD-NAME TO DRG-NAME(DRG-IDX).
           MOVE CD-DOSAGE TO DRG-DOSAGE(DRG-IDX).
           IF CD-DOSAGE NOT = SPACES
               MOVE "Y" TO DRG-DOSAGE-PRESENT(DRG-IDX).
           MOVE CD-DOSAGE-UNITS TO DRG-DOSAGE-UNITS(DRG-IDX).
           MOVE CD-ROUTE TO DRG-ROUTE(DRG-IDX).
           IF CD-ROUTE NOT = SPACES
               MOVE "Y" TO DRG-ROUTE-PRESENT(DRG-IDX).
           MOVE CD-START-DATE TO DRG-START-DATE(DRG-IDX).
           IF CD-START-DATE NOT = SPACES
               MOVE "Y" TO DRG-START-PRESENT(DRG-IDX).
           MOVE CD-END-DATE TO DRG-END-DATE(DRG-IDX).
           MOVE CD-ROLE TO DRG-ROLE(DRG-IDX).
           IF CD-ROLE NOT = SPACES
               MOVE "Y" TO DRG-ROLE-PRESENT(DRG-IDX).
           MOVE CD-ACTION-TAKEN TO DRG-ACTION-TAKEN(DRG-IDX).
           IF CD-ACTION-TAKEN NOT = SPACES
               MOVE "Y" TO DRG-ACTION-PRESENT(DRG-IDX).
       360-EXIT.
           EXIT.

      ***  TST-IDENTIFIER DEFAULTS TO DIA-N, N = 0-BASED OCCURRENCE
      ***  NUMBER.  THE PREFIX IS DIA, NOT TST, TO MATCH THE GATEWAY'S
      ***  OWN DIAGNOSTIC-TEST NUMBERING ON THE RECEIVING END - DON'T
      ***  "FIX" THIS BACK TO TST, THE RECEIVING SIDE EXPECTS DIA.
       370-LOAD-TEST.
           MOVE "370-LOAD-TEST" TO PARA-NAME.
           ADD 1 TO TEST-COUNT.
           SET TST-IDX TO TEST-COUNT.
           IF CT-IDENTIFIER = SPACES
               COMPUTE WS-ID-SUFFIX = TEST-COUNT - 1
               STRING "DIA-" WS-ID-SUFFIX DELIMITED BY SIZE
                   INTO TST-IDENTIFIER(TST-IDX)
           ELSE
               MOVE CT-IDENTIFIER TO TST-IDENTIFIER(TST-IDX).
           MOVE CT-MEDDRA-CODE TO TST-MEDDRA-CODE(TST-IDX).
           IF CT-MEDDRA-CODE NOT = SPACES
               MOVE "Y" TO TST-MEDDRA-CODE-PRES(TST-IDX).
           MOVE CT-MEDDRA-TERM TO TST-MEDDRA-TERM(TST-IDX).
           MOVE CT-RESULT TO TST-RESULT(TST-IDX).
           IF CT-RESULT NOT = SPACES
               MOVE "Y" TO TST-RESULT-PRESENT(TST-IDX).
           MOVE CT-UNITS TO TST-UNITS(TST-IDX).
           MOVE CT-RESULT-TEXT TO TST-RESULT-TEXT(TST-IDX).
           MOVE CT-DATE TO TST-DATE(TST-IDX).
       370-EXIT.
           EXIT.

      ***  CON-IDENTIFIER DEFAULTS TO CON-N, N = 0-BASED OCCURRENCE
      ***  NUMBER.
       380-LOAD-CONDITION.
           MOVE "380-LOAD-CONDITION" TO PARA-NAME.
           ADD 1 TO CONDITION-COUNT.
           SET CON-IDX TO CONDITION-COUNT.
           IF CN-IDENTIFIER = SPACES
               COMPUTE WS-ID-SUFFIX = CONDITION-COUNT - 1
               STRING "CON-" WS-ID-SUFFIX DELIMITED BY SIZE
                   INTO CON-IDENTIFIER(CON-IDX)
           ELSE
               MOVE CN-IDENTIFIER TO CON-IDENTIFIER(CON-IDX).
           MOVE CN-MEDDRA-CODE TO CON-MEDDRA-CODE(CON-IDX).
           IF CN-MEDDRA-CODE NOT = SPACES
               MOVE "Y" TO CON-MEDDRA-CODE-PRES(CON-IDX).
           MOVE CN-MEDDRA-TERM TO CON-MEDDRA-TERM(CON-IDX).
           MOVE CN-COMMENTS TO CON-COMMENTS(CON-IDX).
           MOVE CN-START-DATE TO CON-START-DATE(CON-IDX).
           IF CN-START-DATE NOT = SPACES
               MOVE "Y" TO CON-START-PRESENT(CON-IDX).
           MOVE CN-END-DATE TO CON-END-DATE(CON-IDX).
       380-EXIT.
           EXIT.

      ***  TRAILER CLOSES OUT THE CASE - BALANCE THE RECORD COUNTS IT
      ***  CARRIES AGAINST WHAT WE ACTUALLY LOADED (PV-0129), SAME
      ***  HABIT AS THE OLD DAILY-EDIT TRAILER CHECK.
       390-LOAD-TRAILER.
           MOVE "390-LOAD-TRAILER" TO PARA-NAME.
           MOVE EVENT-COUNT TO WS-LOADED-EVT-CNT.
           MOVE DRUG-COUNT TO WS-LOADED-DRG-CNT.
           MOVE TEST-COUNT TO WS-LOADED-TST-CNT.
           MOVE CONDITION-COUNT TO WS-LOADED-CON-CNT.
           IF CX-EVENT-COUNT NOT = WS-LOADED-EVT-CNT
               OR CX-DRUG-COUNT NOT = WS-LOADED-DRG-CNT
               OR CX-TEST-COUNT NOT = WS-LOADED-TST-CNT
               OR CX-CONDITION-COUNT NOT = WS-LOADED-CON-CNT
               MOVE "TRAILER COUNTS DO NOT BALANCE" TO ABEND-REASON
               MOVE "TRAILER RECORD COUNTS" TO EXPECTED-VAL
               MOVE "LOADED TABLE COUNTS" TO ACTUAL-VAL
               GO TO 1000-ABEND-RTN.
       390-EXIT.
           EXIT.

       400-RUN-GENERATOR.
           MOVE "400-RUN-GENERATOR" TO PARA-NAME.
           CALL "E2BGEN" USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
               CASE-EVENT-TABLE, CASE-DRUG-TABLE, CASE-TEST-TABLE,
               CASE-CONDITION-TABLE, WS-MSG-ID-IN, WS-RETURN-CODE.
           IF NOT WS-GEN-OK
               MOVE "E2BGEN RETURNED FAILURE" TO ABEND-REASON
               MOVE "S" TO EXPECTED-VAL
               MOVE WS-RETURN-CODE TO ACTUAL-VAL
               GO TO 1000-ABEND-RTN.
       400-EXIT.
           EXIT.

      ***  CONSOLE CASE SUMMARY AND SUCCESS LINE (REPORTS).
       500-WRITE-SUMMARY.
           MOVE "500-WRITE-SUMMARY" TO PARA-NAME.
           DISPLAY "CASE SUMMARY - CASE=" CHW-CASE-ID
               " PATIENT=" CPW-PATIENT-ID
               " AGE=" CPW-AGE " GENDER=" CPW-GENDER.
           DISPLAY "CASE SUMMARY - EVENTS=" EVENT-COUNT
               " DRUGS=" DRUG-COUNT " TESTS=" TEST-COUNT
               " CONDITIONS=" CONDITION-COUNT.
           DISPLAY "E2BDRIV - MESSAGE BUILD SUCCESSFUL".
       500-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           CLOSE CASEXTR, SYSOUT.
           DISPLAY "******** END JOB E2BDRIV ********".
       900-EXIT.
           EXIT.

      ***  SAME FORCED-ABEND TRICK AS THE REST OF THE JOB STREAM -
      ***  WRITE THE DUMP LINE, CLOSE UP, DIVIDE BY ZERO TO FORCE A
      ***  NON-ZERO CONDITION CODE.
       1000-ABEND-RTN.
           MOVE "1000-ABEND-RTN" TO PARA-NAME.
           WRITE SYSOUT-REC FROM ABEND-REC.
           DISPLAY "******** E2BDRIV ABEND - " ABEND-REASON
               " ********" UPON CONSOLE.
           CLOSE CASEXTR, SYSOUT.
           DIVIDE ZERO-VAL INTO ONE-VAL.
