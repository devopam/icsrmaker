      ******************************************************************
      * MAPTAB      -  E2B TAG-TO-PATH MAPPING CONTROL TABLE
      *               COPYLIB MEMBER - DDS0001.PROD.COPYLIB(MAPTAB)
      *
      *    ONE ENTRY PER LINE OF THE MAPPING CONTROL FILE (MAPCTL).
      *    EACH LINE CARRIES AN E2B TAG AND THE FIELD-REFERENCE STRING
      *    THAT LOCATES IT IN THE CASE EXTRACT.  ENTRIES ARE CLASSIFIED
      *    ON LOAD AS NORMAL, REPETITIVE (THE REFERENCE NAMES A
      *    REPEATING GROUP OCCURRENCE) OR INTERNAL (TAG STARTS WITH
      *    __, NEVER MOVED TO THE OUTPUT MESSAGE).
      *
      *    MAINT HISTORY IS CARRIED IN MAPLOAD, THE ONLY PROGRAM THAT
      *    BUILDS THIS TABLE - SEE MAPLOAD CHANGE LOG.
      ******************************************************************
       01  MAPPING-ENTRY-REC.
           05  ME-TAG-IN                   PIC X(40).
           05  ME-COMMA-1                  PIC X(01).
           05  ME-PATH-IN                  PIC X(120).
           05  FILLER                      PIC X(05).
      ***      BYTE-LEVEL VIEW OF THE RAW CONTROL LINE - HELD OVER
      ***      FROM BEFORE MAPLOAD SWITCHED TO UNSTRING FOR THE
      ***      COMMA SPLIT.
       01  MAPPING-ENTRY-REC-TBL REDEFINES MAPPING-ENTRY-REC.
           05  ME-ENTRY-BYTE OCCURS 166 TIMES
                   PIC X(01).

       01  MAPPING-CONTROL-TABLE.
           05  MAPTAB-ROW OCCURS 300 TIMES
                   INDEXED BY MAPTAB-IDX.
               10  MT-TAG                  PIC X(40).
               10  MT-PATH                 PIC X(120).
      ***          FIRST-SEGMENT VIEW OF THE REFERENCE STRING - LEFT
      ***          OVER FROM A PROFILE-VALIDATION SCREEN THAT FLAGGED
      ***          ENTRIES NOT ROOTED UNDER THE CASE RECORD GROUP.
               10  MT-PATH-TBL REDEFINES MT-PATH.
                   15  MT-PATH-ROOT         PIC X(20).
                   15  FILLER               PIC X(100).
               10  MT-CLASS                PIC X(01).
                   88  MT-NORMAL           VALUE "N".
                   88  MT-REPETITIVE       VALUE "R".
                   88  MT-INTERNAL         VALUE "I".
               10  FILLER                  PIC X(09).

       01  MAPTAB-ROW-COUNT                PIC 9(04) COMP.

       01  MAPTAB-LOAD-SUMMARY.
           05  MT-NORMAL-COUNT             PIC 9(05) COMP.
           05  MT-REPETITIVE-COUNT         PIC 9(05) COMP.
           05  MT-INTERNAL-COUNT           PIC 9(05) COMP.
           05  FILLER                      PIC X(02).
