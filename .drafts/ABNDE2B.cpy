      ******************************************************************
      * ABNDE2B     -  STANDARD SYSOUT ABEND/TRACE RECORD
      *               COPYLIB MEMBER - DDS0001.PROD.COPYLIB(ABNDE2B)
      *
      *    WRITTEN TO SYSOUT WHEN A JOB STEP HITS AN UNRECOVERABLE
      *    CONDITION.  PARA-NAME IS KEPT CURRENT BY EVERY PARAGRAPH SO
      *    THE DUMP SHOWS WHERE PROCESSING WAS WHEN IT BLEW UP.
      ******************************************************************
       01  ABEND-REC.
           05  PARA-NAME                    PIC X(30).
           05  ABEND-REASON                  PIC X(60).
           05  EXPECTED-VAL                  PIC X(20).
           05  ACTUAL-VAL                    PIC X(20).
           05  FILLER                        PIC X(02).

      ***  BYTE-LEVEL VIEW OF THE DUMP LINE - CARRIED OVER FROM THE
      ***  OLD SYSOUT FORMATTER, WHICH RIGHT-TRIMMED ABEND-REASON
      ***  BYTE BY BYTE BEFORE THE SHOP MOVED TO FIXED-WIDTH DUMPS.
       01  ABEND-REC-TBL REDEFINES ABEND-REC.
           05  ABEND-REC-BYTE OCCURS 132 TIMES
                   PIC X(01).

       01  ZERO-DIVIDE-FIELDS.
           05  ZERO-VAL                      PIC 9(01) VALUE ZERO.
           05  ONE-VAL                       PIC 9(01) VALUE 1.
           05  FILLER                        PIC X(02).
