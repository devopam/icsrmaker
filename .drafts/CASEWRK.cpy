      ******************************************************************
      * CASEWRK     -  ICSR CASE WORK-TABLE LAYOUTS
      *               COPYLIB MEMBER - DDS0001.PROD.COPYLIB(CASEWRK)
      *
      *    FLATTENED WORK TABLES HOLDING EVERY OCCURRENCE OF EACH
      *    REPEATING GROUP (HEADER/PATIENT/EVENT/DRUG/TEST/CONDITION)
      *    FOR THE CASE CURRENTLY BEING BUILT.  E2BDRIV LOADS THESE
      *    FROM THE CASEXTR FILE (SEE CASEREC) AND PASSES THEM BY
      *    REFERENCE ON THE CALL TO CASXTR AND TO E2BGEN, SO ALL THREE
      *    PROGRAMS WORK AGAINST ONE COPY OF THE CASE DATA.
      ******************************************************************
       01  CASE-HEADER-WORK.
           05  CHW-CASE-ID                  PIC X(30).
           05  CHW-NARRATIVE                PIC X(500).
           05  CHW-NARRATIVE-PRESENT        PIC X(01).
               88  NARRATIVE-PRESENT        VALUE "Y".
           05  CHW-RECEIPT-DATE             PIC X(20).
      ***      CENTURY-YEAR VIEW OF THE RECEIPT DATE - LEFT OVER FROM
      ***      THE OLD REPORT-SELECTION SCREEN, WHICH FILTERED CASES
      ***      BY RECEIPT YEAR BEFORE THE DASHBOARD TOOK THAT OVER.
           05  CHW-RECEIPT-DATE-TBL REDEFINES CHW-RECEIPT-DATE.
               10  CHW-RCPT-YYYY            PIC X(04).
               10  FILLER                   PIC X(16).
           05  CHW-RECEIPT-DATE-PRESENT     PIC X(01).
               88  RECEIPT-DATE-PRESENT     VALUE "Y".
           05  CHW-AUTHOR-ID                PIC X(30).
           05  CHW-AUTHOR-NAME              PIC X(60).
           05  CHW-AUTHOR-ORG               PIC X(60).
           05  CHW-AUTHOR-ORG-PRESENT       PIC X(01).
               88  AUTHOR-ORG-PRESENT       VALUE "Y".
           05  CHW-AUTHOR-DEPT              PIC X(60).
           05  FILLER                       PIC X(10).

       01  CASE-PATIENT-WORK.
           05  CPW-PATIENT-ID               PIC X(30).
           05  CPW-GENDER                   PIC X(10).
           05  CPW-GENDER-PRESENT           PIC X(01).
               88  GENDER-PRESENT           VALUE "Y".
           05  CPW-AGE                      PIC X(10).
           05  CPW-AGE-PRESENT              PIC X(01).
               88  AGE-PRESENT              VALUE "Y".
           05  CPW-AGE-UNITS                PIC X(05).
           05  CPW-WEIGHT                   PIC X(10).
           05  CPW-WEIGHT-PRESENT           PIC X(01).
               88  WEIGHT-PRESENT           VALUE "Y".
           05  CPW-WEIGHT-UNITS             PIC X(05).
           05  CPW-HEIGHT                   PIC X(10).
           05  CPW-HEIGHT-PRESENT           PIC X(01).
               88  HEIGHT-PRESENT           VALUE "Y".
           05  CPW-HEIGHT-UNITS             PIC X(05).
           05  FILLER                       PIC X(10).

       01  CASE-EVENT-TABLE.
           05  EVENT-COUNT                  PIC 9(03) COMP.
           05  EVT-TABLE-ROW OCCURS 20 TIMES INDEXED BY EVT-IDX.
               10  EVT-IDENTIFIER           PIC X(30).
               10  EVT-IS-ADVERSE-F         PIC X(01).
                   88  TBL-EVT-IS-ADVERSE   VALUE "Y".
               10  EVT-MEDDRA-CODE          PIC X(10).
               10  EVT-MEDDRA-CODE-PRES     PIC X(01).
                   88  TBL-EVT-CODE-PRES    VALUE "Y".
               10  EVT-MEDDRA-TERM          PIC X(60).
               10  EVT-DESCRIPTION          PIC X(200).
               10  EVT-START-DATE           PIC X(20).
      ***          CENTURY-YEAR VIEW, SAME HABIT AS THE HEADER RECEIPT
      ***          DATE ABOVE.
               10  EVT-START-DATE-TBL REDEFINES EVT-START-DATE.
                   15  EVT-START-YYYY       PIC X(04).
                   15  FILLER               PIC X(16).
               10  EVT-START-PRESENT        PIC X(01).
                   88  TBL-EVT-START-PRES   VALUE "Y".
               10  EVT-END-DATE             PIC X(20).
               10  EVT-SERIOUSNESS          PIC X(20).
               10  EVT-SERIOUS-PRESENT      PIC X(01).
                   88  TBL-EVT-SER-PRES     VALUE "Y".
               10  EVT-OUTCOME-NAME         PIC X(30).
               10  EVT-OUTCOME-PRESENT      PIC X(01).
                   88  TBL-EVT-OUTC-PRES    VALUE "Y".
               10  EVT-OUTCOME-IS-DEATH     PIC X(01).
                   88  TBL-EVT-IS-DEATH     VALUE "Y".
               10  EVT-CAUSE-OF-DEATH       PIC X(100).
               10  FILLER                   PIC X(05).

       01  CASE-DRUG-TABLE.
           05  DRUG-COUNT                   PIC 9(03) COMP.
           05  DRG-TABLE-ROW OCCURS 20 TIMES INDEXED BY DRG-IDX.
               10  DRG-IDENTIFIER           PIC X(30).
               10  DRG-NAME                 PIC X(70).
               10  DRG-DOSAGE               PIC X(15).
               10  DRG-DOSAGE-PRESENT       PIC X(01).
                   88  TBL-DRG-DOS-PRES     VALUE "Y".
               10  DRG-DOSAGE-UNITS         PIC X(10).
               10  DRG-ROUTE                PIC X(30).
               10  DRG-ROUTE-PRESENT        PIC X(01).
                   88  TBL-DRG-RTE-PRES     VALUE "Y".
               10  DRG-START-DATE           PIC X(20).
               10  DRG-START-PRESENT        PIC X(01).
                   88  TBL-DRG-START-PRES   VALUE "Y".
               10  DRG-END-DATE             PIC X(20).
               10  DRG-ROLE                 PIC X(30).
               10  DRG-ROLE-PRESENT         PIC X(01).
                   88  TBL-DRG-ROLE-PRES    VALUE "Y".
               10  DRG-ACTION-TAKEN         PIC X(30).
               10  DRG-ACTION-PRESENT       PIC X(01).
                   88  TBL-DRG-ACT-PRES     VALUE "Y".
               10  FILLER                   PIC X(10).

       01  CASE-TEST-TABLE.
           05  TEST-COUNT                   PIC 9(03) COMP.
           05  TST-TABLE-ROW OCCURS 20 TIMES INDEXED BY TST-IDX.
               10  TST-IDENTIFIER           PIC X(30).
               10  TST-MEDDRA-CODE          PIC X(10).
               10  TST-MEDDRA-CODE-PRES     PIC X(01).
                   88  TBL-TST-CODE-PRES    VALUE "Y".
               10  TST-MEDDRA-TERM          PIC X(60).
               10  TST-RESULT               PIC X(15).
               10  TST-RESULT-PRESENT       PIC X(01).
                   88  TBL-TST-RSLT-PRES    VALUE "Y".
               10  TST-UNITS                PIC X(10).
               10  TST-RESULT-TEXT          PIC X(100).
               10  TST-DATE                 PIC X(20).
               10  FILLER                   PIC X(10).

       01  CASE-CONDITION-TABLE.
           05  CONDITION-COUNT              PIC 9(03) COMP.
           05  CON-TABLE-ROW OCCURS 20 TIMES INDEXED BY CON-IDX.
               10  CON-IDENTIFIER           PIC X(30).
               10  CON-MEDDRA-CODE          PIC X(10).
               10  CON-MEDDRA-CODE-PRES     PIC X(01).
                   88  TBL-CON-CODE-PRES    VALUE "Y".
               10  CON-MEDDRA-TERM          PIC X(60).
               10  CON-COMMENTS             PIC X(200).
               10  CON-START-DATE           PIC X(20).
               10  CON-START-PRESENT        PIC X(01).
                   88  TBL-CON-START-PRES   VALUE "Y".
               10  CON-END-DATE             PIC X(20).
               10  FILLER                   PIC X(10).
