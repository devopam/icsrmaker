       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  E2BGEN.
       AUTHOR. PAULA MORALES.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 03/11/93.
       DATE-COMPILED. 03/11/93.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          MESSAGE-BUILDER SUBROUTINE FOR THE E2B JOB STREAM.
      *          GIVEN ONE CASE (ALREADY LOADED BY E2BDRIV INTO THE
      *          CASEWRK TABLES) THIS PROGRAM WRITES ONE COMPLETE
      *          ICH E2B(R3) / HL7 MCCI_IN200100UV01 SAFETY REPORT
      *          MESSAGE TO THE E2BMSG OUTPUT FILE, ONE TAGGED LINE
      *          PER DATA ELEMENT, IN THE FIXED ELEMENT ORDER THE
      *          RECEIVING GATEWAY EXPECTS.  FIELD VALUES AND
      *          OCCURRENCE COUNTS COME FROM CASXTR; DATES ARE
      *          RESHAPED BY DATENORM.  THIS PROGRAM HOLDS NO CASE
      *          DATA OF ITS OWN.
      *
      *          ADAPTED FROM THE OLD PATIENT-LIST REPORT WRITER -
      *          SAME "BUILD A DETAIL LINE, WRITE IT, MOVE ON" SHAPE,
      *          DIFFERENT OUTPUT (A MESSAGE, NOT A PRINTED REPORT)
      *          AND NO VSAM LOOKUPS - EVERYTHING NEEDED IS ALREADY
      *          IN THE CASE EXTRACT.
      *
      ******************************************************************
      * CHANGE LOG
      ******************************************************************
      *    DATE     BY    TICKET     DESCRIPTION
      *    --------  ---  ---------  --------------------------------
      *    03/11/93  PJM  INIT       ORIGINAL VERSION
      *    08/19/94  PJM  PV-0129    ADDED DEATH SUB-BLOCK UNDER EVENT
      *                              OUTCOME
      *    02/02/96  DWK  PV-0221    DRUG ROLE/ROUTE/ACTION CODE LISTS
      *                              WIDENED PER NEW GATEWAY EDITS
      *    09/14/98  RLT  Y2K-007    REVIEWED FOR Y2K - CREATION TIME
      *                              NOW WINDOWS THE 2-DIGIT ACCEPT
      *                              YEAR INTO A 4-DIGIT CENTURY-DATED
      *                              YEAR BEFORE IT GOES ON THE WIRE
      *    04/18/01  PJM  PV-0333    CALLS DATENORM FOR EVERY DATE
      *                              ELEMENT INSTEAD OF WRITING THE
      *                              RAW RECEIPT/EVENT TEXT
      *    11/07/03  KTB  PV-0390    DIAGNOSTIC-TEST AND CONDITION
      *                              BLOCKS ADDED FOR THE MEDDRA
      *                              HISTORY PROJECT
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT E2BMSG ASSIGN TO UT-S-E2BMSG
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS E2BMSG-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  E2BMSG
           RECORD CONTAINS 200 CHARACTERS
           LABEL RECORDS ARE STANDARD.
       01  E2B-OUT-REC                  PIC X(200).

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  E2BMSG-STATUS            PIC X(02).
               88  E2BMSG-OK            VALUE "00".
           05  FILLER                   PIC X(02).

      *    GENERIC LINE-BUILD AREA - EVERY OUTPUT LINE IS STRUNG
      *    TOGETHER HERE THEN WRITTEN BY 9100-WRITE-LINE.
       01  WS-OUT-LINE                  PIC X(200).
       01  WS-OUT-LINE-TBL REDEFINES WS-OUT-LINE.
           05  WS-OUT-CHAR OCCURS 200 TIMES
                   INDEXED BY WS-OUT-IDX
                   PIC X(01).

      *    CLASSIC WINDOWED-CENTURY BUILD OF THE CREATION TIMESTAMP -
      *    ACCEPT FROM DATE/TIME ONLY GIVE 2-DIGIT YEAR AND HUNDREDTHS,
      *    SO THE 4-DIGIT YEAR IS DERIVED, NOT ACCEPTED DIRECTLY.
       01  WS-ACCEPT-DATE                PIC 9(06).
       01  WS-DATE-TBL REDEFINES WS-ACCEPT-DATE.
           05  WS-AD-YY                 PIC 9(02).
           05  WS-AD-MM                 PIC 9(02).
           05  WS-AD-DD                 PIC 9(02).
       01  WS-ACCEPT-TIME                PIC 9(08).
       01  WS-TIME-TBL REDEFINES WS-ACCEPT-TIME.
           05  WS-AT-HH                 PIC 9(02).
           05  WS-AT-MM                 PIC 9(02).
           05  WS-AT-SS                 PIC 9(02).
           05  WS-AT-CC                 PIC 9(02).
       01  WS-CENTURY-FLDS.
           05  WS-CENTURY               PIC 9(02) COMP.
           05  WS-FULL-YEAR              PIC 9(04).
           05  FILLER                    PIC X(02).
       01  WS-CREATION-TIME              PIC X(14).

      *    SCRATCH FIELDS FOR ONE EXTRACTED/NORMALIZED VALUE AT A TIME.
       01  WS-SCRATCH-FLDS.
           05  WS-DATE-RAW              PIC X(20).
           05  WS-DATE-NORM             PIC X(08).
           05  WS-GEN-ID                PIC X(60).
           05  WS-OUT-LEN               PIC 9(03) COMP.
           05  WS-TALLY                 PIC 9(03) COMP.
           05  WS-SUB-DISPLAY           PIC 9(03).
           05  FILLER                   PIC X(02).

      *    HEADER/AUTHOR/PATIENT SINGLE-VALUE HOLDING AREA.
       01  WS-CASE-FLDS.
           05  WS-CASE-ID               PIC X(30).
           05  WS-NARRATIVE             PIC X(500).
           05  WS-RECEIPT-DATE-N        PIC X(08).
           05  WS-AUTHOR-ID             PIC X(30).
           05  WS-AUTHOR-NAME           PIC X(60).
           05  WS-AUTHOR-ORG            PIC X(60).
           05  WS-AUTHOR-DEPT           PIC X(60).
           05  FILLER                   PIC X(02).
       01  WS-PATIENT-FLDS.
           05  WS-PATIENT-ID            PIC X(30).
           05  WS-GENDER-TXT            PIC X(10).
           05  WS-GENDER-CODE           PIC X(01).
           05  WS-AGE                   PIC X(10).
           05  WS-AGE-UNITS             PIC X(05).
           05  WS-WEIGHT                PIC X(10).
           05  WS-WEIGHT-UNITS          PIC X(05).
           05  WS-HEIGHT                PIC X(10).
           05  WS-HEIGHT-UNITS          PIC X(05).
           05  FILLER                   PIC X(02).

      *    REPEATING-GROUP LOOP CONTROL AND PER-OCCURRENCE SCRATCH.
       01  WS-LOOP-FLDS.
           05  WS-EVT-SUB               PIC 9(03) COMP.
           05  WS-EVT-LIMIT             PIC 9(03) COMP.
           05  WS-DRG-SUB               PIC 9(03) COMP.
           05  WS-DRG-LIMIT             PIC 9(03) COMP.
           05  WS-TST-SUB               PIC 9(03) COMP.
           05  WS-TST-LIMIT             PIC 9(03) COMP.
           05  WS-CON-SUB               PIC 9(03) COMP.
           05  WS-CON-LIMIT             PIC 9(03) COMP.
           05  FILLER                   PIC X(02).

       01  WS-EVT-FLDS.
           05  WS-EVT-ID                PIC X(30).
           05  WS-EVT-ADV               PIC X(01).
               88  WS-EVT-IS-ADV        VALUE "Y".
           05  WS-EVT-CODE              PIC X(10).
           05  WS-EVT-TERM              PIC X(60).
           05  WS-EVT-DESC              PIC X(200).
           05  WS-EVT-START-N           PIC X(08).
           05  WS-EVT-END-N             PIC X(08).
           05  WS-EVT-SER               PIC X(20).
           05  WS-EVT-SER-BOOL          PIC X(05).
           05  WS-EVT-OUTC              PIC X(30).
           05  WS-EVT-OUTC-CODE         PIC X(01).
           05  WS-EVT-DIED              PIC X(01).
               88  WS-EVT-IS-DEATH      VALUE "Y".
           05  WS-EVT-COD               PIC X(100).
           05  FILLER                   PIC X(02).

       01  WS-DRG-FLDS.
           05  WS-DRG-ID                PIC X(30).
           05  WS-DRG-NAME              PIC X(70).
           05  WS-DRG-DOSE              PIC X(15).
           05  WS-DRG-DOSE-U            PIC X(10).
           05  WS-DRG-ROUTE-TXT         PIC X(30).
           05  WS-DRG-ROUTE-CODE        PIC X(03).
           05  WS-DRG-START-N           PIC X(08).
           05  WS-DRG-END-N             PIC X(08).
           05  WS-DRG-ROLE-TXT          PIC X(30).
           05  WS-DRG-ROLE-CODE         PIC X(01).
           05  WS-DRG-ACTN-TXT          PIC X(30).
           05  WS-DRG-ACTN-CODE         PIC X(01).
           05  FILLER                   PIC X(02).

       01  WS-TST-FLDS.
           05  WS-TST-ID                PIC X(30).
           05  WS-TST-CODE              PIC X(10).
           05  WS-TST-TERM              PIC X(60).
           05  WS-TST-RSLT              PIC X(15).
           05  WS-TST-UNIT              PIC X(10).
           05  WS-TST-RTXT              PIC X(100).
           05  WS-TST-DATE-N            PIC X(08).
           05  FILLER                   PIC X(02).

       01  WS-CON-FLDS.
           05  WS-CON-ID                PIC X(30).
           05  WS-CON-CODE              PIC X(10).
           05  WS-CON-TERM              PIC X(60).
           05  WS-CON-CMNT              PIC X(200).
           05  WS-CON-START-N           PIC X(08).
           05  WS-CON-END-N             PIC X(08).
           05  FILLER                   PIC X(02).

       COPY EXTLNK.
       COPY ABNDE2B.

      ******************************************************************
      * LINKAGE
      *   CALL "E2BGEN" USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
      *                        CASE-EVENT-TABLE, CASE-DRUG-TABLE,
      *                        CASE-TEST-TABLE, CASE-CONDITION-TABLE,
      *                        EG-MESSAGE-ID-IN, EG-RETURN-CODE
      *
      *   CASEWRK IS PASSED THROUGH UNCHANGED TO CASXTR ON EVERY
      *   FIELD-RESOLUTION CALL - E2BGEN NEVER TOUCHES THE TABLES
      *   DIRECTLY, IT ONLY ASKS CASXTR FOR VALUES AND COUNTS.
      ******************************************************************
       LINKAGE SECTION.
       COPY CASEWRK.
       01  EG-MESSAGE-ID-IN              PIC X(40).
       01  EG-RETURN-CODE                PIC X(01).
           88  EG-SUCCESSFUL             VALUE "S".
           88  EG-FAILED                 VALUE "F".

       PROCEDURE DIVISION USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
               CASE-EVENT-TABLE, CASE-DRUG-TABLE, CASE-TEST-TABLE,
               CASE-CONDITION-TABLE, EG-MESSAGE-ID-IN, EG-RETURN-CODE.
       000-MAINLINE.
           MOVE "F" TO EG-RETURN-CODE.
           OPEN OUTPUT E2BMSG.
           IF NOT E2BMSG-OK
               MOVE "E2BMSG OPEN FAILED" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           PERFORM 050-BUILD-MESSAGE-ID THRU 050-EXIT.
           PERFORM 100-BUILD-ENVELOPE THRU 100-EXIT.
           PERFORM 200-BUILD-CTL-ACT THRU 200-EXIT.
           PERFORM 300-BUILD-PATIENT THRU 300-EXIT.
           PERFORM 400-BUILD-EVENTS THRU 400-EXIT.
           PERFORM 500-BUILD-DRUGS THRU 500-EXIT.
           PERFORM 600-BUILD-TESTS THRU 600-EXIT.
           PERFORM 700-BUILD-CONDITIONS THRU 700-EXIT.
           PERFORM 800-BUILD-AUTHOR THRU 800-EXIT.
           PERFORM 900-CLOSE-CTL-ACT THRU 900-EXIT.

           CLOSE E2BMSG.
           MOVE "S" TO EG-RETURN-CODE.
           GOBACK.

      ***  BUILDS THE OUTGOING MESSAGE-ID - THE CALLER'S OWN ID WHEN
      ***  ONE WAS SUPPLIED, OTHERWISE A GENERATED ONE BUILT FROM THE
      ***  CASE-ID AND THE RUN'S CREATION TIMESTAMP (PV-0333 LEAVES
      ***  THE UUID ALGORITHM ITSELF TO THE ORIGINAL FEED - THIS SHOP
      ***  ONLY NEEDS THE RESULT TO BE UNIQUE PER RUN).
       050-BUILD-MESSAGE-ID.
           MOVE "050-BUILD-MESSAGE-ID" TO PARA-NAME.
           ACCEPT WS-ACCEPT-DATE FROM DATE.
           ACCEPT WS-ACCEPT-TIME FROM TIME.
           IF WS-AD-YY < 50
               MOVE 20 TO WS-CENTURY
           ELSE
               MOVE 19 TO WS-CENTURY.
           COMPUTE WS-FULL-YEAR = WS-CENTURY * 100 + WS-AD-YY.
           STRING WS-FULL-YEAR WS-AD-MM WS-AD-DD
                   WS-AT-HH WS-AT-MM WS-AT-SS
                   DELIMITED BY SIZE INTO WS-CREATION-TIME.

           IF EG-MESSAGE-ID-IN NOT = SPACES
               MOVE EG-MESSAGE-ID-IN TO WS-GEN-ID
           ELSE
               MOVE SPACES TO WS-GEN-ID
               MOVE "CASE" TO EX-FIELD-CODE
               MOVE "HD" TO EX-GROUP-CODE
               MOVE "E" TO EX-FUNCTION
               CALL "CASXTR" USING CASE-HEADER-WORK,
                       CASE-PATIENT-WORK, CASE-EVENT-TABLE,
                       CASE-DRUG-TABLE, CASE-TEST-TABLE,
                       CASE-CONDITION-TABLE, EX-FUNCTION,
                       EX-GROUP-CODE, EX-FIELD-CODE, EX-OCC-INDEX,
                       EX-OUT-VALUE, EX-FOUND-SW, EX-OUT-LIST,
                       EX-OUT-COUNT
               STRING "MSG-" EX-OUT-VALUE(1:30) "-"
                       WS-CREATION-TIME DELIMITED BY SIZE
                       INTO WS-GEN-ID.
       050-EXIT.
           EXIT.

      ***  STEP 1-7 OF THE BATCH FLOW - THE TRANSMISSION WRAPPER
      ***  (MESSAGE TYPE, ID, CREATION TIME, INTERACTION ID,
      ***  PROCESSING CODES, RECEIVER, SENDER).
       100-BUILD-ENVELOPE.
           MOVE "100-BUILD-ENVELOPE" TO PARA-NAME.
           MOVE SPACES TO WS-OUT-LINE.
           STRING "MESSAGE-TYPE=MCCI_IN200100UV01" DELIMITED BY SIZE
                   INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "ITS-VERSION=XML_1.0" DELIMITED BY SIZE
                   INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "SCHEMA-LOCATION=urn:hl7-org:v3 "
                   "MCCI_IN200100UV01.xsd" DELIMITED BY SIZE
                   INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "ID EXTENSION=" WS-GEN-ID
                   " ROOT=2.16.840.1.113883.3.989.2.1.3.1"
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "CREATION-TIME=" WS-CREATION-TIME
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "INTERACTION-ID EXTENSION=MCCI_IN200100UV01"
                   " ROOT=2.16.840.1.113883.1.6"
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "PROCESSING-CODE=P"
                   " PROCESSING-MODE-CODE=T ACCEPT-ACK-CODE=AL"
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "RECEIVER DEVICE-ID EXTENSION=RECEIVER"
                   " ROOT=2.16.840.1.113883.3.989.2.1.3.2"
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "SENDER DEVICE-ID EXTENSION=SENDER"
                   " ROOT=2.16.840.1.113883.3.989.2.1.3.3"
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
       100-EXIT.
           EXIT.

      ***  STEP 8.A-C - OPENS THE CONTROL-ACT PROCESS AND WRITES THE
      ***  INVESTIGATION ID/CODE, NARRATIVE, AND RECEIPT DATE.
       200-BUILD-CTL-ACT.
           MOVE "200-BUILD-CTL-ACT" TO PARA-NAME.
           MOVE SPACES TO WS-OUT-LINE.
           STRING "CONTROL-ACT-PROCESS CODE=PORR_TE049018UV"
                   " CODE-SYSTEM=2.16.840.1.113883.1.18"
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "HD" TO EX-GROUP-CODE.
           MOVE "E" TO EX-FUNCTION.
           MOVE "CASE" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:30) TO WS-CASE-ID
           ELSE
               MOVE "UNKNOWN" TO WS-CASE-ID.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "INVESTIGATION-EVENT ID=" WS-CASE-ID
                   " ROOT=2.16.840.1.113883.3.989.2.1.3.4"
                   " CODE=PAT_ADV_EVNT"
                   " CODE-SYSTEM=2.16.840.1.113883.5.4"
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "NARR" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE SPACES TO WS-OUT-LINE
               STRING "TEXT=" EX-OUT-VALUE(1:190)
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "RCPT" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
               PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
               MOVE SPACES TO WS-OUT-LINE
               STRING "EFFECTIVE-TIME LOW=" WS-DATE-NORM
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
       200-EXIT.
           EXIT.

      ***  STEP 8.D - PATIENT SUBJECT: GENDER, AGE, WEIGHT, HEIGHT.
       300-BUILD-PATIENT.
           MOVE "300-BUILD-PATIENT" TO PARA-NAME.
           MOVE "PT" TO EX-GROUP-CODE.
           MOVE "E" TO EX-FUNCTION.

           MOVE "PAID" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:30) TO WS-PATIENT-ID
           ELSE
               MOVE "UNKNOWN" TO WS-PATIENT-ID.
           MOVE SPACES TO WS-OUT-LINE.
           STRING "PATIENT ID=" WS-PATIENT-ID
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "GNDR" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:10) TO WS-GENDER-TXT
               PERFORM 9400-MAP-GENDER THRU 9400-EXIT
               MOVE SPACES TO WS-OUT-LINE
               STRING "ADMINISTRATIVE-GENDER-CODE="
                       WS-GENDER-CODE
                       " CODE-SYSTEM=2.16.840.1.113883.3.989"
                       ".2.1.1.20 QUALIFIER=C16576"
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "AGE " TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:10) TO WS-AGE
               MOVE "AGEU" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               MOVE EX-OUT-VALUE(1:5) TO WS-AGE-UNITS
               IF WS-AGE-UNITS = SPACES
                   MOVE "a" TO WS-AGE-UNITS
               END-IF
               MOVE SPACES TO WS-OUT-LINE
               STRING "AGE VALUE=" WS-AGE " UNIT=" WS-AGE-UNITS
                       " QUALIFIER=C25150" DELIMITED BY SIZE
                       INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "WGT " TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:10) TO WS-WEIGHT
               MOVE "WGTU" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               MOVE EX-OUT-VALUE(1:5) TO WS-WEIGHT-UNITS
               IF WS-WEIGHT-UNITS = SPACES
                   MOVE "kg" TO WS-WEIGHT-UNITS
               END-IF
               MOVE SPACES TO WS-OUT-LINE
               STRING "WEIGHT VALUE=" WS-WEIGHT
                       " UNIT=" WS-WEIGHT-UNITS
                       " QUALIFIER=C25208" DELIMITED BY SIZE
                       INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "HGT " TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:10) TO WS-HEIGHT
               MOVE "HGTU" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               MOVE EX-OUT-VALUE(1:5) TO WS-HEIGHT-UNITS
               IF WS-HEIGHT-UNITS = SPACES
                   MOVE "cm" TO WS-HEIGHT-UNITS
               END-IF
               MOVE SPACES TO WS-OUT-LINE
               STRING "HEIGHT VALUE=" WS-HEIGHT
                       " UNIT=" WS-HEIGHT-UNITS
                       " QUALIFIER=C25347" DELIMITED BY SIZE
                       INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
       300-EXIT.
           EXIT.

      ***  STEP 8.E - ONE BLOCK PER ADVERSE EVENT (NON-ADVERSE
      ***  EVENTS ARE SKIPPED ENTIRELY, PER THE CASE-INTAKE FLAG).
       400-BUILD-EVENTS.
           MOVE "400-BUILD-EVENTS" TO PARA-NAME.
           MOVE "EV" TO EX-GROUP-CODE.
           MOVE "C" TO EX-FUNCTION.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           MOVE EX-OUT-COUNT TO WS-EVT-LIMIT.
           IF WS-EVT-LIMIT = ZERO
               GO TO 400-EXIT.

           PERFORM 410-ONE-EVENT THRU 410-EXIT
                   VARYING WS-EVT-SUB FROM 1 BY 1
                   UNTIL WS-EVT-SUB > WS-EVT-LIMIT.
       400-EXIT.
           EXIT.

       410-ONE-EVENT.
           MOVE "410-ONE-EVENT" TO PARA-NAME.
           MOVE "E" TO EX-FUNCTION.
           MOVE WS-EVT-SUB TO EX-OCC-INDEX.
           MOVE "ADV " TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           MOVE EX-OUT-VALUE(1:1) TO WS-EVT-ADV.
           IF NOT WS-EVT-IS-ADV
               GO TO 410-EXIT.

           MOVE "ID  " TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:30) TO WS-EVT-ID
           ELSE
               COMPUTE WS-SUB-DISPLAY = WS-EVT-SUB - 1
               STRING "EVT-" WS-SUB-DISPLAY DELIMITED BY SIZE
                       INTO WS-EVT-ID.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "ADVERSE-EFFECT ID=" WS-EVT-ID
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "MDCD" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:10) TO WS-EVT-CODE
               MOVE "MDTM" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               MOVE EX-OUT-VALUE(1:60) TO WS-EVT-TERM
               MOVE SPACES TO WS-OUT-LINE
               STRING "REACTION-CODE=" WS-EVT-CODE
                       " CODE-SYSTEM=2.16.840.1.113883.6.163"
                       " DISPLAY-NAME=" WS-EVT-TERM
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "DESC" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE SPACES TO WS-OUT-LINE
               STRING "TEXT=" EX-OUT-VALUE(1:190)
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "STDT" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
               PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
               MOVE WS-DATE-NORM TO WS-EVT-START-N
               MOVE SPACES TO WS-OUT-LINE
               STRING "EFFECTIVE-TIME LOW=" WS-EVT-START-N
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT
               MOVE "ENDT" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               IF EX-VALUE-FOUND
                   MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
                   PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
                   MOVE SPACES TO WS-OUT-LINE
                   STRING "EFFECTIVE-TIME HIGH=" WS-DATE-NORM
                           DELIMITED BY SIZE INTO WS-OUT-LINE
                   PERFORM 9100-WRITE-LINE THRU 9100-EXIT
               END-IF.

           MOVE "SER " TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:20) TO WS-EVT-SER
               IF WS-EVT-SER = "Serious"
                   MOVE "true" TO WS-EVT-SER-BOOL
               ELSE
                   MOVE "false" TO WS-EVT-SER-BOOL
               END-IF
               MOVE SPACES TO WS-OUT-LINE
               STRING "SERIOUSNESS=" WS-EVT-SER-BOOL
                       " QUALIFIER=C48275" DELIMITED BY SIZE
                       INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "OUTC" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:30) TO WS-EVT-OUTC
               PERFORM 9500-MAP-OUTCOME THRU 9500-EXIT
               MOVE SPACES TO WS-OUT-LINE
               STRING "OUTCOME=" WS-EVT-OUTC-CODE
                       " QUALIFIER=C49496"
                       " CODE-SYSTEM=2.16.840.1.113883.3.989"
                       ".2.1.1.19" DELIMITED BY SIZE
                       INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "DIED" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           MOVE EX-OUT-VALUE(1:1) TO WS-EVT-DIED.
           IF WS-EVT-IS-DEATH
               MOVE SPACES TO WS-OUT-LINE
               STRING "DEATH QUALIFIER=C48275"
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT
               MOVE "COD " TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               IF EX-VALUE-FOUND
                   MOVE SPACES TO WS-OUT-LINE
                   STRING "CAUSE-OF-DEATH=" EX-OUT-VALUE(1:100)
                           DELIMITED BY SIZE INTO WS-OUT-LINE
                   PERFORM 9100-WRITE-LINE THRU 9100-EXIT
               END-IF.
       410-EXIT.
           EXIT.

      ***  STEP 8.F - ONE SUBSTANCE-ADMINISTRATION BLOCK PER DRUG,
      ***  NO FILTER - SUSPECT AND CONCOMITANT DRUGS ALIKE.
       500-BUILD-DRUGS.
           MOVE "500-BUILD-DRUGS" TO PARA-NAME.
           MOVE "DR" TO EX-GROUP-CODE.
           MOVE "C" TO EX-FUNCTION.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           MOVE EX-OUT-COUNT TO WS-DRG-LIMIT.
           IF WS-DRG-LIMIT = ZERO
               GO TO 500-EXIT.

           PERFORM 510-ONE-DRUG THRU 510-EXIT
                   VARYING WS-DRG-SUB FROM 1 BY 1
                   UNTIL WS-DRG-SUB > WS-DRG-LIMIT.
       500-EXIT.
           EXIT.

       510-ONE-DRUG.
           MOVE "510-ONE-DRUG" TO PARA-NAME.
           MOVE "E" TO EX-FUNCTION.
           MOVE WS-DRG-SUB TO EX-OCC-INDEX.

           MOVE "ID  " TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:30) TO WS-DRG-ID
           ELSE
               COMPUTE WS-SUB-DISPLAY = WS-DRG-SUB - 1
               STRING "DRG-" WS-SUB-DISPLAY DELIMITED BY SIZE
                       INTO WS-DRG-ID.

           MOVE "NAME" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           MOVE EX-OUT-VALUE(1:70) TO WS-DRG-NAME.
           MOVE SPACES TO WS-OUT-LINE.
           STRING "SUBSTANCE-ADMINISTRATION ID=" WS-DRG-ID
                   " NAME=" WS-DRG-NAME
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "DOSE" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:15) TO WS-DRG-DOSE
               MOVE "DOSU" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               MOVE EX-OUT-VALUE(1:10) TO WS-DRG-DOSE-U
               MOVE SPACES TO WS-OUT-LINE
               STRING "DOSE VALUE=" WS-DRG-DOSE
                       " UNIT=" WS-DRG-DOSE-U
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "RTE " TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:30) TO WS-DRG-ROUTE-TXT
               PERFORM 9600-MAP-ROUTE THRU 9600-EXIT
               MOVE SPACES TO WS-OUT-LINE
               STRING "ROUTE-CODE=" WS-DRG-ROUTE-CODE
                       " CODE-SYSTEM=2.16.840.1.113883.5.112"
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "STDT" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
               PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
               MOVE WS-DATE-NORM TO WS-DRG-START-N
               MOVE SPACES TO WS-OUT-LINE
               STRING "EFFECTIVE-TIME LOW=" WS-DRG-START-N
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT
               MOVE "ENDT" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               IF EX-VALUE-FOUND
                   MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
                   PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
                   MOVE SPACES TO WS-OUT-LINE
                   STRING "EFFECTIVE-TIME HIGH=" WS-DATE-NORM
                           DELIMITED BY SIZE INTO WS-OUT-LINE
                   PERFORM 9100-WRITE-LINE THRU 9100-EXIT
               END-IF.

           MOVE "ROLE" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:30) TO WS-DRG-ROLE-TXT
               PERFORM 9700-MAP-ROLE THRU 9700-EXIT
               MOVE SPACES TO WS-OUT-LINE
               STRING "DRUG-CHARACTERIZATION="
                       WS-DRG-ROLE-CODE
                       " QUALIFIER=C53261"
                       " CODE-SYSTEM=2.16.840.1.113883.3.989"
                       ".2.1.1.19" DELIMITED BY SIZE
                       INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "ACTN" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:30) TO WS-DRG-ACTN-TXT
               PERFORM 9800-MAP-ACTION THRU 9800-EXIT
               MOVE SPACES TO WS-OUT-LINE
               STRING "ACTION-TAKEN=" WS-DRG-ACTN-CODE
                       " QUALIFIER=C49647"
                       " CODE-SYSTEM=2.16.840.1.113883.3.989"
                       ".2.1.1.17" DELIMITED BY SIZE
                       INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
       510-EXIT.
           EXIT.

      ***  STEP 8.G - ONE OBSERVATION BLOCK PER DIAGNOSTIC TEST.
       600-BUILD-TESTS.
           MOVE "600-BUILD-TESTS" TO PARA-NAME.
           MOVE "TS" TO EX-GROUP-CODE.
           MOVE "C" TO EX-FUNCTION.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           MOVE EX-OUT-COUNT TO WS-TST-LIMIT.
           IF WS-TST-LIMIT = ZERO
               GO TO 600-EXIT.

           PERFORM 610-ONE-TEST THRU 610-EXIT
                   VARYING WS-TST-SUB FROM 1 BY 1
                   UNTIL WS-TST-SUB > WS-TST-LIMIT.
       600-EXIT.
           EXIT.

       610-ONE-TEST.
           MOVE "610-ONE-TEST" TO PARA-NAME.
           MOVE "E" TO EX-FUNCTION.
           MOVE WS-TST-SUB TO EX-OCC-INDEX.

           MOVE "ID  " TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:30) TO WS-TST-ID
           ELSE
               COMPUTE WS-SUB-DISPLAY = WS-TST-SUB - 1
               STRING "DIA-" WS-SUB-DISPLAY DELIMITED BY SIZE
                       INTO WS-TST-ID.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "OBSERVATION-TEST ID=" WS-TST-ID
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "MDCD" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:10) TO WS-TST-CODE
               MOVE "MDTM" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               MOVE EX-OUT-VALUE(1:60) TO WS-TST-TERM
               MOVE SPACES TO WS-OUT-LINE
               STRING "TEST-CODE=" WS-TST-CODE
                       " CODE-SYSTEM=2.16.840.1.113883.6.163"
                       " DISPLAY-NAME=" WS-TST-TERM
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "RSLT" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:15) TO WS-TST-RSLT
               MOVE "UNIT" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               MOVE EX-OUT-VALUE(1:10) TO WS-TST-UNIT
               MOVE SPACES TO WS-OUT-LINE
               STRING "RESULT VALUE=" WS-TST-RSLT
                       " UNIT=" WS-TST-UNIT
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "RTXT" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE SPACES TO WS-OUT-LINE
               STRING "RESULT-TEXT=" EX-OUT-VALUE(1:100)
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "DATE" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
               PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
               MOVE SPACES TO WS-OUT-LINE
               STRING "EFFECTIVE-TIME VALUE=" WS-DATE-NORM
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
       610-EXIT.
           EXIT.

      ***  STEP 8.H - ONE OBSERVATION BLOCK PER MEDICAL-HISTORY
      ***  CONDITION.
       700-BUILD-CONDITIONS.
           MOVE "700-BUILD-CONDITIONS" TO PARA-NAME.
           MOVE "CN" TO EX-GROUP-CODE.
           MOVE "C" TO EX-FUNCTION.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           MOVE EX-OUT-COUNT TO WS-CON-LIMIT.
           IF WS-CON-LIMIT = ZERO
               GO TO 700-EXIT.

           PERFORM 710-ONE-CONDITION THRU 710-EXIT
                   VARYING WS-CON-SUB FROM 1 BY 1
                   UNTIL WS-CON-SUB > WS-CON-LIMIT.
       700-EXIT.
           EXIT.

       710-ONE-CONDITION.
           MOVE "710-ONE-CONDITION" TO PARA-NAME.
           MOVE "E" TO EX-FUNCTION.
           MOVE WS-CON-SUB TO EX-OCC-INDEX.

           MOVE "ID  " TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:30) TO WS-CON-ID
           ELSE
               COMPUTE WS-SUB-DISPLAY = WS-CON-SUB - 1
               STRING "CON-" WS-SUB-DISPLAY DELIMITED BY SIZE
                       INTO WS-CON-ID.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "OBSERVATION-HISTORY ID=" WS-CON-ID
                   DELIMITED BY SIZE INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "MDCD" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:10) TO WS-CON-CODE
               MOVE "MDTM" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               MOVE EX-OUT-VALUE(1:60) TO WS-CON-TERM
               MOVE SPACES TO WS-OUT-LINE
               STRING "CONDITION-CODE=" WS-CON-CODE
                       " CODE-SYSTEM=2.16.840.1.113883.6.163"
                       " DISPLAY-NAME=" WS-CON-TERM
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "CMNT" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE SPACES TO WS-OUT-LINE
               STRING "TEXT=" EX-OUT-VALUE(1:190)
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "STDT" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
               PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
               MOVE WS-DATE-NORM TO WS-CON-START-N
               MOVE SPACES TO WS-OUT-LINE
               STRING "EFFECTIVE-TIME LOW=" WS-CON-START-N
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT
               MOVE "ENDT" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               IF EX-VALUE-FOUND
                   MOVE EX-OUT-VALUE(1:20) TO WS-DATE-RAW
                   PERFORM 9300-NORMALIZE-DATE THRU 9300-EXIT
                   MOVE SPACES TO WS-OUT-LINE
                   STRING "EFFECTIVE-TIME HIGH=" WS-DATE-NORM
                           DELIMITED BY SIZE INTO WS-OUT-LINE
                   PERFORM 9100-WRITE-LINE THRU 9100-EXIT
               END-IF.
       710-EXIT.
           EXIT.

      ***  STEP 8.I - AUTHOR/REPORTER BLOCK.
       800-BUILD-AUTHOR.
           MOVE "800-BUILD-AUTHOR" TO PARA-NAME.
           MOVE "HD" TO EX-GROUP-CODE.
           MOVE "E" TO EX-FUNCTION.

           MOVE "AUID" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:30) TO WS-AUTHOR-ID
           ELSE
               MOVE "UNKNOWN" TO WS-AUTHOR-ID.

           MOVE SPACES TO WS-OUT-LINE.
           STRING "AUTHOR ID=" WS-AUTHOR-ID DELIMITED BY SIZE
                   INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "AUNM" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE SPACES TO WS-OUT-LINE
               STRING "NAME=" EX-OUT-VALUE(1:60)
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT.

           MOVE "AUOR" TO EX-FIELD-CODE.
           PERFORM 9200-CALL-CASXTR THRU 9200-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:60) TO WS-AUTHOR-ORG
               MOVE SPACES TO WS-OUT-LINE
               STRING "ORGANIZATION=" WS-AUTHOR-ORG(1:60)
                       DELIMITED BY SIZE INTO WS-OUT-LINE
               PERFORM 9100-WRITE-LINE THRU 9100-EXIT
               MOVE "AUDP" TO EX-FIELD-CODE
               PERFORM 9200-CALL-CASXTR THRU 9200-EXIT
               IF EX-VALUE-FOUND
                   MOVE SPACES TO WS-OUT-LINE
                   STRING "DEPARTMENT=" EX-OUT-VALUE(1:60)
                           DELIMITED BY SIZE INTO WS-OUT-LINE
                   PERFORM 9100-WRITE-LINE THRU 9100-EXIT
               END-IF.
       800-EXIT.
           EXIT.

       900-CLOSE-CTL-ACT.
           MOVE "900-CLOSE-CTL-ACT" TO PARA-NAME.
           MOVE SPACES TO WS-OUT-LINE.
           STRING "END-CONTROL-ACT-PROCESS" DELIMITED BY SIZE
                   INTO WS-OUT-LINE.
           PERFORM 9100-WRITE-LINE THRU 9100-EXIT.
       900-EXIT.
           EXIT.

      ***  TRIMS TRAILING SPACES OFF WS-OUT-LINE USING THE CHARACTER
      ***  TABLE REDEFINITION, THEN WRITES WHATEVER IS LEFT.
       9100-WRITE-LINE.
           MOVE "9100-WRITE-LINE" TO PARA-NAME.
           SET WS-OUT-IDX TO 200.
           PERFORM 9150-FIND-LAST-CHAR THRU 9150-EXIT
               UNTIL WS-OUT-IDX = 1
                   OR WS-OUT-CHAR(WS-OUT-IDX) NOT = SPACE.
           MOVE WS-OUT-IDX TO WS-OUT-LEN.
           MOVE SPACES TO E2B-OUT-REC.
           MOVE WS-OUT-LINE(1:WS-OUT-LEN) TO E2B-OUT-REC.
           WRITE E2B-OUT-REC.
       9100-EXIT.
           EXIT.

      ***  BACKS WS-OUT-IDX DOWN ONE POSITION - SPLIT OUT OF
      ***  9100-WRITE-LINE SO THE TRIM IS A PERFORMED PARAGRAPH,
      ***  NOT AN INLINE LOOP.
       9150-FIND-LAST-CHAR.
           SET WS-OUT-IDX DOWN BY 1.
       9150-EXIT.
           EXIT.

       9200-CALL-CASXTR.
           MOVE "9200-CALL-CASXTR" TO PARA-NAME.
           CALL "CASXTR" USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
                   CASE-EVENT-TABLE, CASE-DRUG-TABLE,
                   CASE-TEST-TABLE, CASE-CONDITION-TABLE,
                   EX-FUNCTION, EX-GROUP-CODE, EX-FIELD-CODE,
                   EX-OCC-INDEX, EX-OUT-VALUE, EX-FOUND-SW,
                   EX-OUT-LIST, EX-OUT-COUNT.
       9200-EXIT.
           EXIT.

       9300-NORMALIZE-DATE.
           MOVE "9300-NORMALIZE-DATE" TO PARA-NAME.
           MOVE SPACES TO WS-DATE-NORM.
           CALL "DATENORM" USING WS-DATE-RAW, WS-DATE-NORM.
       9300-EXIT.
           EXIT.

      ***  D.5 - CASE-INSENSITIVE, "MALE"/"M" -> 1, ELSE 2.  THE
      ***  UPPERCASE FOLD IS DONE WITH INSPECT CONVERTING, NOT A
      ***  LANGUAGE FUNCTION - THIS COMPILER HAS NONE OF THOSE.
       9400-MAP-GENDER.
           MOVE "9400-MAP-GENDER" TO PARA-NAME.
           INSPECT WS-GENDER-TXT
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           EVALUATE TRUE
               WHEN WS-GENDER-TXT = "MALE"
                   MOVE "1" TO WS-GENDER-CODE
               WHEN WS-GENDER-TXT = "M"
                   MOVE "1" TO WS-GENDER-CODE
               WHEN OTHER
                   MOVE "2" TO WS-GENDER-CODE
           END-EVALUATE.
       9400-EXIT.
           EXIT.

      ***  E.I.7 - CASE-INSENSITIVE OUTCOME-NAME LOOKUP, 1-6.
       9500-MAP-OUTCOME.
           MOVE "9500-MAP-OUTCOME" TO PARA-NAME.
           INSPECT WS-EVT-OUTC
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           EVALUATE TRUE
               WHEN WS-EVT-OUTC = "RECOVERED"
                   MOVE "1" TO WS-EVT-OUTC-CODE
               WHEN WS-EVT-OUTC = "RECOVERING"
                   MOVE "2" TO WS-EVT-OUTC-CODE
               WHEN WS-EVT-OUTC = "NOT RECOVERED"
                   MOVE "3" TO WS-EVT-OUTC-CODE
               WHEN WS-EVT-OUTC = "RECOVERED WITH SEQUELAE"
                   MOVE "4" TO WS-EVT-OUTC-CODE
               WHEN WS-EVT-OUTC = "FATAL"
                   MOVE "5" TO WS-EVT-OUTC-CODE
               WHEN OTHER
                   MOVE "6" TO WS-EVT-OUTC-CODE
           END-EVALUATE.
       9500-EXIT.
           EXIT.

      ***  G.K.4.R.10.1 - CASE-INSENSITIVE EXACT ROUTE LOOKUP.
       9600-MAP-ROUTE.
           MOVE "9600-MAP-ROUTE" TO PARA-NAME.
           INSPECT WS-DRG-ROUTE-TXT
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           EVALUATE TRUE
               WHEN WS-DRG-ROUTE-TXT = "ORAL"
                   MOVE "PO" TO WS-DRG-ROUTE-CODE
               WHEN WS-DRG-ROUTE-TXT = "INTRAVENOUS"
                   MOVE "IV" TO WS-DRG-ROUTE-CODE
               WHEN WS-DRG-ROUTE-TXT = "INTRAMUSCULAR"
                   MOVE "IM" TO WS-DRG-ROUTE-CODE
               WHEN WS-DRG-ROUTE-TXT = "SUBCUTANEOUS"
                   MOVE "SC" TO WS-DRG-ROUTE-CODE
               WHEN WS-DRG-ROUTE-TXT = "TOPICAL"
                   MOVE "TOP" TO WS-DRG-ROUTE-CODE
               WHEN WS-DRG-ROUTE-TXT = "RECTAL"
                   MOVE "PR" TO WS-DRG-ROUTE-CODE
               WHEN OTHER
                   MOVE "OTH" TO WS-DRG-ROUTE-CODE
           END-EVALUATE.
       9600-EXIT.
           EXIT.

      ***  G.K.1 - CASE-INSENSITIVE SUBSTRING MATCH ON DRUG ROLE.
      ***  INSPECT TALLYING FOR ALL STANDS IN FOR A SUBSTRING TEST -
      ***  THERE IS NO INDEX-OF FUNCTION ON THIS COMPILER EITHER.
       9700-MAP-ROLE.
           MOVE "9700-MAP-ROLE" TO PARA-NAME.
           INSPECT WS-DRG-ROLE-TXT
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           MOVE ZERO TO WS-TALLY.
           INSPECT WS-DRG-ROLE-TXT TALLYING WS-TALLY
                   FOR ALL "SUSPECT".
           IF WS-TALLY > ZERO
               MOVE "1" TO WS-DRG-ROLE-CODE
           ELSE
               MOVE ZERO TO WS-TALLY
               INSPECT WS-DRG-ROLE-TXT TALLYING WS-TALLY
                       FOR ALL "CONCOMITANT"
               IF WS-TALLY > ZERO
                   MOVE "2" TO WS-DRG-ROLE-CODE
               ELSE
                   MOVE "3" TO WS-DRG-ROLE-CODE
               END-IF
           END-IF.
       9700-EXIT.
           EXIT.

      ***  G.K.8 - CASE-INSENSITIVE EXACT ACTION-TAKEN LOOKUP.
       9800-MAP-ACTION.
           MOVE "9800-MAP-ACTION" TO PARA-NAME.
           INSPECT WS-DRG-ACTN-TXT
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
           EVALUATE TRUE
               WHEN WS-DRG-ACTN-TXT = "PERMANENTLY DISCONTINUED"
                   MOVE "1" TO WS-DRG-ACTN-CODE
               WHEN WS-DRG-ACTN-TXT = "DOSE REDUCED"
                   MOVE "2" TO WS-DRG-ACTN-CODE
               WHEN WS-DRG-ACTN-TXT = "DOSE INCREASED"
                   MOVE "3" TO WS-DRG-ACTN-CODE
               WHEN WS-DRG-ACTN-TXT = "DOSE NOT CHANGED"
                   MOVE "4" TO WS-DRG-ACTN-CODE
               WHEN WS-DRG-ACTN-TXT = "UNKNOWN"
                   MOVE "5" TO WS-DRG-ACTN-CODE
               WHEN WS-DRG-ACTN-TXT = "NOT APPLICABLE"
                   MOVE "6" TO WS-DRG-ACTN-CODE
               WHEN OTHER
                   MOVE "5" TO WS-DRG-ACTN-CODE
           END-EVALUATE.
       9800-EXIT.
           EXIT.

       1000-ABEND-RTN.
           DISPLAY "E2BGEN ABEND - " ABEND-REASON.
           MOVE "F" TO EG-RETURN-CODE.
           GOBACK.
