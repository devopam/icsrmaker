       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  CASXTR.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 04/02/94.
       DATE-COMPILED. 04/02/94.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM IS THE FIELD-RESOLUTION SUBROUTINE FOR
      *          THE E2B MESSAGE BUILDER JOB STREAM (E2BDRIV/E2BGEN).
      *
      *          E2BDRIV LOADS THE CASE EXTRACT INTO THE HEADER/
      *          PATIENT/EVENT/DRUG/TEST/CONDITION WORK TABLES IN
      *          CASEWRK BEFORE THIS ROUTINE IS EVER CALLED.  A
      *          CALLER NEVER ADDRESSES THOSE TABLES DIRECTLY - IT
      *          HANDS THIS ROUTINE A GROUP CODE + FIELD CODE +
      *          OCCURRENCE INDEX (THE LAST ONLY MEANS ANYTHING FOR
      *          THE REPEATING GROUPS) AND GETS BACK A VALUE, A LIST
      *          OF VALUES ACROSS ALL OCCURRENCES, OR AN OCCURRENCE
      *          COUNT.  SAME THREE SERVICES THE OLD TABLE-SEARCH
      *          ROUTINE THIS WAS BUILT FROM USED TO OFFER.
      *
      ******************************************************************
      * CHANGE LOG
      ******************************************************************
      *    DATE     BY    TICKET     DESCRIPTION
      *    --------  ---  ---------  --------------------------------
      *    04/02/94  JRS  INIT       ORIGINAL VERSION - SINGLE EXTRACT
      *    04/25/94  JRS  PV-0112    ADDED EXTRACT-MULTIPLE (FUNC "M")
      *    05/09/94  JRS  PV-0117    ADDED GET-ARRAY-LENGTH (FUNC "C")
      *    02/14/96  DWK  PV-0218    OUT-OF-RANGE INDEX RETURNS NOT-
      *                              FOUND INSTEAD OF ABENDING
      *    09/14/98  RLT  Y2K-005    REVIEWED FOR Y2K - NO DATE FIELDS
      *                              PROCESSED HERE, NO CHANGE REQUIRED
      *    03/30/00  PJM  PV-0301    WIDENED EX-OUT-VALUE FOR LONGER
      *                              NARRATIVE/COMMENT FIELDS
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-WS-FLDS.
           05  WS-OCC-SUB               PIC 9(03) COMP.
           05  WS-OUT-SUB               PIC 9(03) COMP.
           05  WS-LIMIT                 PIC 9(03) COMP.
           05  FILLER                   PIC X(02).

       77  MORE-ROWS-SW                 PIC X(01) VALUE "Y".
           88  NO-MORE-ROWS             VALUE "N".

       COPY ABNDE2B.

      ******************************************************************
      * LINKAGE
      *   CALL "CASXTR" USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
      *                        CASE-EVENT-TABLE, CASE-DRUG-TABLE,
      *                        CASE-TEST-TABLE, CASE-CONDITION-TABLE,
      *                        EX-FUNCTION, EX-GROUP-CODE,
      *                        EX-FIELD-CODE, EX-OCC-INDEX,
      *                        EX-OUT-VALUE, EX-FOUND-SW, EX-OUT-LIST,
      *                        EX-OUT-COUNT
      *
      *   THE CASE WORK TABLES ARE OWNED BY THE CALLER (E2BDRIV) AND
      *   PASSED BY REFERENCE SO CASXTR SEARCHES THE CALLER'S OWN
      *   COPY OF THE CASE DATA - CASXTR KEEPS NONE OF ITS OWN.
      ******************************************************************
       LINKAGE SECTION.
       COPY CASEWRK.
       COPY EXTLNK.

       PROCEDURE DIVISION USING CASE-HEADER-WORK, CASE-PATIENT-WORK,
                 CASE-EVENT-TABLE, CASE-DRUG-TABLE, CASE-TEST-TABLE,
                 CASE-CONDITION-TABLE, EX-FUNCTION, EX-GROUP-CODE,
                 EX-FIELD-CODE, EX-OCC-INDEX, EX-OUT-VALUE,
                 EX-FOUND-SW, EX-OUT-LIST, EX-OUT-COUNT.
           MOVE "N" TO EX-FOUND-SW.
           MOVE SPACES TO EX-OUT-VALUE.
           MOVE ZERO TO EX-OUT-COUNT.

           EVALUATE TRUE
               WHEN EX-FUNC-ARRAY-LENGTH
                   PERFORM 100-GET-ARRAY-LENGTH THRU 100-EXIT
               WHEN EX-FUNC-EXTRACT-MULT
                   PERFORM 200-EXTRACT-MULTIPLE THRU 200-EXIT
               WHEN OTHER
                   PERFORM 300-EXTRACT-ONE THRU 300-EXIT
           END-EVALUATE.

           GOBACK.

       100-GET-ARRAY-LENGTH.
           MOVE "100-GET-ARRAY-LENGTH" TO PARA-NAME.
           EVALUATE TRUE
               WHEN EX-GROUP-EVENT
                   MOVE EVENT-COUNT TO EX-OUT-COUNT
               WHEN EX-GROUP-DRUG
                   MOVE DRUG-COUNT TO EX-OUT-COUNT
               WHEN EX-GROUP-TEST
                   MOVE TEST-COUNT TO EX-OUT-COUNT
               WHEN EX-GROUP-CONDITION
                   MOVE CONDITION-COUNT TO EX-OUT-COUNT
               WHEN OTHER
                   MOVE ZERO TO EX-OUT-COUNT
           END-EVALUATE.
       100-EXIT.
           EXIT.

       200-EXTRACT-MULTIPLE.
           MOVE "200-EXTRACT-MULTIPLE" TO PARA-NAME.
           MOVE SPACES TO EX-OUT-LIST.
           PERFORM 100-GET-ARRAY-LENGTH THRU 100-EXIT.
           MOVE EX-OUT-COUNT TO WS-LIMIT.
           IF WS-LIMIT = ZERO
               GO TO 200-EXIT.

           PERFORM 250-EXTRACT-ROW THRU 250-EXIT
                   VARYING WS-OCC-SUB FROM 1 BY 1
                   UNTIL WS-OCC-SUB > WS-LIMIT.
       200-EXIT.
           EXIT.

       250-EXTRACT-ROW.
           MOVE "250-EXTRACT-ROW" TO PARA-NAME.
           MOVE WS-OCC-SUB TO EX-OCC-INDEX.
           PERFORM 300-EXTRACT-ONE THRU 300-EXIT.
           IF EX-VALUE-FOUND
               MOVE EX-OUT-VALUE(1:200)
                   TO EX-OUT-ROW-VALUE(WS-OCC-SUB)
               MOVE "Y" TO EX-OUT-ROW-PRESENT(WS-OCC-SUB).
       250-EXIT.
           EXIT.

      ***  SINGLE-VALUE EXTRACT - RESOLVES (GROUP,FIELD,INDEX) AGAINST
      ***  THE FLATTENED TABLES.  OUT-OF-RANGE INDEX OR AN UNKNOWN
      ***  FIELD CODE BOTH COME BACK NOT-FOUND, NOT AN ABEND (PV-0218).
       300-EXTRACT-ONE.
           MOVE "300-EXTRACT-ONE" TO PARA-NAME.
           MOVE "N" TO EX-FOUND-SW.
           MOVE SPACES TO EX-OUT-VALUE.

           EVALUATE TRUE
               WHEN EX-GROUP-HEADER
                   PERFORM 310-HEADER-FIELD THRU 310-EXIT
               WHEN EX-GROUP-PATIENT
                   PERFORM 320-PATIENT-FIELD THRU 320-EXIT
               WHEN EX-GROUP-EVENT
                   PERFORM 330-EVENT-FIELD THRU 330-EXIT
               WHEN EX-GROUP-DRUG
                   PERFORM 340-DRUG-FIELD THRU 340-EXIT
               WHEN EX-GROUP-TEST
                   PERFORM 350-TEST-FIELD THRU 350-EXIT
               WHEN EX-GROUP-CONDITION
                   PERFORM 360-COND-FIELD THRU 360-EXIT
           END-EVALUATE.
       300-EXIT.
           EXIT.

       310-HEADER-FIELD.
           MOVE "310-HEADER-FIELD" TO PARA-NAME.
           EVALUATE EX-FIELD-CODE
               WHEN "CASE"
                   MOVE CHW-CASE-ID TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "NARR"
                   IF NARRATIVE-PRESENT
                       MOVE CHW-NARRATIVE TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "RCPT"
                   IF RECEIPT-DATE-PRESENT
                       MOVE CHW-RECEIPT-DATE TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "AUID"
                   MOVE CHW-AUTHOR-ID TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "AUNM"
                   MOVE CHW-AUTHOR-NAME TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "AUOR"
                   IF AUTHOR-ORG-PRESENT
                       MOVE CHW-AUTHOR-ORG TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "AUDP"
                   IF AUTHOR-ORG-PRESENT
                       MOVE CHW-AUTHOR-DEPT TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
           END-EVALUATE.
       310-EXIT.
           EXIT.

       320-PATIENT-FIELD.
           MOVE "320-PATIENT-FIELD" TO PARA-NAME.
           EVALUATE EX-FIELD-CODE
               WHEN "PAID"
                   MOVE CPW-PATIENT-ID TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "GNDR"
                   IF GENDER-PRESENT
                       MOVE CPW-GENDER TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "AGE "
                   IF AGE-PRESENT
                       MOVE CPW-AGE TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "AGEU"
                   MOVE CPW-AGE-UNITS TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "WGT "
                   IF WEIGHT-PRESENT
                       MOVE CPW-WEIGHT TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "WGTU"
                   MOVE CPW-WEIGHT-UNITS TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "HGT "
                   IF HEIGHT-PRESENT
                       MOVE CPW-HEIGHT TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "HGTU"
                   MOVE CPW-HEIGHT-UNITS TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
           END-EVALUATE.
       320-EXIT.
           EXIT.

      ***  INDEX OUT OF RANGE ON ANY TABLE GROUP COMES BACK NOT-FOUND
       330-EVENT-FIELD.
           MOVE "330-EVENT-FIELD" TO PARA-NAME.
           IF EX-OCC-INDEX = ZERO OR EX-OCC-INDEX > EVENT-COUNT
               GO TO 330-EXIT.
           SET EVT-IDX TO EX-OCC-INDEX.

           EVALUATE EX-FIELD-CODE
               WHEN "ID  "
                   MOVE EVT-IDENTIFIER(EVT-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "ADV "
                   MOVE EVT-IS-ADVERSE-F(EVT-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "MDCD"
                   IF TBL-EVT-CODE-PRES(EVT-IDX)
                       MOVE EVT-MEDDRA-CODE(EVT-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "MDTM"
                   MOVE EVT-MEDDRA-TERM(EVT-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "DESC"
                   MOVE EVT-DESCRIPTION(EVT-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "STDT"
                   IF TBL-EVT-START-PRES(EVT-IDX)
                       MOVE EVT-START-DATE(EVT-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "ENDT"
                   IF TBL-EVT-START-PRES(EVT-IDX)
                       MOVE EVT-END-DATE(EVT-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "SER "
                   IF TBL-EVT-SER-PRES(EVT-IDX)
                       MOVE EVT-SERIOUSNESS(EVT-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "OUTC"
                   IF TBL-EVT-OUTC-PRES(EVT-IDX)
                       MOVE EVT-OUTCOME-NAME(EVT-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "DIED"
                   MOVE EVT-OUTCOME-IS-DEATH(EVT-IDX)
                       TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "COD "
                   IF TBL-EVT-IS-DEATH(EVT-IDX)
                       MOVE EVT-CAUSE-OF-DEATH(EVT-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
           END-EVALUATE.
       330-EXIT.
           EXIT.

       340-DRUG-FIELD.
           MOVE "340-DRUG-FIELD" TO PARA-NAME.
           IF EX-OCC-INDEX = ZERO OR EX-OCC-INDEX > DRUG-COUNT
               GO TO 340-EXIT.
           SET DRG-IDX TO EX-OCC-INDEX.

           EVALUATE EX-FIELD-CODE
               WHEN "ID  "
                   MOVE DRG-IDENTIFIER(DRG-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "NAME"
                   MOVE DRG-NAME(DRG-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "DOSE"
                   IF TBL-DRG-DOS-PRES(DRG-IDX)
                       MOVE DRG-DOSAGE(DRG-IDX) TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "DOSU"
                   MOVE DRG-DOSAGE-UNITS(DRG-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "RTE "
                   IF TBL-DRG-RTE-PRES(DRG-IDX)
                       MOVE DRG-ROUTE(DRG-IDX) TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "STDT"
                   IF TBL-DRG-START-PRES(DRG-IDX)
                       MOVE DRG-START-DATE(DRG-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "ENDT"
                   IF TBL-DRG-START-PRES(DRG-IDX)
                       MOVE DRG-END-DATE(DRG-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "ROLE"
                   IF TBL-DRG-ROLE-PRES(DRG-IDX)
                       MOVE DRG-ROLE(DRG-IDX) TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "ACTN"
                   IF TBL-DRG-ACT-PRES(DRG-IDX)
                       MOVE DRG-ACTION-TAKEN(DRG-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
           END-EVALUATE.
       340-EXIT.
           EXIT.

       350-TEST-FIELD.
           MOVE "350-TEST-FIELD" TO PARA-NAME.
           IF EX-OCC-INDEX = ZERO OR EX-OCC-INDEX > TEST-COUNT
               GO TO 350-EXIT.
           SET TST-IDX TO EX-OCC-INDEX.

           EVALUATE EX-FIELD-CODE
               WHEN "ID  "
                   MOVE TST-IDENTIFIER(TST-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "MDCD"
                   IF TBL-TST-CODE-PRES(TST-IDX)
                       MOVE TST-MEDDRA-CODE(TST-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "MDTM"
                   MOVE TST-MEDDRA-TERM(TST-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "RSLT"
                   IF TBL-TST-RSLT-PRES(TST-IDX)
                       MOVE TST-RESULT(TST-IDX) TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "UNIT"
                   MOVE TST-UNITS(TST-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "RTXT"
                   MOVE TST-RESULT-TEXT(TST-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "DATE"
                   MOVE TST-DATE(TST-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
           END-EVALUATE.
       350-EXIT.
           EXIT.

       360-COND-FIELD.
           MOVE "360-COND-FIELD" TO PARA-NAME.
           IF EX-OCC-INDEX = ZERO OR EX-OCC-INDEX > CONDITION-COUNT
               GO TO 360-EXIT.
           SET CON-IDX TO EX-OCC-INDEX.

           EVALUATE EX-FIELD-CODE
               WHEN "ID  "
                   MOVE CON-IDENTIFIER(CON-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "MDCD"
                   IF TBL-CON-CODE-PRES(CON-IDX)
                       MOVE CON-MEDDRA-CODE(CON-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "MDTM"
                   MOVE CON-MEDDRA-TERM(CON-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "CMNT"
                   MOVE CON-COMMENTS(CON-IDX) TO EX-OUT-VALUE
                   MOVE "Y" TO EX-FOUND-SW
               WHEN "STDT"
                   IF TBL-CON-START-PRES(CON-IDX)
                       MOVE CON-START-DATE(CON-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
               WHEN "ENDT"
                   IF TBL-CON-START-PRES(CON-IDX)
                       MOVE CON-END-DATE(CON-IDX)
                           TO EX-OUT-VALUE
                       MOVE "Y" TO EX-FOUND-SW
                   END-IF
           END-EVALUATE.
       360-EXIT.
           EXIT.
